000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE INSTALLATION
000300* ALL RIGHTS RESERVED
000400*****************************************************************
000500  IDENTIFICATION DIVISION.
000600  PROGRAM-ID. CUSTMAIN.
000700  AUTHOR. R A HOLLIS.
000800  INSTALLATION. CONSUMER BANKING SYSTEMS - BATCH SUPPORT.
000900  DATE-WRITTEN. 04/02/91.
001000  DATE-COMPILED. 04/02/91.
001100  SECURITY. CONFIDENTIAL.
001200*
001300*****************************************************************
001400* MAINTENANCE HISTORY
001500*
001600*   04/02/91  RAH  0002  ORIGINAL - CREATE AND LOOKUP PHASES ONLY.
001700*                        REPLACES THE NEW-ACCOUNTS CLERK'S CARD
001800*                        DECK RUN, SEE PROJECT FILE CBS-002.
001900*   04/22/91  RAH  0005  ADDED UPDATE PHASE (NAME/PHONE/ADDRESS/
002000*                        PASSWORD CHANGE REQUESTS).
002100*   11/18/94  RAH  0038  ADDED STATUS-CHANGE PHASE SO OPERATIONS
002200*                        CAN FREEZE OR CLOSE A CUSTOMER WITHOUT A
002300*                        MANUAL MASTER PATCH.
002400*   01/15/96  JFM  0044  ADDED LOGIN-VERIFY PHASE FOR THE ON-LINE
002500*                        PASSWORD PILOT (READS FINAL GENERATION,
002600*                        WRITES NO NEW MASTER).
002700*   01/15/96  JFM  0045  PASSWORD POLICY ENFORCED ON CREATE AND ON
002800*                        UPDATE WHEN A NEW PASSWORD IS SUPPLIED -
002900*                        8 CHARACTERS MINIMUM, AT LEAST ONE DIGIT
003000*                        AND ONE LETTER.  CALLS NEW PWDHASH MEMBER
003100*                        FOR THE DIGEST/COMPARE - NO MORE CLEAR
003200*                        TEXT PASSWORD KEPT ON THE MASTER.
003300*   07/09/98  DLK  0148  Y2K - CUST-CREATED-AT TIMESTAMP BUILD
003400*                        REWORKED TO WINDOW THE 2-DIGIT YEAR FROM
003500*                        ACCEPT ... FROM DATE INTO A FULL 4-DIGIT
003600*                        CENTURY BEFORE IT IS STORED ON THE MASTER
003700*   01/07/99  DLK  0153  UPSI-0 DEBUG SWITCH ADDED, SAME AS KEYGEN
003800*                        FOR CENTURY CUTOVER VERIFICATION RUNS
003900*   05/30/00  RAH  0161  CLEANED UP AFTER Y2K VERIFICATION - NO
004000*                        LOGIC CHANGE, COMMENT AND SPACING ONLY.
004100*   08/09/00  RAH  0173  LOOKUP RESPONSE WAS ONLY CARRYING ID AND
004200*                        NAME - ID-NO, PHONE-NO AND ADDRESS ADDED
004300*                        TO 330-MERGE-LOOKUP-STEP.  RSLTREC HAD TO
004400*                        BE WIDENED (SEE RSLTREC MAINT LOG         CH0174 
004500*                        TO HOLD ALL FIVE FIELDS AT ONCE.
004600*****************************************************************
004700*
004800* CUSTOMER SERVICE BATCH DRIVER.  FIVE PHASES RUN IN SEQUENCE IN
004900* ONE JOB STEP - CREATE, LOOKUP, UPDATE, STATUS CHANGE, LOGIN
005000* VERIFY.  EACH MUTATING PHASE SORTS ITS OWN TRANSACTION DECK INTO
005100* ID-NO SEQUENCE AND MERGES IT AGAINST THE CURRENT MASTER
005200* GENERATION, PRODUCING THE NEXT GENERATION (CUSTMST0 THRU
005300* CUSTMST3) - THE SAME OLD-MASTER-IN/NEW-MASTER-OUT TECHNIQUE THE
005400* SHOP HAS USED SINCE THE ORIGINAL ACCOUNT-OPENING PILOT.  THE
005500* LOOKUP AND LOGIN PHASES ARE READ-ONLY AND PRODUCE NO NEW MASTER.
005600* ACCOUNTMAIN, CARDMAIN AND TICKMAIN MUST NOT RUN UNTIL THIS STEP
005700* HAS COMPLETED - THEY OPEN CUSTMST3 READ-ONLY TO RE-AUTHENTICATE.
005800*
005900  ENVIRONMENT DIVISION.
006000  CONFIGURATION SECTION.
006100  SOURCE-COMPUTER. IBM-390.
006200  OBJECT-COMPUTER. IBM-390.
006300  SPECIAL-NAMES.
006400      C01 IS TOP-OF-FORM
006500      CLASS CUST-DIGIT-CLASS IS '0' THRU '9'
006600      CLASS CUST-ALPHA-CLASS IS 'A' THRU 'Z' 'a' THRU 'z'
006700      UPSI-0 ON STATUS IS CUST-DEBUG-ON
006800             OFF STATUS IS CUST-DEBUG-OFF.
006900  INPUT-OUTPUT SECTION.
007000  FILE-CONTROL.
007100      SELECT CUSTMST0-FILE ASSIGN TO CUSTMST0
007200          ORGANIZATION IS SEQUENTIAL
007300          FILE STATUS IS WS-CUSTMST0-STATUS.
007400      SELECT CUSTMST1-FILE ASSIGN TO CUSTMST1
007500          ORGANIZATION IS SEQUENTIAL
007600          FILE STATUS IS WS-CUSTMST1-STATUS.
007700      SELECT CUSTMST2-FILE ASSIGN TO CUSTMST2
007800          ORGANIZATION IS SEQUENTIAL
007900          FILE STATUS IS WS-CUSTMST2-STATUS.
008000      SELECT CUSTMST3-FILE ASSIGN TO CUSTMST3
008100          ORGANIZATION IS SEQUENTIAL
008200          FILE STATUS IS WS-CUSTMST3-STATUS.
008300*
008400      SELECT CREATE-TRAN-FILE   ASSIGN TO CUSTCRT.
008500      SELECT GET-TRAN-FILE      ASSIGN TO CUSTGET.
008600      SELECT UPDATE-TRAN-FILE   ASSIGN TO CUSTUPD.
008700      SELECT STATUS-TRAN-FILE   ASSIGN TO CUSTSTS.
008800      SELECT LOGIN-TRAN-FILE    ASSIGN TO CUSTLGN.
008900*
009000      SELECT SORTED-CREATE-FILE ASSIGN TO SRTCRT.
009100      SELECT SORTED-GET-FILE    ASSIGN TO SRTGET.
009200      SELECT SORTED-UPDATE-FILE ASSIGN TO SRTUPD.
009300      SELECT SORTED-STATUS-FILE ASSIGN TO SRTSTS.
009400      SELECT SORTED-LOGIN-FILE  ASSIGN TO SRTLGN.
009500*
009600      SELECT SORTWK-CREATE-FILE ASSIGN TO SW1CRT.
009700      SELECT SORTWK-GET-FILE    ASSIGN TO SW1GET.
009800      SELECT SORTWK-UPDATE-FILE ASSIGN TO SW1UPD.
009900      SELECT SORTWK-STATUS-FILE ASSIGN TO SW1STS.
010000      SELECT SORTWK-LOGIN-FILE  ASSIGN TO SW1LGN.
010100*
010200      SELECT RESULT-FILE ASSIGN TO CUSTRSLT.
010300      SELECT REPORT-FILE ASSIGN TO CUSTRPT.
010400*
010500  DATA DIVISION.
010600  FILE SECTION.
010700  FD  CUSTMST0-FILE
010800      RECORDING MODE IS F
010900      LABEL RECORDS ARE STANDARD.
011000      COPY CUSTREC REPLACING ==CUSTOMER-MASTER-RECORD== BY
011100          ==CUSTMST0-REC==.
011200*
011300  FD  CUSTMST1-FILE
011400      RECORDING MODE IS F
011500      LABEL RECORDS ARE STANDARD.
011600      COPY CUSTREC REPLACING ==CUSTOMER-MASTER-RECORD== BY
011700          ==CUSTMST1-REC==.
011800*
011900  FD  CUSTMST2-FILE
012000      RECORDING MODE IS F
012100      LABEL RECORDS ARE STANDARD.
012200      COPY CUSTREC REPLACING ==CUSTOMER-MASTER-RECORD== BY
012300          ==CUSTMST2-REC==.
012400*
012500  FD  CUSTMST3-FILE
012600      RECORDING MODE IS F
012700      LABEL RECORDS ARE STANDARD.
012800      COPY CUSTREC REPLACING ==CUSTOMER-MASTER-RECORD== BY
012900          ==CUSTMST3-REC==.
013000*
013100  FD  CREATE-TRAN-FILE
013200      LABEL RECORDS ARE STANDARD.
013300  01  CREATE-TRAN-FD-RECORD          PIC X(254).
013400*
013500  FD  GET-TRAN-FILE
013600      LABEL RECORDS ARE STANDARD.
013700  01  GET-TRAN-FD-RECORD             PIC X(254).
013800*
013900  FD  UPDATE-TRAN-FILE
014000      LABEL RECORDS ARE STANDARD.
014100  01  UPDATE-TRAN-FD-RECORD          PIC X(320).
014200*
014300  FD  STATUS-TRAN-FILE
014400      LABEL RECORDS ARE STANDARD.
014500  01  STATUS-TRAN-FD-RECORD          PIC X(254).
014600*
014700  FD  LOGIN-TRAN-FILE
014800      LABEL RECORDS ARE STANDARD.
014900  01  LOGIN-TRAN-FD-RECORD           PIC X(254).
015000*
015100  FD  SORTED-CREATE-FILE
015200      LABEL RECORDS ARE STANDARD.
015300  01  SORTED-CREATE-RECORD           PIC X(254).
015400*
015500  FD  SORTED-GET-FILE
015600      LABEL RECORDS ARE STANDARD.
015700  01  SORTED-GET-RECORD              PIC X(254).
015800*
015900  FD  SORTED-UPDATE-FILE
016000      LABEL RECORDS ARE STANDARD.
016100  01  SORTED-UPDATE-RECORD           PIC X(320).
016200*
016300  FD  SORTED-STATUS-FILE
016400      LABEL RECORDS ARE STANDARD.
016500  01  SORTED-STATUS-RECORD           PIC X(254).
016600*
016700  FD  SORTED-LOGIN-FILE
016800      LABEL RECORDS ARE STANDARD.
016900  01  SORTED-LOGIN-RECORD            PIC X(254).
017000*
017100  SD  SORTWK-CREATE-FILE.
017200  01  SORTWK-CREATE-RECORD.
017300      05  SWCR-NAME                   PIC X(60).
017400      05  SWCR-ID-NO                  PIC X(20).
017500      05  FILLER                      PIC X(174).
017600  SD  SORTWK-GET-FILE.
017700  01  SORTWK-GET-RECORD.
017800      05  SWGC-ID-NO                  PIC X(20).
017900      05  FILLER                      PIC X(234).
018000  SD  SORTWK-UPDATE-FILE.
018100  01  SORTWK-UPDATE-RECORD.
018200      05  FILLER                      PIC X(280).
018300      05  SWUP-LOOKUP-ID-NO           PIC X(20).
018400      05  FILLER                      PIC X(20).
018500  SD  SORTWK-STATUS-FILE.
018600  01  SORTWK-STATUS-RECORD.
018700      05  SWST-ID-NO                  PIC X(20).
018800      05  FILLER                      PIC X(234).
018900  SD  SORTWK-LOGIN-FILE.
019000  01  SORTWK-LOGIN-RECORD.
019100      05  SWLG-ID-NO                  PIC X(20).
019200      05  FILLER                      PIC X(234).
019300*
019400  FD  RESULT-FILE
019500      LABEL RECORDS ARE STANDARD.
019600      COPY RSLTREC.
019700*
019800  FD  REPORT-FILE
019900      LABEL RECORDS ARE STANDARD.
020000  01  REPORT-RECORD                  PIC X(132).
020100*
020200  WORKING-STORAGE SECTION.
020300*
020400  01  WS-FILE-STATUSES.
020500      05  WS-CUSTMST0-STATUS          PIC X(2)  VALUE SPACES.
020600          88  CUSTMST0-OK                 VALUE '00'.
020700          88  CUSTMST0-EOF                VALUE '10'.
020800          88  CUSTMST0-NOT-FOUND          VALUE '35'.
020900      05  WS-CUSTMST1-STATUS          PIC X(2)  VALUE SPACES.
021000          88  CUSTMST1-OK                 VALUE '00'.
021100          88  CUSTMST1-EOF                VALUE '10'.
021200          88  CUSTMST1-NOT-FOUND          VALUE '35'.
021300      05  WS-CUSTMST2-STATUS          PIC X(2)  VALUE SPACES.
021400          88  CUSTMST2-OK                 VALUE '00'.
021500          88  CUSTMST2-NOT-FOUND          VALUE '35'.
021600      05  WS-CUSTMST3-STATUS          PIC X(2)  VALUE SPACES.
021700          88  CUSTMST3-OK                 VALUE '00'.
021800          88  CUSTMST3-NOT-FOUND          VALUE '35'.
021900      05  FILLER                      PIC X(4)  VALUE SPACES.
022000*
022100  01  WS-EOF-SWITCHES.
022200      05  WS-CR-TRAN-EOF              PIC X     VALUE 'N'.
022300      05  WS-CR-MAST-EOF              PIC X     VALUE 'N'.
022400      05  WS-LK-TRAN-EOF              PIC X     VALUE 'N'.
022500      05  WS-LK-MAST-EOF              PIC X     VALUE 'N'.
022600      05  WS-UP-TRAN-EOF              PIC X     VALUE 'N'.
022700      05  WS-UP-MAST-EOF              PIC X     VALUE 'N'.
022800      05  WS-ST-TRAN-EOF              PIC X     VALUE 'N'.
022900      05  WS-ST-MAST-EOF              PIC X     VALUE 'N'.
023000      05  WS-LG-TRAN-EOF              PIC X     VALUE 'N'.
023100      05  WS-LG-MAST-EOF              PIC X     VALUE 'N'.
023200      05  FILLER                      PIC X(4)  VALUE SPACES.
023300*
023400  01  WS-TRAN-COUNTERS.
023500      05  WS-CR-ADD-COUNT             PIC 9(7) COMP VALUE 0.
023600      05  WS-CR-REJECT-COUNT          PIC 9(7) COMP VALUE 0.
023700      05  WS-LK-FOUND-COUNT           PIC 9(7) COMP VALUE 0.
023800      05  WS-LK-NOTFOUND-COUNT        PIC 9(7) COMP VALUE 0.
023900      05  WS-UP-OK-COUNT              PIC 9(7) COMP VALUE 0.
024000      05  WS-UP-REJECT-COUNT          PIC 9(7) COMP VALUE 0.
024100      05  WS-ST-OK-COUNT              PIC 9(7) COMP VALUE 0.
024200      05  WS-ST-REJECT-COUNT          PIC 9(7) COMP VALUE 0.
024300      05  WS-LG-OK-COUNT              PIC 9(7) COMP VALUE 0.
024400      05  WS-LG-DENY-COUNT            PIC 9(7) COMP VALUE 0.
024500      05  FILLER                      PIC X(4)  VALUE SPACES.
024600*
024700  01  WS-DATE-TIME-AREA.
024800      05  WS-TODAY-DATE               PIC 9(6) VALUE 0.
024900      05  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE.
025000          10  WS-TODAY-YY             PIC 9(2).
025100          10  WS-TODAY-MM             PIC 9(2).
025200          10  WS-TODAY-DD             PIC 9(2).
025300      05  WS-TODAY-TIME               PIC 9(8) VALUE 0.
025400      05  WS-TODAY-TIME-R REDEFINES WS-TODAY-TIME.
025500          10  WS-TODAY-HH             PIC 9(2).
025600          10  WS-TODAY-MI             PIC 9(2).
025700          10  WS-TODAY-SS             PIC 9(2).
025800          10  WS-TODAY-HS             PIC 9(2).
025900      05  FILLER                      PIC X(4)  VALUE SPACES.
026000*
026100  01  WS-BUILT-TIMESTAMP              PIC X(14) VALUE SPACES.
026200  01  WS-BUILT-TIMESTAMP-R REDEFINES WS-BUILT-TIMESTAMP.
026300      05  WS-BTS-YYYY                 PIC 9(4).
026400      05  WS-BTS-MM                   PIC 9(2).
026500      05  WS-BTS-DD                   PIC 9(2).
026600      05  WS-BTS-HH                   PIC 9(2).
026700      05  WS-BTS-MI                   PIC 9(2).
026800      05  WS-BTS-SS                   PIC 9(2).
026900*
027000  01  WS-KEYGEN-LINKAGE.
027100      05  WS-KEYGEN-TYPE              PIC X(4)  VALUE 'CUST'.
027200      05  WS-KEYGEN-NEW-KEY           PIC X(36) VALUE SPACES.
027300      05  WS-KEYGEN-NEW-KEY-R REDEFINES WS-KEYGEN-NEW-KEY.
027400          10  WS-KGK-PREFIX           PIC X(4).
027500          10  WS-KGK-DATE             PIC 9(8).
027600          10  WS-KGK-SEQ              PIC 9(9).
027700          10  WS-KGK-FILL             PIC X(15).
027800      05  FILLER                      PIC X(4)  VALUE SPACES.
027900*
028000  01  WS-PWDHASH-LINKAGE.
028100      05  WS-PWD-FUNCTION             PIC X(7)  VALUE SPACES.
028200          88  WS-PWD-FUNC-DIGEST          VALUE 'DIGEST'.
028300          88  WS-PWD-FUNC-COMPARE         VALUE 'COMPARE'.
028400      05  WS-PWD-PASSWORD-IN          PIC X(40) VALUE SPACES.
028500      05  WS-PWD-DIGEST-INOUT         PIC X(64) VALUE SPACES.
028600      05  WS-PWD-MATCH-FLAG           PIC X     VALUE 'N'.
028700          88  WS-PWD-PASSWORDS-MATCH      VALUE 'Y'.
028800      05  FILLER                      PIC X(4)  VALUE SPACES.
028900*
029000  01  WS-PASSWORD-POLICY-WORK.
029100      05  WS-PW-CHECK-SUB             PIC 9(2) COMP VALUE 0.
029200      05  WS-PW-CHECK-LEN             PIC 9(2) COMP VALUE 0.
029300      05  WS-PW-CUR-CHAR              PIC X     VALUE SPACE.
029400      05  WS-PW-HAS-DIGIT             PIC X     VALUE 'N'.
029500          88  WS-PW-FOUND-DIGIT           VALUE 'Y'.
029600      05  WS-PW-HAS-ALPHA             PIC X     VALUE 'N'.
029700          88  WS-PW-FOUND-ALPHA           VALUE 'Y'.
029800      05  WS-PW-POLICY-RESULT         PIC X     VALUE 'N'.
029900          88  WS-PW-POLICY-PASSED         VALUE 'Y'.
030000      05  FILLER                      PIC X(4)  VALUE SPACES.
030100*
030200  01  WS-MISC-WORK.
030300      05  WS-RESULT-REASON            PIC X(40) VALUE SPACES.
030400      05  WS-STATUS-UPPER             PIC X(8)  VALUE SPACES.
030500      05  FILLER                      PIC X(4)  VALUE SPACES.
030600*
030700  77  WS-RPT-COUNT-A                  PIC ZZZZZZ9.
030800  77  WS-RPT-COUNT-B                  PIC ZZZZZZ9.
030900*
031000  COPY CUSTTRAN.
031100*
031200  LINKAGE SECTION.
031300*
031400*****************************************************************
031500  PROCEDURE DIVISION.
031600*****************************************************************
031700*
031800  000-MAIN.
031900      PERFORM 700-OPEN-COMMON-FILES THRU 700-EXIT.
032000      PERFORM 800-INIT-REPORT THRU 800-EXIT.
032100      PERFORM 100-BUILD-TIMESTAMP THRU 100-EXIT.
032200      PERFORM 200-PROCESS-CREATE-TRAN THRU 200-EXIT.
032300      PERFORM 300-PROCESS-LOOKUP-TRAN THRU 300-EXIT.
032400      PERFORM 400-PROCESS-UPDATE-TRAN THRU 400-EXIT.
032500      PERFORM 500-PROCESS-STATUS-TRAN THRU 500-EXIT.
032600      PERFORM 600-PROCESS-LOGIN-TRAN THRU 600-EXIT.
032700      PERFORM 850-REPORT-TRAN-STATS THRU 850-EXIT.
032800      PERFORM 900-CLOSE-COMMON-FILES THRU 900-EXIT.
032900      GOBACK.
033000*
033100  100-BUILD-TIMESTAMP.
033200*    07/09/98 DLK - Y2K CENTURY WINDOW, SEE MAINT LOG              CH0148 
033300      ACCEPT WS-TODAY-DATE FROM DATE.
033400      ACCEPT WS-TODAY-TIME FROM TIME.
033500      IF WS-TODAY-YY < 50
033600          COMPUTE WS-BTS-YYYY = 2000 + WS-TODAY-YY
033700      ELSE
033800          COMPUTE WS-BTS-YYYY = 1900 + WS-TODAY-YY
033900      END-IF.
034000      MOVE WS-TODAY-MM TO WS-BTS-MM.
034100      MOVE WS-TODAY-DD TO WS-BTS-DD.
034200      MOVE WS-TODAY-HH TO WS-BTS-HH.
034300      MOVE WS-TODAY-MI TO WS-BTS-MI.
034400      MOVE WS-TODAY-SS TO WS-BTS-SS.
034500  100-EXIT.
034600      EXIT.
034700*
034800*****************************************************************
034900* PHASE 1 - CREATE.  SORT CUSTCRT INTO ID-NO SEQUENCE, MERGE
035000* AGAINST CUSTMST0, WRITE CUSTMST1.  A TRAN WHOSE ID-NO ALREADY
035100* EXISTS ON CUSTMST0 IS REJECTED (UNIQUE ID-NO RULE).
035200*****************************************************************
035300  200-PROCESS-CREATE-TRAN.
035400      SORT SORTWK-CREATE-FILE
035500          ON ASCENDING KEY SWCR-ID-NO
035600          USING CREATE-TRAN-FILE
035700          GIVING SORTED-CREATE-FILE.
035800      OPEN INPUT SORTED-CREATE-FILE.
035900      OPEN INPUT CUSTMST0-FILE.
036000*    COLD-START - NO PRIOR GENERATION YET, TREAT MASTER AS EMPTY
036100      IF CUSTMST0-NOT-FOUND
036200          MOVE 'Y' TO WS-CR-MAST-EOF
036300      END-IF.
036400      OPEN OUTPUT CUSTMST1-FILE.
036500      IF WS-CR-MAST-EOF = 'N'
036600          PERFORM 210-READ-CUSTMST0 THRU 210-EXIT
036700      END-IF.
036800      PERFORM 220-READ-SORTED-CREATE THRU 220-EXIT.
036900      PERFORM 230-MERGE-CREATE-STEP THRU 230-EXIT
037000          UNTIL WS-CR-TRAN-EOF = 'Y' AND WS-CR-MAST-EOF = 'Y'.
037100      CLOSE SORTED-CREATE-FILE CUSTMST1-FILE.
037200      IF NOT CUSTMST0-NOT-FOUND
037300          CLOSE CUSTMST0-FILE
037400      END-IF.
037500  200-EXIT.
037600      EXIT.
037700*
037800  210-READ-CUSTMST0.
037900      READ CUSTMST0-FILE INTO CUSTMST1-REC.
038000      IF NOT CUSTMST0-OK
038100          MOVE 'Y' TO WS-CR-MAST-EOF
038200      END-IF.
038300  210-EXIT.
038400      EXIT.
038500*
038600  220-READ-SORTED-CREATE.
038700      READ SORTED-CREATE-FILE INTO CREATE-CUSTOMER-TRAN
038800          AT END MOVE 'Y' TO WS-CR-TRAN-EOF
038900      END-READ.
039000  220-EXIT.
039100      EXIT.
039200*
039300  230-MERGE-CREATE-STEP.
039400      IF WS-CR-TRAN-EOF = 'Y'
039500          IF WS-CR-MAST-EOF = 'N'
039600              WRITE CUSTMST1-REC
039700              PERFORM 210-READ-CUSTMST0 THRU 210-EXIT
039800          END-IF
039900      ELSE
040000          IF WS-CR-MAST-EOF = 'Y' OR
040100                  CCUS-ID-NO < CUST-ID-NO OF CUSTMST1-REC
040200              PERFORM 240-CREATE-NEW-CUSTOMER THRU 240-EXIT
040300              PERFORM 220-READ-SORTED-CREATE THRU 220-EXIT
040400          ELSE
040500              IF CCUS-ID-NO = CUST-ID-NO OF CUSTMST1-REC
040600                  PERFORM 260-REJECT-CREATE THRU 260-EXIT
040700                  PERFORM 220-READ-SORTED-CREATE THRU 220-EXIT
040800              ELSE
040900                  WRITE CUSTMST1-REC
041000                  PERFORM 210-READ-CUSTMST0 THRU 210-EXIT
041100              END-IF
041200          END-IF
041300      END-IF.
041400  230-EXIT.
041500      EXIT.
041600*
041700  240-CREATE-NEW-CUSTOMER.
041800      MOVE CCUS-PASSWORD TO WS-PWD-PASSWORD-IN.
041900      PERFORM 610-CHECK-PASSWORD-POLICY THRU 610-EXIT.
042000      IF NOT WS-PW-POLICY-PASSED
042100          MOVE 'PASSWORD FAILS POLICY' TO WS-RESULT-REASON
042200          PERFORM 260-REJECT-CREATE THRU 260-EXIT
042300      ELSE
042400          MOVE 'CUST' TO WS-KEYGEN-TYPE
042500          CALL 'KEYGEN' USING WS-KEYGEN-TYPE, WS-KEYGEN-NEW-KEY
042600          MOVE 'DIGEST' TO WS-PWD-FUNCTION
042700          CALL 'PWDHASH' USING WS-PWD-FUNCTION,
042800              WS-PWD-PASSWORD-IN,
042900              WS-PWD-DIGEST-INOUT,
043000              WS-PWD-MATCH-FLAG
043100          MOVE WS-KEYGEN-NEW-KEY TO CUST-ID OF CUSTMST1-REC
043200          MOVE CCUS-NAME          TO CUST-NAME OF CUSTMST1-REC
043300          MOVE CCUS-ID-NO         TO CUST-ID-NO OF CUSTMST1-REC
043400          MOVE CCUS-PHONE-NO      TO CUST-PHONE-NO OF CUSTMST1-REC
043500          MOVE CCUS-ADDRESS       TO CUST-ADDRESS OF CUSTMST1-REC
043600          MOVE WS-PWD-DIGEST-INOUT TO CUST-PASSWORD-HASH OF
043700              CUSTMST1-REC
043800          MOVE 'ACTIVE  '         TO CUST-STATUS OF CUSTMST1-REC
043900          MOVE WS-BUILT-TIMESTAMP TO CUST-CREATED-AT OF
044000              CUSTMST1-REC
044100          WRITE CUSTMST1-REC
044200          ADD 1 TO WS-CR-ADD-COUNT
044300          MOVE SPACES    TO TRANSACTION-RESULT-RECORD
044400          MOVE 'CREATE-CUSTOMER' TO RSLT-OPERATION
044500          MOVE WS-KEYGEN-NEW-KEY  TO RSLT-KEY
044600          MOVE 'OK    '           TO RSLT-STATUS
044700          WRITE TRANSACTION-RESULT-RECORD
044800      END-IF.
044900  240-EXIT.
045000      EXIT.
045100*
045200  260-REJECT-CREATE.
045300      ADD 1 TO WS-CR-REJECT-COUNT.
045400      IF WS-RESULT-REASON = SPACES
045500          MOVE 'ID-NO ALREADY ON FILE' TO WS-RESULT-REASON
045600      END-IF.
045700      MOVE SPACES             TO TRANSACTION-RESULT-RECORD.
045800      MOVE 'CREATE-CUSTOMER'  TO RSLT-OPERATION.
045900      MOVE CCUS-ID-NO         TO RSLT-KEY.
046000      MOVE 'REJECT'           TO RSLT-STATUS.
046100      MOVE WS-RESULT-REASON   TO RSLT-REASON.
046200      WRITE TRANSACTION-RESULT-RECORD.
046300      MOVE SPACES             TO WS-RESULT-REASON.
046400  260-EXIT.
046500      EXIT.
046600*
046700*****************************************************************
046800* PHASE 2 - LOOKUP.  READ-ONLY SCAN OF CUSTMST1, NO NEW MASTER.
046900*****************************************************************
047000  300-PROCESS-LOOKUP-TRAN.
047100      SORT SORTWK-GET-FILE
047200          ON ASCENDING KEY SWGC-ID-NO
047300          USING GET-TRAN-FILE
047400          GIVING SORTED-GET-FILE.
047500      OPEN INPUT SORTED-GET-FILE.
047600      OPEN INPUT CUSTMST1-FILE.
047700      PERFORM 310-READ-CUSTMST1-LK THRU 310-EXIT.
047800      PERFORM 320-READ-SORTED-GET THRU 320-EXIT.
047900      PERFORM 330-MERGE-LOOKUP-STEP THRU 330-EXIT
048000          UNTIL WS-LK-TRAN-EOF = 'Y'.
048100      CLOSE SORTED-GET-FILE CUSTMST1-FILE.
048200  300-EXIT.
048300      EXIT.
048400*
048500  310-READ-CUSTMST1-LK.
048600      READ CUSTMST1-FILE INTO CUSTMST1-REC.
048700      IF NOT CUSTMST1-OK
048800          MOVE 'Y' TO WS-LK-MAST-EOF
048900      END-IF.
049000  310-EXIT.
049100      EXIT.
049200*
049300  320-READ-SORTED-GET.
049400      READ SORTED-GET-FILE INTO GET-CUSTOMER-TRAN
049500          AT END MOVE 'Y' TO WS-LK-TRAN-EOF
049600      END-READ.
049700  320-EXIT.
049800      EXIT.
049900*
050000  330-MERGE-LOOKUP-STEP.
050100      PERFORM 340-ADVANCE-CUSTMST1-LK THRU 340-EXIT
050200          UNTIL WS-LK-MAST-EOF = 'Y' OR
050300              GCUS-ID-NO NOT > CUST-ID-NO OF CUSTMST1-REC.
050400      MOVE SPACES    TO TRANSACTION-RESULT-RECORD.
050500      MOVE 'GET-CUSTOMER' TO RSLT-OPERATION.
050600      MOVE GCUS-ID-NO     TO RSLT-KEY.
050700      IF WS-LK-MAST-EOF = 'Y' OR
050800              GCUS-ID-NO NOT = CUST-ID-NO OF CUSTMST1-REC
050900          ADD 1 TO WS-LK-NOTFOUND-COUNT
051000          MOVE 'REJECT'            TO RSLT-STATUS
051100          MOVE 'CUSTOMER NOT FOUND' TO RSLT-REASON
051200      ELSE
051300          ADD 1 TO WS-LK-FOUND-COUNT
051400          MOVE 'OK    '            TO RSLT-STATUS
051500          MOVE CUST-ID OF CUSTMST1-REC TO
051600              RSLT-RESPONSE-DATA (1:36)
051700          MOVE CUST-NAME OF CUSTMST1-REC TO
051800              RSLT-RESPONSE-DATA (37:60)
051900          MOVE CUST-ID-NO OF CUSTMST1-REC TO
052000              RSLT-RESPONSE-DATA (97:20)
052100          MOVE CUST-PHONE-NO OF CUSTMST1-REC TO
052200              RSLT-RESPONSE-DATA (117:20)
052300          MOVE CUST-ADDRESS OF CUSTMST1-REC TO
052400              RSLT-RESPONSE-DATA (137:100)
052500      END-IF.
052600      WRITE TRANSACTION-RESULT-RECORD.
052700      PERFORM 320-READ-SORTED-GET THRU 320-EXIT.
052800  330-EXIT.
052900      EXIT.
053000*
053100  340-ADVANCE-CUSTMST1-LK.
053200      PERFORM 310-READ-CUSTMST1-LK THRU 310-EXIT.
053300  340-EXIT.
053400      EXIT.
053500*
053600*****************************************************************
053700* PHASE 3 - UPDATE.  MERGE SORTED CUSTUPD AGAINST CUSTMST1, WRITE
053800* CUSTMST2.  CURRENT PASSWORD MUST MATCH BEFORE ANY FIELD CHANGES.
053900*****************************************************************
054000  400-PROCESS-UPDATE-TRAN.
054100      SORT SORTWK-UPDATE-FILE
054200          ON ASCENDING KEY SWUP-LOOKUP-ID-NO
054300          USING UPDATE-TRAN-FILE
054400          GIVING SORTED-UPDATE-FILE.
054500      OPEN INPUT SORTED-UPDATE-FILE.
054600      OPEN INPUT CUSTMST1-FILE.
054700      OPEN OUTPUT CUSTMST2-FILE.
054800      PERFORM 410-READ-CUSTMST1-UP THRU 410-EXIT.
054900      PERFORM 420-READ-SORTED-UPDATE THRU 420-EXIT.
055000      PERFORM 430-MERGE-UPDATE-STEP THRU 430-EXIT
055100          UNTIL WS-UP-TRAN-EOF = 'Y' AND WS-UP-MAST-EOF = 'Y'.
055200      CLOSE SORTED-UPDATE-FILE CUSTMST1-FILE CUSTMST2-FILE.
055300  400-EXIT.
055400      EXIT.
055500*
055600  410-READ-CUSTMST1-UP.
055700      READ CUSTMST1-FILE INTO CUSTMST2-REC.
055800      IF NOT CUSTMST1-OK
055900          MOVE 'Y' TO WS-UP-MAST-EOF
056000      END-IF.
056100  410-EXIT.
056200      EXIT.
056300*
056400  420-READ-SORTED-UPDATE.
056500      READ SORTED-UPDATE-FILE INTO UPDATE-CUSTOMER-TRAN
056600          AT END MOVE 'Y' TO WS-UP-TRAN-EOF
056700      END-READ.
056800  420-EXIT.
056900      EXIT.
057000*
057100  430-MERGE-UPDATE-STEP.
057200      IF WS-UP-TRAN-EOF = 'Y'
057300          IF WS-UP-MAST-EOF = 'N'
057400              WRITE CUSTMST2-REC
057500              PERFORM 410-READ-CUSTMST1-UP THRU 410-EXIT
057600          END-IF
057700      ELSE
057800          IF WS-UP-MAST-EOF = 'Y' OR
057900                  UCUS-LOOKUP-ID-NO < CUST-ID-NO OF CUSTMST2-REC
058000              PERFORM 440-REJECT-UPDATE THRU 440-EXIT
058100              PERFORM 420-READ-SORTED-UPDATE THRU 420-EXIT
058200          ELSE
058300              IF UCUS-LOOKUP-ID-NO = CUST-ID-NO OF CUSTMST2-REC
058400                  PERFORM 450-APPLY-UPDATE THRU 450-EXIT
058500                  WRITE CUSTMST2-REC
058600                  PERFORM 410-READ-CUSTMST1-UP THRU 410-EXIT
058700                  PERFORM 420-READ-SORTED-UPDATE THRU 420-EXIT
058800              ELSE
058900                  WRITE CUSTMST2-REC
059000                  PERFORM 410-READ-CUSTMST1-UP THRU 410-EXIT
059100              END-IF
059200          END-IF
059300      END-IF.
059400  430-EXIT.
059500      EXIT.
059600*
059700  450-APPLY-UPDATE.
059800*    REQUIRE CURRENT PASSWORD TO MATCH BEFORE ANY FIELD CHANGES.
059900      MOVE UCUS-CURRENT-PASSWORD TO WS-PWD-PASSWORD-IN.
060000      MOVE CUST-PASSWORD-HASH OF CUSTMST2-REC TO
060100          WS-PWD-DIGEST-INOUT.
060200      MOVE 'COMPARE' TO WS-PWD-FUNCTION.
060300      CALL 'PWDHASH' USING WS-PWD-FUNCTION, WS-PWD-PASSWORD-IN,
060400          WS-PWD-DIGEST-INOUT, WS-PWD-MATCH-FLAG.
060500      IF NOT WS-PWD-PASSWORDS-MATCH
060600          MOVE 'CURRENT PASSWORD INCORRECT' TO WS-RESULT-REASON
060700          ADD 1 TO WS-UP-REJECT-COUNT
060800          MOVE SPACES    TO TRANSACTION-RESULT-RECORD
060900          MOVE 'UPDATE-CUSTOMER' TO RSLT-OPERATION
061000          MOVE UCUS-LOOKUP-ID-NO TO RSLT-KEY
061100          MOVE 'REJECT'          TO RSLT-STATUS
061200          MOVE WS-RESULT-REASON  TO RSLT-REASON
061300          WRITE TRANSACTION-RESULT-RECORD
061400      ELSE
061500          IF UCUS-NAME NOT = SPACES
061600              MOVE UCUS-NAME TO CUST-NAME OF CUSTMST2-REC
061700          END-IF
061800          IF UCUS-ID-NO NOT = SPACES
061900              MOVE UCUS-ID-NO TO CUST-ID-NO OF CUSTMST2-REC
062000          END-IF
062100          IF UCUS-PHONE-NO NOT = SPACES
062200              MOVE UCUS-PHONE-NO TO CUST-PHONE-NO OF CUSTMST2-REC
062300          END-IF
062400          IF UCUS-ADDRESS NOT = SPACES
062500              MOVE UCUS-ADDRESS TO CUST-ADDRESS OF CUSTMST2-REC
062600          END-IF
062700          IF UCUS-NEW-PASSWORD NOT = SPACES
062800              MOVE UCUS-NEW-PASSWORD TO WS-PWD-PASSWORD-IN
062900              PERFORM 610-CHECK-PASSWORD-POLICY THRU 610-EXIT
063000              IF WS-PW-POLICY-PASSED
063100                  MOVE 'DIGEST' TO WS-PWD-FUNCTION
063200                  CALL 'PWDHASH' USING WS-PWD-FUNCTION,
063300                      WS-PWD-PASSWORD-IN, WS-PWD-DIGEST-INOUT,
063400                      WS-PWD-MATCH-FLAG
063500                  MOVE WS-PWD-DIGEST-INOUT TO
063600                      CUST-PASSWORD-HASH OF CUSTMST2-REC
063700              END-IF
063800          END-IF
063900          ADD 1 TO WS-UP-OK-COUNT
064000          MOVE SPACES    TO TRANSACTION-RESULT-RECORD
064100          MOVE 'UPDATE-CUSTOMER' TO RSLT-OPERATION
064200          MOVE UCUS-LOOKUP-ID-NO TO RSLT-KEY
064300          MOVE 'OK    '          TO RSLT-STATUS
064400          WRITE TRANSACTION-RESULT-RECORD
064500      END-IF.
064600  450-EXIT.
064700      EXIT.
064800*
064900  440-REJECT-UPDATE.
065000      ADD 1 TO WS-UP-REJECT-COUNT.
065100      MOVE SPACES             TO TRANSACTION-RESULT-RECORD.
065200      MOVE 'UPDATE-CUSTOMER'  TO RSLT-OPERATION.
065300      MOVE UCUS-LOOKUP-ID-NO  TO RSLT-KEY.
065400      MOVE 'REJECT'           TO RSLT-STATUS.
065500      MOVE 'CUSTOMER NOT FOUND' TO RSLT-REASON.
065600      WRITE TRANSACTION-RESULT-RECORD.
065700  440-EXIT.
065800      EXIT.
065900*
066000*****************************************************************
066100* PHASE 4 - STATUS CHANGE.  MERGE SORTED CUSTSTS AGAINST CUSTMST2,
066200* WRITE CUSTMST3.
066300*****************************************************************
066400  500-PROCESS-STATUS-TRAN.
066500      SORT SORTWK-STATUS-FILE
066600          ON ASCENDING KEY SWST-ID-NO
066700          USING STATUS-TRAN-FILE
066800          GIVING SORTED-STATUS-FILE.
066900      OPEN INPUT SORTED-STATUS-FILE.
067000      OPEN INPUT CUSTMST2-FILE.
067100      OPEN OUTPUT CUSTMST3-FILE.
067200      PERFORM 510-READ-CUSTMST2-ST THRU 510-EXIT.
067300      PERFORM 520-READ-SORTED-STATUS THRU 520-EXIT.
067400      PERFORM 530-MERGE-STATUS-STEP THRU 530-EXIT
067500          UNTIL WS-ST-TRAN-EOF = 'Y' AND WS-ST-MAST-EOF = 'Y'.
067600      CLOSE SORTED-STATUS-FILE CUSTMST2-FILE CUSTMST3-FILE.
067700  500-EXIT.
067800      EXIT.
067900*
068000  510-READ-CUSTMST2-ST.
068100      READ CUSTMST2-FILE INTO CUSTMST3-REC.
068200      IF NOT CUSTMST2-OK
068300          MOVE 'Y' TO WS-ST-MAST-EOF
068400      END-IF.
068500  510-EXIT.
068600      EXIT.
068700*
068800  520-READ-SORTED-STATUS.
068900      READ SORTED-STATUS-FILE INTO CUSTOMER-STATUS-TRAN
069000          AT END MOVE 'Y' TO WS-ST-TRAN-EOF
069100      END-READ.
069200  520-EXIT.
069300      EXIT.
069400*
069500  530-MERGE-STATUS-STEP.
069600      IF WS-ST-TRAN-EOF = 'Y'
069700          IF WS-ST-MAST-EOF = 'N'
069800              WRITE CUSTMST3-REC
069900              PERFORM 510-READ-CUSTMST2-ST THRU 510-EXIT
070000          END-IF
070100      ELSE
070200          IF WS-ST-MAST-EOF = 'Y' OR
070300                  CSTS-ID-NO < CUST-ID-NO OF CUSTMST3-REC
070400              PERFORM 540-REJECT-STATUS THRU 540-EXIT
070500              PERFORM 520-READ-SORTED-STATUS THRU 520-EXIT
070600          ELSE
070700              IF CSTS-ID-NO = CUST-ID-NO OF CUSTMST3-REC
070800                  MOVE CSTS-NEW-STATUS TO
070900                      CUST-STATUS OF CUSTMST3-REC
071000                  ADD 1 TO WS-ST-OK-COUNT
071100                  WRITE CUSTMST3-REC
071200                  MOVE SPACES    TO TRANSACTION-RESULT-RECORD
071300                  MOVE 'UPDATE-STATUS' TO RSLT-OPERATION
071400                  MOVE CSTS-ID-NO      TO RSLT-KEY
071500                  MOVE 'OK    '        TO RSLT-STATUS
071600                  WRITE TRANSACTION-RESULT-RECORD
071700                  PERFORM 510-READ-CUSTMST2-ST THRU 510-EXIT
071800                  PERFORM 520-READ-SORTED-STATUS THRU 520-EXIT
071900              ELSE
072000                  WRITE CUSTMST3-REC
072100                  PERFORM 510-READ-CUSTMST2-ST THRU 510-EXIT
072200              END-IF
072300          END-IF
072400      END-IF.
072500  530-EXIT.
072600      EXIT.
072700*
072800  540-REJECT-STATUS.
072900      ADD 1 TO WS-ST-REJECT-COUNT.
073000      MOVE SPACES             TO TRANSACTION-RESULT-RECORD.
073100      MOVE 'UPDATE-STATUS'    TO RSLT-OPERATION.
073200      MOVE CSTS-ID-NO         TO RSLT-KEY.
073300      MOVE 'REJECT'           TO RSLT-STATUS.
073400      MOVE 'CUSTOMER NOT FOUND' TO RSLT-REASON.
073500      WRITE TRANSACTION-RESULT-RECORD.
073600  540-EXIT.
073700      EXIT.
073800*
073900*****************************************************************
074000* PHASE 5 - LOGIN VERIFY.  READ-ONLY SCAN OF FINAL GENERATION
074100* CUSTMST3, NO NEW MASTER.
074200*****************************************************************
074300  600-PROCESS-LOGIN-TRAN.
074400      SORT SORTWK-LOGIN-FILE
074500          ON ASCENDING KEY SWLG-ID-NO
074600          USING LOGIN-TRAN-FILE
074700          GIVING SORTED-LOGIN-FILE.
074800      OPEN INPUT SORTED-LOGIN-FILE.
074900      OPEN INPUT CUSTMST3-FILE.
075000      PERFORM 620-READ-CUSTMST3-LG THRU 620-EXIT.
075100      PERFORM 630-READ-SORTED-LOGIN THRU 630-EXIT.
075200      PERFORM 640-MERGE-LOGIN-STEP THRU 640-EXIT
075300          UNTIL WS-LG-TRAN-EOF = 'Y'.
075400      CLOSE SORTED-LOGIN-FILE CUSTMST3-FILE.
075500  600-EXIT.
075600      EXIT.
075700*
075800  610-CHECK-PASSWORD-POLICY.
075900*    01/15/96 JFM - LEN >= 8, ONE DIGIT, ONE LETTER                CH0045 
076000      MOVE 'N' TO WS-PW-POLICY-RESULT.
076100      MOVE 'N' TO WS-PW-HAS-DIGIT.
076200      MOVE 'N' TO WS-PW-HAS-ALPHA.
076300      MOVE 0   TO WS-PW-CHECK-LEN.
076400      PERFORM 612-SCAN-PW-LENGTH THRU 612-EXIT
076500          VARYING WS-PW-CHECK-SUB FROM 40 BY -1
076600          UNTIL WS-PW-CHECK-SUB < 1
076700          OR WS-PW-PASSWORD-IN (WS-PW-CHECK-SUB:1) NOT = SPACE.
076800      MOVE WS-PW-CHECK-SUB TO WS-PW-CHECK-LEN.
076900      IF WS-PW-CHECK-LEN >= 8
077000          PERFORM 614-CHECK-PW-CHAR THRU 614-EXIT
077100              VARYING WS-PW-CHECK-SUB FROM 1 BY 1
077200              UNTIL WS-PW-CHECK-SUB > WS-PW-CHECK-LEN
077300          IF WS-PW-FOUND-DIGIT AND WS-PW-FOUND-ALPHA
077400              MOVE 'Y' TO WS-PW-POLICY-RESULT
077500          END-IF
077600      END-IF.
077700  610-EXIT.
077800      EXIT.
077900*
078000  612-SCAN-PW-LENGTH.
078100      CONTINUE.
078200  612-EXIT.
078300      EXIT.
078400*
078500  614-CHECK-PW-CHAR.
078600      MOVE WS-PW-PASSWORD-IN (WS-PW-CHECK-SUB:1) TO
078700          WS-PW-CUR-CHAR.
078800      IF WS-PW-CUR-CHAR IS CUST-DIGIT-CLASS
078900          MOVE 'Y' TO WS-PW-HAS-DIGIT
079000      END-IF.
079100      IF WS-PW-CUR-CHAR IS CUST-ALPHA-CLASS
079200          MOVE 'Y' TO WS-PW-HAS-ALPHA
079300      END-IF.
079400  614-EXIT.
079500      EXIT.
079600*
079700  620-READ-CUSTMST3-LG.
079800      READ CUSTMST3-FILE INTO CUSTMST3-REC.
079900      IF NOT CUSTMST3-OK
080000          MOVE 'Y' TO WS-LG-MAST-EOF
080100      END-IF.
080200  620-EXIT.
080300      EXIT.
080400*
080500  630-READ-SORTED-LOGIN.
080600      READ SORTED-LOGIN-FILE INTO LOGIN-TRAN
080700          AT END MOVE 'Y' TO WS-LG-TRAN-EOF
080800      END-READ.
080900  630-EXIT.
081000      EXIT.
081100*
081200  640-MERGE-LOGIN-STEP.
081300      PERFORM 650-ADVANCE-CUSTMST3-LG THRU 650-EXIT
081400          UNTIL WS-LG-MAST-EOF = 'Y' OR
081500              LOGN-ID-NO NOT > CUST-ID-NO OF CUSTMST3-REC.
081600      MOVE SPACES    TO TRANSACTION-RESULT-RECORD.
081700      MOVE 'LOGIN'   TO RSLT-OPERATION.
081800      MOVE LOGN-ID-NO TO RSLT-KEY.
081900      IF WS-LG-MAST-EOF = 'Y' OR
082000              LOGN-ID-NO NOT = CUST-ID-NO OF CUSTMST3-REC
082100          ADD 1 TO WS-LG-DENY-COUNT
082200          MOVE 'REJECT'            TO RSLT-STATUS
082300          MOVE 'CUSTOMER NOT FOUND' TO RSLT-REASON
082400      ELSE
082500          MOVE CUST-STATUS OF CUSTMST3-REC TO WS-STATUS-UPPER
082600          INSPECT WS-STATUS-UPPER CONVERTING
082700              'abcdefghijklmnopqrstuvwxyz' TO
082800              'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
082900          IF WS-STATUS-UPPER = 'ACTIVE  '
083000              MOVE LOGN-PASSWORD TO WS-PWD-PASSWORD-IN
083100              MOVE CUST-PASSWORD-HASH OF CUSTMST3-REC TO
083200                  WS-PWD-DIGEST-INOUT
083300              MOVE 'COMPARE' TO WS-PWD-FUNCTION
083400              CALL 'PWDHASH' USING WS-PWD-FUNCTION,
083500                  WS-PWD-PASSWORD-IN, WS-PWD-DIGEST-INOUT,
083600                  WS-PWD-MATCH-FLAG
083700              IF WS-PWD-PASSWORDS-MATCH
083800                  ADD 1 TO WS-LG-OK-COUNT
083900                  MOVE 'OK    '  TO RSLT-STATUS
084000              ELSE
084100                  ADD 1 TO WS-LG-DENY-COUNT
084200                  MOVE 'REJECT'  TO RSLT-STATUS
084300                  MOVE 'PASSWORD DOES NOT MATCH' TO RSLT-REASON
084400              END-IF
084500          ELSE
084600              ADD 1 TO WS-LG-DENY-COUNT
084700              MOVE 'REJECT'  TO RSLT-STATUS
084800              MOVE 'CUSTOMER NOT ACTIVE' TO RSLT-REASON
084900          END-IF
085000      END-IF.
085100      WRITE TRANSACTION-RESULT-RECORD.
085200      PERFORM 630-READ-SORTED-LOGIN THRU 630-EXIT.
085300  640-EXIT.
085400      EXIT.
085500*
085600  650-ADVANCE-CUSTMST3-LG.
085700      PERFORM 620-READ-CUSTMST3-LG THRU 620-EXIT.
085800  650-EXIT.
085900      EXIT.
086000*
086100*****************************************************************
086200  700-OPEN-COMMON-FILES.
086300      OPEN OUTPUT RESULT-FILE.
086400      OPEN OUTPUT REPORT-FILE.
086500  700-EXIT.
086600      EXIT.
086700*
086800  800-INIT-REPORT.
086900      MOVE SPACES TO REPORT-RECORD.
087000      MOVE 'CUSTMAIN - CUSTOMER SERVICE BATCH RUN' TO
087100          REPORT-RECORD.
087200      WRITE REPORT-RECORD AFTER ADVANCING C01.
087300      MOVE SPACES TO REPORT-RECORD.
087400      WRITE REPORT-RECORD AFTER ADVANCING 2 LINES.
087500  800-EXIT.
087600      EXIT.
087700*
087800  850-REPORT-TRAN-STATS.
087900      MOVE SPACES TO REPORT-RECORD.
088000      MOVE 'PHASE             ACCEPTED   REJECTED' TO
088100          REPORT-RECORD.
088200      WRITE REPORT-RECORD AFTER ADVANCING 1 LINE.
088300      MOVE WS-CR-ADD-COUNT TO WS-RPT-COUNT-A.
088400      MOVE WS-CR-REJECT-COUNT TO WS-RPT-COUNT-B.
088500      MOVE SPACES TO REPORT-RECORD.
088600      STRING 'CREATE     ' WS-RPT-COUNT-A '   ' WS-RPT-COUNT-B
088700          DELIMITED BY SIZE INTO REPORT-RECORD.
088800      WRITE REPORT-RECORD AFTER ADVANCING 1 LINE.
088900      MOVE WS-LK-FOUND-COUNT TO WS-RPT-COUNT-A.
089000      MOVE WS-LK-NOTFOUND-COUNT TO WS-RPT-COUNT-B.
089100      MOVE SPACES TO REPORT-RECORD.
089200      STRING 'LOOKUP     ' WS-RPT-COUNT-A '   ' WS-RPT-COUNT-B
089300          DELIMITED BY SIZE INTO REPORT-RECORD.
089400      WRITE REPORT-RECORD AFTER ADVANCING 1 LINE.
089500      MOVE WS-UP-OK-COUNT TO WS-RPT-COUNT-A.
089600      MOVE WS-UP-REJECT-COUNT TO WS-RPT-COUNT-B.
089700      MOVE SPACES TO REPORT-RECORD.
089800      STRING 'UPDATE     ' WS-RPT-COUNT-A '   ' WS-RPT-COUNT-B
089900          DELIMITED BY SIZE INTO REPORT-RECORD.
090000      WRITE REPORT-RECORD AFTER ADVANCING 1 LINE.
090100      MOVE WS-ST-OK-COUNT TO WS-RPT-COUNT-A.
090200      MOVE WS-ST-REJECT-COUNT TO WS-RPT-COUNT-B.
090300      MOVE SPACES TO REPORT-RECORD.
090400      STRING 'STATUS     ' WS-RPT-COUNT-A '   ' WS-RPT-COUNT-B
090500          DELIMITED BY SIZE INTO REPORT-RECORD.
090600      WRITE REPORT-RECORD AFTER ADVANCING 1 LINE.
090700      MOVE WS-LG-OK-COUNT TO WS-RPT-COUNT-A.
090800      MOVE WS-LG-DENY-COUNT TO WS-RPT-COUNT-B.
090900      MOVE SPACES TO REPORT-RECORD.
091000      STRING 'LOGIN      ' WS-RPT-COUNT-A '   ' WS-RPT-COUNT-B
091100          DELIMITED BY SIZE INTO REPORT-RECORD.
091200      WRITE REPORT-RECORD AFTER ADVANCING 1 LINE.
091300  850-EXIT.
091400      EXIT.
091500*
091600  900-CLOSE-COMMON-FILES.
091700      CLOSE RESULT-FILE.
091800      CLOSE REPORT-FILE.
091900  900-EXIT.
092000      EXIT.
