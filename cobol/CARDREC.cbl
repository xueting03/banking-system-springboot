000100*****************************************************************
000200* CARDREC                                                       *
000300* DEBIT CARD MASTER RECORD LAYOUT                               *
000400*                                                                *
000500* ONE ENTRY PER ISSUED CARD, ONE-FOR-ONE WITH A DEPOSIT ACCOUNT. *
000600* CARD-CUST-ID-NO CARRIES THE OWNING CUSTOMER'S ID-NO FOR THE    *
000700* SAME REASON ACCTREC CARRIES ACCT-CUST-ID-NO (SEE THAT MEMBER). *
000800* CARD-STATUS IS RE-SYNCHRONISED TO THE LINKED ACCOUNT'S STATUS  *
000900* EVERY TIME CARDMAIN TOUCHES A CARD - SEE 320-SYNC-CARD-STATUS  *
001000* IN CARDMAIN.                                                   *
001100*                                                                *
001200* MAINTENANCE                                                    *
001300*   1996-09-23  JFM  ORIGINAL LAYOUT - DEBIT CARD PILOT          *
001400*   1998-07-09  DLK  Y2K - CARD-CREATED-AT WIDENED TO 4-DIGIT    *
001500*                    YEAR                                        *
001600*   1999-01-11  JFM  CARD-TXN-LIMIT WIDENED FROM 9(4) TO 9(5) -  *
001700*                    10000 LIMIT WOULD NOT FIT                   *
001800*****************************************************************
001900 01  CARD-MASTER-RECORD.
002000     05  CARD-ID                     PIC X(36).
002100     05  CARD-ACCT-ID                PIC X(36).
002200     05  CARD-CUST-ID-NO             PIC X(20).
002300     05  CARD-NUMBER                 PIC 9(16).
002400     05  CARD-TXN-LIMIT              PIC 9(5).
002500     05  CARD-STATUS                 PIC X(8).
002600         88  CARD-STAT-ACTIVE            VALUE 'ACTIVE  '.
002700         88  CARD-STAT-INACTIVE          VALUE 'INACTIVE'.
002800         88  CARD-STAT-FROZEN            VALUE 'FROZEN  '.
002900     05  CARD-PIN                    PIC 9(6).
003000     05  CARD-CREATED-AT             PIC X(14).
003100     05  CARD-CREATED-AT-R REDEFINES CARD-CREATED-AT.
003200         10  CARD-CREATED-YYYY       PIC 9(4).
003300         10  CARD-CREATED-MM         PIC 9(2).
003400         10  CARD-CREATED-DD         PIC 9(2).
003500         10  CARD-CREATED-HH         PIC 9(2).
003600         10  CARD-CREATED-MI         PIC 9(2).
003700         10  CARD-CREATED-SS         PIC 9(2).
003800*    RESERVE FOR FUTURE USE - EXPAND ONLY BY ADDING AFTER FILLER
003900     05  FILLER                      PIC X(90).
