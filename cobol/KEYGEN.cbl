000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE INSTALLATION
000300* ALL RIGHTS RESERVED
000400*****************************************************************
000500  IDENTIFICATION DIVISION.
000600  PROGRAM-ID. KEYGEN.
000700  AUTHOR. R A HOLLIS.
000800  INSTALLATION. CONSUMER BANKING SYSTEMS - BATCH SUPPORT.
000900  DATE-WRITTEN. 02/11/91.
001000  DATE-COMPILED. 02/11/91.
001100  SECURITY. NON-CONFIDENTIAL.
001200*
001300*****************************************************************
001400* MAINTENANCE HISTORY
001500*
001600*   02/11/91  RAH  0000  ORIGINAL - SEQUENTIAL KEY GENERATOR FOR
001700*                        NEW-RECORD CREATES, CALLED FROM CUSTMAIN.
001800*                        REPLACES THE OLD PRACTICE OF OPERATORS
001900*                        HAND-ASSIGNING THE NEXT CUSTOMER NUMBER
002000*                        OFF A CLIPBOARD LIST.
002100*   06/03/91  RAH  0041  ADDED ACCT KEY TYPE FOR THE NEW DEPOSIT
002200*                        ACCOUNT MASTER (ACCTMAIN COMING ON LINE).
002300*   01/19/92  RAH  0055  ADDED CARD KEY TYPE FOR CARDMAIN.
002400*   11/14/96  JFM  0102  ADDED TICK KEY TYPE FOR THE CUSTOMER
002500*                        SUPPORT TICKET MASTER (TICKMAIN).
002600*   03/02/97  JFM  0110  KEY-CONTROL FILE WAS BEING LEFT OPEN
002700*                        OUTPUT ON A COLD START AND THE FIRST KEY
002800*                        OF THE DAY CAME BACK LOW-VALUES.  FIXED
002900*                        THE OPEN/INITIALIZE SEQUENCE IN 100-OPEN.
003000*   08/22/98  DLK  0144  Y2K - WS-TODAY-DATE WAS A BARE PIC 9(6)
003100*                        (YYMMDD) EMBEDDED DIRECTLY IN THE KEY.
003200*                        WINDOWED TO A FULL 4-DIGIT CENTURY IN
003300*                        090-WINDOW-CENTURY SO KEYS GENERATED IN
003400*                        2000 DO NOT SORT AHEAD OF 1998-99 KEYS.
003500*   01/07/99  DLK  0151  UPSI-0 DEBUG SWITCH ADDED SO THE NIGHT
003600*                        OPERATOR CAN TRACE KEY ASSIGNMENT WITHOUT
003700*                        A RECOMPILE DURING THE CENTURY CUTOVER
003800*                        VERIFICATION RUNS.
003900*   05/30/00  RAH  0160  CLEANED UP AFTER Y2K VERIFICATION - NO
004000*                        LOGIC CHANGE, COMMENT AND SPACING ONLY.
004100*****************************************************************
004200*
004300* THIS SUBPROGRAM HANDS OUT THE NEXT UNUSED KEY FOR ONE OF THE
004400* FOUR MASTER FILES (CUSTOMER, ACCOUNT, CARD, TICKET).  IT IS
004500* CALLED FROM EVERY NNNMAIN DRIVER'S 2NN-PROCESS-CREATE-TRAN
004600* PARAGRAPH IN PLACE OF THE OLD RANDOM-NUMBER KEY SCHEME, WHICH
004700* COLLIDED TWICE DURING THE 1998 VOLUME TEST.  THE KEY HERE IS
004800* NOT RANDOM - IT IS A TYPE PREFIX, A WINDOWED CREATION DATE,
004900* AND A PER-TYPE SEQUENCE NUMBER, ALL OF WHICH TOGETHER ARE
005000* SUFFICIENT TO BE UNIQUE AND TO SORT IN CREATION ORDER, WHICH
005100* THE OLD SCHEME NEVER COULD.
005200*
005300  ENVIRONMENT DIVISION.
005400  CONFIGURATION SECTION.
005500  SOURCE-COMPUTER. IBM-390.
005600  OBJECT-COMPUTER. IBM-390.
005700  SPECIAL-NAMES.
005800      C01 IS TOP-OF-FORM
005900      CLASS KEYGEN-ALPHA-CLASS IS 'A' THRU 'Z'
006000      UPSI-0 ON STATUS IS KEYGEN-DEBUG-ON
006100             OFF STATUS IS KEYGEN-DEBUG-OFF.
006200  INPUT-OUTPUT SECTION.
006300  FILE-CONTROL.
006400      SELECT KEY-CONTROL-FILE ASSIGN TO KEYCTL
006500          ORGANIZATION IS RELATIVE
006600          ACCESS MODE IS RANDOM
006700          RELATIVE KEY IS WS-KEYCTL-RELKEY
006800          FILE STATUS IS WS-KEYCTL-STATUS.
006900*
007000  DATA DIVISION.
007100  FILE SECTION.
007200  FD  KEY-CONTROL-FILE
007300      RECORDING MODE IS F
007400      BLOCK CONTAINS 0 RECORDS
007500      LABEL RECORDS ARE STANDARD.
007600  01  KEY-CONTROL-RECORD.
007700      05  KCTL-CUST-NEXT-SEQ          PIC 9(9) COMP.
007800      05  KCTL-ACCT-NEXT-SEQ          PIC 9(9) COMP.
007900      05  KCTL-CARD-NEXT-SEQ          PIC 9(9) COMP.
008000      05  KCTL-TICK-NEXT-SEQ          PIC 9(9) COMP.
008100      05  FILLER                      PIC X(20).
008200*
008300  01  KCTL-ALT-VIEW REDEFINES KEY-CONTROL-RECORD.
008400      05  KCTL-ALL-COUNTERS           PIC X(16).
008500      05  FILLER                      PIC X(20).
008600*
008700  WORKING-STORAGE SECTION.
008800  01  WORK-SWITCHES.
008900      05  WS-KEYCTL-STATUS            PIC X(2)  VALUE SPACES.
009000          88  KEYCTL-OK                   VALUE '00'.
009100          88  KEYCTL-NOT-FOUND             VALUE '35'.
009200      05  WS-KEYCTL-RELKEY            PIC 9(4) COMP VALUE 1.
009300      05  FILLER                      PIC X(4)  VALUE SPACES.
009400*
009500*   RUNNING SEQUENCE NUMBER, KEPT ACROSS CALLS WITHIN THE STEP.
009600  77  WS-KEY-SEQ-NUM                  PIC 9(9) COMP VALUE 0.
009700*
009800  01  SYSTEM-DATE-AREA.
009900      05  WS-TODAY-DATE               PIC 9(6) VALUE 0.
010000      05  FILLER                      PIC X(4)  VALUE SPACES.
010100  01  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE.
010200      05  WS-TODAY-YY                 PIC 9(2).
010300      05  WS-TODAY-MM                 PIC 9(2).
010400      05  WS-TODAY-DD                 PIC 9(2).
010500*
010600  01  WS-TODAY-CENTURY-DATE           PIC 9(8) VALUE 0.
010700*
010800  01  WS-GENERATED-KEY.
010900      05  WS-KEY-PREFIX               PIC X(4).
011000      05  WS-KEY-DATE                 PIC 9(8).
011100      05  WS-KEY-SEQ                  PIC 9(9).
011200      05  WS-KEY-FILL                 PIC X(15).
011300      05  FILLER                      PIC X(4)  VALUE SPACES.
011400  01  WS-GENERATED-KEY-R REDEFINES WS-GENERATED-KEY.
011500      05  WS-KEY-ALL                  PIC X(36).
011600*
011700  LINKAGE SECTION.
011800  01  LK-KEY-TYPE                     PIC X(4).
011900  01  LK-NEW-KEY                      PIC X(36).
012000*
012100*****************************************************************
012200  PROCEDURE DIVISION USING LK-KEY-TYPE, LK-NEW-KEY.
012300*****************************************************************
012400*
012500  000-MAIN.
012600      PERFORM 100-OPEN-KEY-CONTROL THRU 100-EXIT.
012700      PERFORM 200-BUMP-SEQUENCE THRU 200-EXIT.
012800      PERFORM 300-BUILD-KEY THRU 300-EXIT.
012900      PERFORM 900-CLOSE-KEY-CONTROL THRU 900-EXIT.
013000      GOBACK.
013100*
013200  100-OPEN-KEY-CONTROL.
013300*    03/02/97 JFM - COLD-START SEQUENCE REWORKED, SEE MAINT LOG    CH0110 
013400      ACCEPT WS-TODAY-DATE FROM DATE.
013500      PERFORM 090-WINDOW-CENTURY THRU 090-EXIT.
013600      OPEN I-O KEY-CONTROL-FILE.
013700      IF KEYCTL-NOT-FOUND
013800          CLOSE KEY-CONTROL-FILE
013900          OPEN OUTPUT KEY-CONTROL-FILE
014000          INITIALIZE KEY-CONTROL-RECORD
014100          WRITE KEY-CONTROL-RECORD
014200          CLOSE KEY-CONTROL-FILE
014300          OPEN I-O KEY-CONTROL-FILE
014400      END-IF.
014500      IF NOT KEYCTL-OK AND NOT KEYCTL-NOT-FOUND
014600          DISPLAY 'KEYGEN - FILE OPEN ERROR ' WS-KEYCTL-STATUS
014700          MOVE 16 TO RETURN-CODE
014800          GOBACK
014900      END-IF.
015000      READ KEY-CONTROL-FILE.
015100      IF KEYGEN-DEBUG-ON
015200          DISPLAY 'KEYGEN - RECORD READ, STATUS ' WS-KEYCTL-STATUS
015300      END-IF.
015400  100-EXIT.
015500      EXIT.
015600*
015700  090-WINDOW-CENTURY.
015800*    08/22/98 DLK - Y2K WINDOWING, SEE MAINT LOG                   CH0144 
015900      IF WS-TODAY-YY < 50
016000          COMPUTE WS-TODAY-CENTURY-DATE = 20000000 +
016100              (WS-TODAY-YY * 10000) + (WS-TODAY-MM * 100)
016200              + WS-TODAY-DD
016300      ELSE
016400          COMPUTE WS-TODAY-CENTURY-DATE = 19000000 +
016500              (WS-TODAY-YY * 10000) + (WS-TODAY-MM * 100)
016600              + WS-TODAY-DD
016700      END-IF.
016800  090-EXIT.
016900      EXIT.
017000*
017100  200-BUMP-SEQUENCE.
017200      EVALUATE LK-KEY-TYPE
017300          WHEN 'CUST'
017400              ADD 1 TO KCTL-CUST-NEXT-SEQ
017500              MOVE KCTL-CUST-NEXT-SEQ TO WS-KEY-SEQ-NUM
017600          WHEN 'ACCT'
017700              ADD 1 TO KCTL-ACCT-NEXT-SEQ
017800              MOVE KCTL-ACCT-NEXT-SEQ TO WS-KEY-SEQ-NUM
017900          WHEN 'CARD'
018000              ADD 1 TO KCTL-CARD-NEXT-SEQ
018100              MOVE KCTL-CARD-NEXT-SEQ TO WS-KEY-SEQ-NUM
018200          WHEN 'TICK'
018300              ADD 1 TO KCTL-TICK-NEXT-SEQ
018400              MOVE KCTL-TICK-NEXT-SEQ TO WS-KEY-SEQ-NUM
018500          WHEN OTHER
018600              DISPLAY 'KEYGEN - INVALID KEY TYPE ' LK-KEY-TYPE
018700              MOVE 16 TO RETURN-CODE
018800              GOBACK
018900      END-EVALUATE.
019000      REWRITE KEY-CONTROL-RECORD.
019100  200-EXIT.
019200      EXIT.
019300*
019400  300-BUILD-KEY.
019500      MOVE LK-KEY-TYPE            TO WS-KEY-PREFIX.
019600      MOVE WS-TODAY-CENTURY-DATE  TO WS-KEY-DATE.
019700      MOVE WS-KEY-SEQ-NUM         TO WS-KEY-SEQ.
019800      MOVE SPACES                 TO WS-KEY-FILL.
019900      MOVE WS-GENERATED-KEY       TO LK-NEW-KEY.
020000  300-EXIT.
020100      EXIT.
020200*
020300  900-CLOSE-KEY-CONTROL.
020400      CLOSE KEY-CONTROL-FILE.
020500  900-EXIT.
020600      EXIT.
