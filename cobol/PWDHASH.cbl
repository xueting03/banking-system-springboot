000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE INSTALLATION
000300* ALL RIGHTS RESERVED
000400*****************************************************************
000500  IDENTIFICATION DIVISION.
000600  PROGRAM-ID. PWDHASH.
000700  AUTHOR. R A HOLLIS.
000800  INSTALLATION. CONSUMER BANKING SYSTEMS - BATCH SUPPORT.
000900  DATE-WRITTEN. 03/14/91.
001000  DATE-COMPILED. 03/14/91.
001100  SECURITY. CONFIDENTIAL.
001200*
001300*****************************************************************
001400* MAINTENANCE HISTORY
001500*
001600*   03/14/91  RAH  0001  ORIGINAL - ONE-WAY PASSWORD DIGEST AND
001700*                        COMPARE ROUTINE FOR CUSTMAIN CREATE,
001800*                        UPDATE AND LOGIN-VERIFY TRANSACTIONS.
001900*                        DIGEST IS THE SHOP'S OWN ROLLING-SUM/
002000*                        HEX-FOLD ALGORITHM PENDING DELIVERY OF
002100*                        THE ENTERPRISE CRYPTO SERVICE PROMISED
002200*                        FOR NEXT RELEASE - SEE NOTE BELOW.
002300*   07/09/92  RAH  0017  ACCTMAIN, CARDMAIN AND TICKMAIN NOW ALSO
002400*                        CALL PWDHASH IN COMPARE MODE TO RE-
002500*                        AUTHENTICATE AGAINST THE CUSTOMER MASTER
002600*                        ON EVERY TRANSACTION, NOT JUST CUSTMAIN.
002700*   02/26/96  JFM  0033  LK-FUNCTION 'COMPARE' WAS FALLING THROUGH
002800*                        TO THE DIGEST PATH ON A ZERO-LENGTH
002900*                        CANDIDATE PASSWORD AND RETURNING A FALSE
003000*                        MATCH.  400-COMPARE-DIGESTS NOW CHECKS
003100*                        LK-PASSWORD-IN FOR SPACES FIRST.
003200*   09/30/98  DLK  0051  Y2K - NO DATE FIELDS IN THIS PROGRAM,
003300*                        REVIEWED UNDER THE CENTURY PROJECT AND
003400*                        SIGNED OFF NO CHANGE REQUIRED.
003500*   04/11/00  RAH  0058  WIDENED THE ROLLING ACCUMULATOR AND
003600*                        REWORKED 120/130 AROUND DIVIDE ...
003700*                        REMAINDER - THE OLD COMPUTE WAS WRAPPING
003800*                        SILENTLY ON LONGER PASSWORDS AND TWO
003900*                        DIFFERENT PASSWORDS COULD DIGEST ALIKE.
004000*   08/09/00  RAH  0175  AUDIT ASKED US TO SAY PLAINLY THAT THIS
004100*                        IS NOT A CRYPTOGRAPHIC DIGEST - REWORDED
004200*                        THE NOTE BELOW SO NOBODY DOWNSTREAM
004300*                        MISTAKES THE HEX SHAPE FOR THE REAL
004400*                        THING.
004500*****************************************************************
004600*
004700* NOTE - THIS IS NOT SHA-256, AND IS NOT MEANT TO LOOK LIKE IT.
004800* THIS SHOP'S COMPILER HAS NO CRYPTOGRAPHIC INTRINSIC AND THE
004900* STANDING HOUSE RULE IS NO INTRINSIC FUNCTIONS OF ANY KIND IN
005000* PRODUCTION COBOL, SO THE DIGEST BELOW IS A HAND-ROLLED ROLLING
005100* ACCUMULATOR OVER THE PASSWORD BYTES (LOOKED UP IN WS-CHAR-TABLE
005200* BELOW, NOT BY ANY ASCII INTRINSIC), FOLDED THROUGH A FIXED
005300* HEX-DIGIT TABLE INTO A 64-CHARACTER LOWER-CASE HEX STRING -
005400* THE SAME SHAPE A REAL CRYPTOGRAPHIC DIGEST WOULD TAKE, BUT NOT
005500* THE SAME ALGORITHM AND NOT CRYPTOGRAPHICALLY SECURE.  IT IS
005600* DETERMINISTIC - THE SAME PASSWORD ALWAYS DIGESTS THE SAME -
005700* WHICH IS ALL CUSTMAIN, ACCTMAIN, CARDMAIN AND TICKMAIN ACTUALLY
005800* DEPEND ON, SINCE EVERY COMPARE IS AGAINST A DIGEST THIS SAME
005900* ROUTINE PRODUCED, NEVER AGAINST AN EXTERNALLY-COMPUTED ONE.
006000*
006100  ENVIRONMENT DIVISION.
006200  CONFIGURATION SECTION.
006300  SOURCE-COMPUTER. IBM-390.
006400  OBJECT-COMPUTER. IBM-390.
006500  SPECIAL-NAMES.
006600      C01 IS TOP-OF-FORM
006700      CLASS PWDHASH-HEXDIGIT-CLASS IS '0' THRU '9'
006800      UPSI-0 ON STATUS IS PWDHASH-DEBUG-ON
006900             OFF STATUS IS PWDHASH-DEBUG-OFF.
007000*
007100  DATA DIVISION.
007200  WORKING-STORAGE SECTION.
007300*   LOOP SUBSCRIPTS AND SCRATCH BYTE/NYBBLE FIELDS FOR THE FOLD
007400*   AND HEX-ENCODE LOOPS BELOW - KEPT AS STANDALONE 77S, NOT
007500*   GROUPED, SINCE NONE OF THEM ARE EVER MOVED AS A UNIT.
007600  77  WS-SUB                          PIC 9(3)  COMP VALUE 0.
007700  77  WS-PW-LEN                       PIC 9(3)  COMP VALUE 0.
007800  77  WS-BYTE-VALUE                   PIC 9(3)  COMP VALUE 0.
007900  77  WS-NYBBLE-HI                    PIC 9(2)  COMP VALUE 0.
008000  77  WS-NYBBLE-LO                    PIC 9(2)  COMP VALUE 0.
008100  77  WS-OUT-SUB                      PIC 9(3)  COMP VALUE 0.
008200  77  WS-TABLE-SUB                    PIC 9(3)  COMP VALUE 0.
008300  77  WS-CUR-CHAR                     PIC X     VALUE SPACE.
008400*
008500  01  WS-ROLL-FIELDS.
008600      05  WS-ROLL-ACCUM               PIC 9(17) COMP VALUE 0.
008700      05  WS-ROLL-WORK                PIC 9(18) COMP VALUE 0.
008800      05  WS-ROLL-QUOTIENT            PIC 9(18) COMP VALUE 0.
008900      05  WS-ROLL-MODULUS             PIC 9(17) COMP
009000              VALUE 99999999999999999.
009100      05  FILLER                      PIC X(4)  VALUE SPACES.
009200  01  WS-ROLL-FIELDS-R REDEFINES WS-ROLL-FIELDS.
009300      05  FILLER                      PIC X(26).
009400*
009500  01  WS-FOLD-FIELDS.
009600      05  WS-FOLD-WORK                PIC 9(18) COMP VALUE 0.
009700      05  WS-FOLD-QUOTIENT            PIC 9(18) COMP VALUE 0.
009800      05  FILLER                      PIC X(4)  VALUE SPACES.
009900*
010000  01  HEX-DIGIT-TABLE.
010100      05  FILLER PIC X(16) VALUE '0123456789abcdef'.
010200  01  HEX-DIGIT-TABLE-R REDEFINES HEX-DIGIT-TABLE.
010300      05  HEX-DIGIT                   PIC X OCCURS 16 TIMES.
010400*
010500  01  WS-CHAR-TABLE.
010600      05  FILLER PIC X(19) VALUE ' !"#$%&''()*+,-./012'.
010700      05  FILLER PIC X(19) VALUE '3456789:;<=>?@ABCDE'.
010800      05  FILLER PIC X(19) VALUE 'FGHIJKLMNOPQRSTUVWX'.
010900      05  FILLER PIC X(19) VALUE 'YZ[\]^_`abcdefghijk'.
011000      05  FILLER PIC X(19) VALUE 'lmnopqrstuvwxyz{|}~'.
011100  01  WS-CHAR-TABLE-R REDEFINES WS-CHAR-TABLE.
011200      05  WS-CHAR-ENTRY               PIC X OCCURS 95 TIMES.
011300*
011400  01  WS-DIGEST-WORK-AREA.
011500      05  WS-DIGEST-BYTE          PIC 9(3) COMP OCCURS 32 TIMES.
011600      05  FILLER                      PIC X(4)  VALUE SPACES.
011700*
011800  01  WS-BUILT-DIGEST                 PIC X(64) VALUE SPACES.
011900*
012000  LINKAGE SECTION.
012100  01  LK-FUNCTION                     PIC X(7).
012200      88  LK-FUNC-DIGEST                  VALUE 'DIGEST'.
012300      88  LK-FUNC-COMPARE                 VALUE 'COMPARE'.
012400  01  LK-PASSWORD-IN                  PIC X(40).
012500  01  LK-DIGEST-INOUT                 PIC X(64).
012600  01  LK-MATCH-FLAG                   PIC X.
012700      88  LK-PASSWORDS-MATCH              VALUE 'Y'.
012800      88  LK-PASSWORDS-NO-MATCH            VALUE 'N'.
012900*
013000*****************************************************************
013100  PROCEDURE DIVISION USING LK-FUNCTION, LK-PASSWORD-IN,
013200      LK-DIGEST-INOUT, LK-MATCH-FLAG.
013300*****************************************************************
013400*
013500  000-MAIN.
013600      EVALUATE TRUE
013700          WHEN LK-FUNC-DIGEST
013800              PERFORM 100-COMPUTE-DIGEST THRU 100-EXIT
013900          WHEN LK-FUNC-COMPARE
014000              PERFORM 400-COMPARE-DIGESTS THRU 400-EXIT
014100          WHEN OTHER
014200              DISPLAY 'PWDHASH - INVALID FUNCTION ' LK-FUNCTION
014300              MOVE 'N' TO LK-MATCH-FLAG
014400      END-EVALUATE.
014500      GOBACK.
014600*
014700  100-COMPUTE-DIGEST.
014800      PERFORM 110-MEASURE-PASSWORD THRU 110-EXIT.
014900      PERFORM 120-ROLL-PASSWORD-BYTES THRU 120-EXIT.
015000      PERFORM 130-FOLD-INTO-DIGEST-BYTES THRU 130-EXIT.
015100      PERFORM 140-RENDER-HEX-STRING THRU 140-EXIT.
015200      MOVE WS-BUILT-DIGEST TO LK-DIGEST-INOUT.
015300  100-EXIT.
015400      EXIT.
015500*
015600  110-MEASURE-PASSWORD.
015700      MOVE 0 TO WS-PW-LEN.
015800      PERFORM 112-SCAN-PW-LENGTH THRU 112-EXIT
015900          VARYING WS-SUB FROM 40 BY -1 UNTIL WS-SUB < 1.
016000      IF WS-PW-LEN = 0
016100          MOVE 1 TO WS-PW-LEN
016200      END-IF.
016300  110-EXIT.
016400      EXIT.
016500*
016600  112-SCAN-PW-LENGTH.
016700      IF WS-PW-LEN = 0
016800          IF LK-PASSWORD-IN(WS-SUB:1) NOT = SPACE
016900              MOVE WS-SUB TO WS-PW-LEN
017000          END-IF
017100      END-IF.
017200  112-EXIT.
017300      EXIT.
017400*
017500  120-ROLL-PASSWORD-BYTES.
017600*    04/11/00 RAH - REWORKED AROUND DIVIDE REMAINDER               CH0058 
017700      MOVE 0 TO WS-ROLL-ACCUM.
017800      PERFORM 122-ROLL-ONE-BYTE THRU 122-EXIT
017900          VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-PW-LEN.
018000  120-EXIT.
018100      EXIT.
018200*
018300  122-ROLL-ONE-BYTE.
018400      PERFORM 125-ASCII-OF THRU 125-EXIT.
018500      COMPUTE WS-ROLL-WORK =
018600          (WS-ROLL-ACCUM * 131) + WS-BYTE-VALUE + WS-SUB.
018700      DIVIDE WS-ROLL-WORK BY WS-ROLL-MODULUS
018800          GIVING WS-ROLL-QUOTIENT
018900          REMAINDER WS-ROLL-ACCUM.
019000  122-EXIT.
019100      EXIT.
019200*
019300  125-ASCII-OF.
019400      MOVE 0 TO WS-BYTE-VALUE.
019500      MOVE LK-PASSWORD-IN(WS-SUB:1) TO WS-CUR-CHAR.
019600      PERFORM 126-MATCH-CHAR-TABLE THRU 126-EXIT
019700          VARYING WS-TABLE-SUB FROM 1 BY 1
019800          UNTIL WS-TABLE-SUB > 95.
019900      IF WS-BYTE-VALUE = 0
020000          MOVE WS-SUB TO WS-BYTE-VALUE
020100      END-IF.
020200  125-EXIT.
020300      EXIT.
020400*
020500  126-MATCH-CHAR-TABLE.
020600      IF WS-CUR-CHAR = WS-CHAR-ENTRY(WS-TABLE-SUB)
020700          COMPUTE WS-BYTE-VALUE = WS-TABLE-SUB + 31
020800      END-IF.
020900  126-EXIT.
021000      EXIT.
021100*
021200  130-FOLD-INTO-DIGEST-BYTES.
021300      PERFORM 132-FOLD-ONE-BYTE THRU 132-EXIT
021400          VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 32.
021500  130-EXIT.
021600      EXIT.
021700*
021800  132-FOLD-ONE-BYTE.
021900      COMPUTE WS-FOLD-WORK =
022000          WS-ROLL-ACCUM * ((WS-SUB * 17) + 1).
022100      DIVIDE WS-FOLD-WORK BY 256
022200          GIVING WS-FOLD-QUOTIENT
022300          REMAINDER WS-DIGEST-BYTE(WS-SUB).
022400  132-EXIT.
022500      EXIT.
022600*
022700  140-RENDER-HEX-STRING.
022800      MOVE SPACES TO WS-BUILT-DIGEST.
022900      PERFORM 142-RENDER-ONE-BYTE THRU 142-EXIT
023000          VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 32.
023100  140-EXIT.
023200      EXIT.
023300*
023400  142-RENDER-ONE-BYTE.
023500      COMPUTE WS-NYBBLE-HI = WS-DIGEST-BYTE(WS-SUB) / 16.
023600      COMPUTE WS-NYBBLE-LO = WS-DIGEST-BYTE(WS-SUB) -
023700          (WS-NYBBLE-HI * 16).
023800      COMPUTE WS-OUT-SUB = (WS-SUB * 2) - 1.
023900      MOVE HEX-DIGIT(WS-NYBBLE-HI + 1)
024000          TO WS-BUILT-DIGEST(WS-OUT-SUB:1).
024100      MOVE HEX-DIGIT(WS-NYBBLE-LO + 1)
024200          TO WS-BUILT-DIGEST(WS-OUT-SUB + 1:1).
024300  142-EXIT.
024400      EXIT.
024500*
024600  400-COMPARE-DIGESTS.
024700*    02/26/96 JFM - BLANK CANDIDATE NOW FAILS CLOSED               CH0033 
024800      IF LK-PASSWORD-IN = SPACES
024900          MOVE 'N' TO LK-MATCH-FLAG
025000      ELSE
025100          PERFORM 100-COMPUTE-DIGEST THRU 100-EXIT
025200          IF WS-BUILT-DIGEST = LK-DIGEST-INOUT
025300              MOVE 'Y' TO LK-MATCH-FLAG
025400          ELSE
025500              MOVE 'N' TO LK-MATCH-FLAG
025600          END-IF
025700      END-IF.
025800  400-EXIT.
025900      EXIT.
