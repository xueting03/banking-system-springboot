000100*****************************************************************
000200* TICKREC                                                       *
000300* SUPPORT TICKET MASTER RECORD LAYOUT                           *
000400*                                                                *
000500* ONE ENTRY PER CUSTOMER-SUPPORT TICKET.  HELD SORTED BY TICK-ID *
000600* - NEW TICKETS ARE ASSIGNED THE NEXT KEYGEN VALUE SO THEY SORT  *
000700* TO THE END OF THE FILE AND APPEND CLEANLY.                     *
000800*                                                                *
000900* MAINTENANCE                                                    *
001000*   1997-03-11  JFM  ORIGINAL LAYOUT - HELP DESK PILOT           *
001100*   1998-07-09  DLK  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD, *
001200*                    NO CHANGE REQUIRED                          *
001300*   2000-02-28  RAH  TICK-STATUS WIDENED TO X(10) FOR            *
001400*                    'IN_PROGRESS'                               *
001500*****************************************************************
001600 01  SUPPORT-TICKET-MASTER-RECORD.
001700     05  TICK-ID                     PIC X(36).
001800     05  TICK-CUST-ID                PIC X(36).
001900     05  TICK-CUST-ID-NO             PIC X(20).
002000     05  TICK-TITLE                  PIC X(80).
002100     05  TICK-DESCRIPTION            PIC X(500).
002200*    NOTE - WIDENED TO X(11), NOT X(10) - 'IN_PROGRESS' ITSELF IS
002300*    11 BYTES AND WOULD TRUNCATE ON A 10-BYTE FIELD.
002400     05  TICK-STATUS                 PIC X(11).
002500         88  TICK-STAT-OPEN              VALUE 'OPEN       '.
002600         88  TICK-STAT-IN-PROGRESS       VALUE 'IN_PROGRESS'.
002700         88  TICK-STAT-RESOLVED          VALUE 'RESOLVED   '.
002800     05  TICK-ASSIGNED-STAFF-ID      PIC X(20).
002900*    RESERVE FOR FUTURE USE - EXPAND ONLY BY ADDING AFTER FILLER
003000     05  FILLER                      PIC X(59).
