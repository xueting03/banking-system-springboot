000100*****************************************************************
000200* ACCTTRAN                                                      *
000300* DEPOSIT ACCOUNT SERVICE TRANSACTION RECORD LAYOUTS            *
000400*                                                                *
000500* ONE 01-LEVEL PER ACCTMAIN TRANSACTION FILE.  ALL SIX CARRY     *
000600* ID-NO/PASSWORD - ACCTMAIN RE-AUTHENTICATES AGAINST THE         *
000700* CUSTOMER MASTER ON EVERY TRANSACTION, NO EXCEPTIONS.           *
000800*                                                                *
000900* MAINTENANCE                                                    *
001000*   1992-02-18  RAH  ORIGINAL CREATE/GET/DEPOSIT/WITHDRAW        *
001100*   1993-08-02  RAH  ADDED CLOSE-ACCOUNT-TRAN                    *
001200*   1995-06-30  JFM  ADDED ACCOUNT-STATUS-TRAN (FREEZE/UNFREEZE) *
001300*****************************************************************
001400 01  CREATE-ACCOUNT-TRAN.
001500     05  CACC-ID-NO                  PIC X(20).
001600     05  CACC-PASSWORD               PIC X(40).
001700     05  CACC-AMOUNT                 PIC S9(11)V99.
001800     05  FILLER                      PIC X(60).
001900
002000 01  GET-ACCOUNT-TRAN.
002100     05  GACC-ID-NO                  PIC X(20).
002200     05  GACC-PASSWORD               PIC X(40).
002300     05  FILLER                      PIC X(60).
002400
002500 01  CLOSE-ACCOUNT-TRAN.
002600     05  XACC-ID-NO                  PIC X(20).
002700     05  XACC-PASSWORD               PIC X(40).
002800     05  FILLER                      PIC X(60).
002900
003000 01  DEPOSIT-TRAN.
003100     05  DACC-ID-NO                  PIC X(20).
003200     05  DACC-PASSWORD               PIC X(40).
003300     05  DACC-AMOUNT                 PIC S9(11)V99.
003400     05  FILLER                      PIC X(60).
003500
003600 01  WITHDRAW-TRAN.
003700     05  WACC-ID-NO                  PIC X(20).
003800     05  WACC-PASSWORD               PIC X(40).
003900     05  WACC-AMOUNT                 PIC S9(11)V99.
004000     05  FILLER                      PIC X(60).
004100
004200 01  ACCOUNT-STATUS-TRAN.
004300     05  SACC-ID-NO                  PIC X(20).
004400     05  SACC-PASSWORD               PIC X(40).
004500     05  SACC-ACTION                 PIC X(8).
004600     05  FILLER                      PIC X(52).
