000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE INSTALLATION
000300* ALL RIGHTS RESERVED
000400*****************************************************************
000500  IDENTIFICATION DIVISION.
000600  PROGRAM-ID. ACCTMAIN.
000700  AUTHOR. R A HOLLIS.
000800  INSTALLATION. CONSUMER BANKING SYSTEMS - BATCH SUPPORT.
000900  DATE-WRITTEN. 02/18/92.
001000  DATE-COMPILED. 02/18/92.
001100  SECURITY. CONFIDENTIAL.
001200*
001300*****************************************************************
001400* MAINTENANCE HISTORY
001500*
001600*   02/18/92  RAH  0011  ORIGINAL - CREATE, GET, DEPOSIT AND
001700*                        WITHDRAW PHASES.  READS THE REFRESHED
001800*                        CUSTOMER MASTER CUSTMAIN LEAVES BEHIND TO
001900*                        RE-AUTHENTICATE EVERY TRANSACTION - NO
002000*                        PASSWORD IS EVER TRUSTED TWICE.
002100*   08/02/93  RAH  0029  ADDED CLOSE-ACCOUNT PHASE.
002200*   06/30/95  JFM  0096  ADDED FREEZE/UNFREEZE (STATUS-CHANGE)
002300*                        PHASE.  ACCT-CUST-ID-NO ADDED TO THE
002400*                        MASTER LAYOUT SO THIS STEP NO LONGER
002500*                        NEEDS A RANDOM READ AGAINST CUSTMAST.
002600*   07/09/98  DLK  0149  Y2K - ACCT-CREATED-AT AND THE LOCAL
002700*                        TIMESTAMP BUILD WIDENED TO A FULL 4-DIGIT
002800*                        CENTURY, SAME TECHNIQUE AS CUSTMAIN.
002900*   01/07/99  DLK  0154  UPSI-0 DEBUG SWITCH ADDED FOR THE CENTURY
003000*                        CUTOVER VERIFICATION RUNS.
003100*   05/30/00  RAH  0162  CLEANED UP AFTER Y2K VERIFICATION - NO
003200*                        LOGIC CHANGE, COMMENT AND SPACING ONLY.
003300*   08/09/00  RAH  0172  GET-ACCOUNT RESPONSE ONLY CARRIED ID,
003400*                        CUST-ID, STATUS - BALANCE AND CREATED-AT
003500*                        WERE LEFT OFF, BUT THE CALLER NEEDS THE
003600*                        BALANCE FOR THE INQUIRY SCREEN.  ADDED
003700*                        BOTH TO 330-MERGE-GET-STEP.
003800*****************************************************************
003900*
004000* DEPOSIT ACCOUNT BATCH DRIVER.  SIX PHASES RUN IN SEQUENCE -
004100* CREATE, GET, CLOSE, DEPOSIT, WITHDRAW, FREEZE/UNFREEZE.  EACH
004200* MUTATING PHASE SORTS ITS OWN DECK INTO ID-NO SEQUENCE AND MERGES
004300* IT AGAINST THE CURRENT ACCOUNT MASTER GENERATION (ACCTMS0 THRU
004400* ACCTMS5), OLD-MASTER-IN/NEW-MASTER-OUT, THE SAME TECHNIQUE
004500* CUSTMAIN USES.  EVERY TRANSACTION IS RE-AUTHENTICATED AGAINST
004600* THE FINAL CUSTOMER MASTER GENERATION (CUSTMST3) CUSTMAIN LEAVES
004700* BEHIND - THIS STEP MUST NOT RUN UNTIL CUSTMAIN HAS COMPLETED.
004800*
004900  ENVIRONMENT DIVISION.
005000  CONFIGURATION SECTION.
005100  SOURCE-COMPUTER. IBM-390.
005200  OBJECT-COMPUTER. IBM-390.
005300  SPECIAL-NAMES.
005400      C01 IS TOP-OF-FORM
005500      UPSI-0 ON STATUS IS ACCT-DEBUG-ON
005600             OFF STATUS IS ACCT-DEBUG-OFF.
005700  INPUT-OUTPUT SECTION.
005800  FILE-CONTROL.
005900      SELECT ACCTMS0-FILE ASSIGN TO ACCTMS0
006000          ORGANIZATION IS SEQUENTIAL
006100          FILE STATUS IS WS-ACCTMS0-STATUS.
006200      SELECT ACCTMS1-FILE ASSIGN TO ACCTMS1
006300          ORGANIZATION IS SEQUENTIAL
006400          FILE STATUS IS WS-ACCTMS1-STATUS.
006500      SELECT ACCTMS2-FILE ASSIGN TO ACCTMS2
006600          ORGANIZATION IS SEQUENTIAL
006700          FILE STATUS IS WS-ACCTMS2-STATUS.
006800      SELECT ACCTMS3-FILE ASSIGN TO ACCTMS3
006900          ORGANIZATION IS SEQUENTIAL
007000          FILE STATUS IS WS-ACCTMS3-STATUS.
007100      SELECT ACCTMS4-FILE ASSIGN TO ACCTMS4
007200          ORGANIZATION IS SEQUENTIAL
007300          FILE STATUS IS WS-ACCTMS4-STATUS.
007400      SELECT ACCTMS5-FILE ASSIGN TO ACCTMS5
007500          ORGANIZATION IS SEQUENTIAL
007600          FILE STATUS IS WS-ACCTMS5-STATUS.
007700      SELECT CUSTMST3-FILE ASSIGN TO CUSTMST3
007800          ORGANIZATION IS SEQUENTIAL
007900          FILE STATUS IS WS-CUSTREF-STATUS.
008000*
008100      SELECT CREATE-TRAN-FILE   ASSIGN TO ACCTCRT.
008200      SELECT GET-TRAN-FILE      ASSIGN TO ACCTGET.
008300      SELECT CLOSE-TRAN-FILE    ASSIGN TO ACCTCLS.
008400      SELECT DEPOSIT-TRAN-FILE  ASSIGN TO ACCTDEP.
008500      SELECT WITHDRAW-TRAN-FILE ASSIGN TO ACCTWDR.
008600      SELECT STATUS-TRAN-FILE   ASSIGN TO ACCTSTS.
008700*
008800      SELECT SORTED-CREATE-FILE   ASSIGN TO SRTACRT.
008900      SELECT SORTED-GET-FILE      ASSIGN TO SRTAGET.
009000      SELECT SORTED-CLOSE-FILE    ASSIGN TO SRTACLS.
009100      SELECT SORTED-DEPOSIT-FILE  ASSIGN TO SRTADEP.
009200      SELECT SORTED-WITHDRAW-FILE ASSIGN TO SRTAWDR.
009300      SELECT SORTED-STATUS-FILE   ASSIGN TO SRTASTS.
009400*
009500      SELECT SORTWK-CREATE-FILE   ASSIGN TO SW2CRT.
009600      SELECT SORTWK-GET-FILE      ASSIGN TO SW2GET.
009700      SELECT SORTWK-CLOSE-FILE    ASSIGN TO SW2CLS.
009800      SELECT SORTWK-DEPOSIT-FILE  ASSIGN TO SW2DEP.
009900      SELECT SORTWK-WITHDRAW-FILE ASSIGN TO SW2WDR.
010000      SELECT SORTWK-STATUS-FILE   ASSIGN TO SW2STS.
010100*
010200      SELECT RESULT-FILE ASSIGN TO ACCTRSLT.
010300      SELECT REPORT-FILE ASSIGN TO ACCTRPT.
010400*
010500  DATA DIVISION.
010600  FILE SECTION.
010700  FD  ACCTMS0-FILE
010800      RECORDING MODE IS F
010900      LABEL RECORDS ARE STANDARD.
011000      COPY ACCTREC REPLACING ==ACCOUNT-MASTER-RECORD== BY
011100          ==ACCTMS0-REC==.
011200*
011300  FD  ACCTMS1-FILE
011400      RECORDING MODE IS F
011500      LABEL RECORDS ARE STANDARD.
011600      COPY ACCTREC REPLACING ==ACCOUNT-MASTER-RECORD== BY
011700          ==ACCTMS1-REC==.
011800*
011900  FD  ACCTMS2-FILE
012000      RECORDING MODE IS F
012100      LABEL RECORDS ARE STANDARD.
012200      COPY ACCTREC REPLACING ==ACCOUNT-MASTER-RECORD== BY
012300          ==ACCTMS2-REC==.
012400*
012500  FD  ACCTMS3-FILE
012600      RECORDING MODE IS F
012700      LABEL RECORDS ARE STANDARD.
012800      COPY ACCTREC REPLACING ==ACCOUNT-MASTER-RECORD== BY
012900          ==ACCTMS3-REC==.
013000*
013100  FD  ACCTMS4-FILE
013200      RECORDING MODE IS F
013300      LABEL RECORDS ARE STANDARD.
013400      COPY ACCTREC REPLACING ==ACCOUNT-MASTER-RECORD== BY
013500          ==ACCTMS4-REC==.
013600*
013700  FD  ACCTMS5-FILE
013800      RECORDING MODE IS F
013900      LABEL RECORDS ARE STANDARD.
014000      COPY ACCTREC REPLACING ==ACCOUNT-MASTER-RECORD== BY
014100          ==ACCTMS5-REC==.
014200*
014300  FD  CUSTMST3-FILE
014400      RECORDING MODE IS F
014500      LABEL RECORDS ARE STANDARD.
014600      COPY CUSTREC REPLACING ==CUSTOMER-MASTER-RECORD== BY
014700          ==CUST-REF-REC==.
014800*
014900  FD  CREATE-TRAN-FILE
015000      LABEL RECORDS ARE STANDARD.
015100  01  CREATE-TRAN-FD-RECORD          PIC X(133).
015200*
015300  FD  GET-TRAN-FILE
015400      LABEL RECORDS ARE STANDARD.
015500  01  GET-TRAN-FD-RECORD             PIC X(120).
015600*
015700  FD  CLOSE-TRAN-FILE
015800      LABEL RECORDS ARE STANDARD.
015900  01  CLOSE-TRAN-FD-RECORD           PIC X(120).
016000*
016100  FD  DEPOSIT-TRAN-FILE
016200      LABEL RECORDS ARE STANDARD.
016300  01  DEPOSIT-TRAN-FD-RECORD         PIC X(133).
016400*
016500  FD  WITHDRAW-TRAN-FILE
016600      LABEL RECORDS ARE STANDARD.
016700  01  WITHDRAW-TRAN-FD-RECORD        PIC X(133).
016800*
016900  FD  STATUS-TRAN-FILE
017000      LABEL RECORDS ARE STANDARD.
017100  01  STATUS-TRAN-FD-RECORD          PIC X(120).
017200*
017300  FD  SORTED-CREATE-FILE
017400      LABEL RECORDS ARE STANDARD.
017500  01  SORTED-CREATE-RECORD           PIC X(133).
017600*
017700  FD  SORTED-GET-FILE
017800      LABEL RECORDS ARE STANDARD.
017900  01  SORTED-GET-RECORD              PIC X(120).
018000*
018100  FD  SORTED-CLOSE-FILE
018200      LABEL RECORDS ARE STANDARD.
018300  01  SORTED-CLOSE-RECORD            PIC X(120).
018400*
018500  FD  SORTED-DEPOSIT-FILE
018600      LABEL RECORDS ARE STANDARD.
018700  01  SORTED-DEPOSIT-RECORD          PIC X(133).
018800*
018900  FD  SORTED-WITHDRAW-FILE
019000      LABEL RECORDS ARE STANDARD.
019100  01  SORTED-WITHDRAW-RECORD         PIC X(133).
019200*
019300  FD  SORTED-STATUS-FILE
019400      LABEL RECORDS ARE STANDARD.
019500  01  SORTED-STATUS-RECORD           PIC X(120).
019600*
019700  SD  SORTWK-CREATE-FILE.
019800  01  SORTWK-CREATE-RECORD.
019900      05  SWCR-ID-NO                  PIC X(20).
020000      05  FILLER                      PIC X(113).
020100  SD  SORTWK-GET-FILE.
020200  01  SORTWK-GET-RECORD.
020300      05  SWGC-ID-NO                  PIC X(20).
020400      05  FILLER                      PIC X(100).
020500  SD  SORTWK-CLOSE-FILE.
020600  01  SORTWK-CLOSE-RECORD.
020700      05  SWCL-ID-NO                  PIC X(20).
020800      05  FILLER                      PIC X(100).
020900  SD  SORTWK-DEPOSIT-FILE.
021000  01  SORTWK-DEPOSIT-RECORD.
021100      05  SWDP-ID-NO                  PIC X(20).
021200      05  FILLER                      PIC X(113).
021300  SD  SORTWK-WITHDRAW-FILE.
021400  01  SORTWK-WITHDRAW-RECORD.
021500      05  SWWD-ID-NO                  PIC X(20).
021600      05  FILLER                      PIC X(113).
021700  SD  SORTWK-STATUS-FILE.
021800  01  SORTWK-STATUS-RECORD.
021900      05  SWST-ID-NO                  PIC X(20).
022000      05  FILLER                      PIC X(100).
022100*
022200  FD  RESULT-FILE
022300      LABEL RECORDS ARE STANDARD.
022400      COPY RSLTREC.
022500*
022600  FD  REPORT-FILE
022700      LABEL RECORDS ARE STANDARD.
022800  01  REPORT-RECORD                  PIC X(132).
022900*
023000  WORKING-STORAGE SECTION.
023100*
023200  01  WS-FILE-STATUSES.
023300      05  WS-ACCTMS0-STATUS           PIC X(2)  VALUE SPACES.
023400          88  ACCTMS0-OK                  VALUE '00'.
023500          88  ACCTMS0-NOT-FOUND           VALUE '35'.
023600      05  WS-ACCTMS1-STATUS           PIC X(2)  VALUE SPACES.
023700          88  ACCTMS1-OK                  VALUE '00'.
023800      05  WS-ACCTMS2-STATUS           PIC X(2)  VALUE SPACES.
023900          88  ACCTMS2-OK                  VALUE '00'.
024000      05  WS-ACCTMS3-STATUS           PIC X(2)  VALUE SPACES.
024100          88  ACCTMS3-OK                  VALUE '00'.
024200      05  WS-ACCTMS4-STATUS           PIC X(2)  VALUE SPACES.
024300          88  ACCTMS4-OK                  VALUE '00'.
024400      05  WS-ACCTMS5-STATUS           PIC X(2)  VALUE SPACES.
024500          88  ACCTMS5-OK                  VALUE '00'.
024600      05  WS-CUSTREF-STATUS           PIC X(2)  VALUE SPACES.
024700          88  CUSTREF-OK                  VALUE '00'.
024800      05  FILLER                      PIC X(4)  VALUE SPACES.
024900*
025000  01  WS-EOF-SWITCHES.
025100      05  WS-CR-TRAN-EOF              PIC X     VALUE 'N'.
025200      05  WS-CR-MAST-EOF              PIC X     VALUE 'N'.
025300      05  WS-GT-TRAN-EOF              PIC X     VALUE 'N'.
025400      05  WS-GT-MAST-EOF              PIC X     VALUE 'N'.
025500      05  WS-CL-TRAN-EOF              PIC X     VALUE 'N'.
025600      05  WS-CL-MAST-EOF              PIC X     VALUE 'N'.
025700      05  WS-DP-TRAN-EOF              PIC X     VALUE 'N'.
025800      05  WS-DP-MAST-EOF              PIC X     VALUE 'N'.
025900      05  WS-WD-TRAN-EOF              PIC X     VALUE 'N'.
026000      05  WS-WD-MAST-EOF              PIC X     VALUE 'N'.
026100      05  WS-ST-TRAN-EOF              PIC X     VALUE 'N'.
026200      05  WS-ST-MAST-EOF              PIC X     VALUE 'N'.
026300      05  WS-CUSTREF-EOF              PIC X     VALUE 'N'.
026400      05  FILLER                      PIC X(4)  VALUE SPACES.
026500*
026600  01  WS-TRAN-COUNTERS.
026700      05  WS-CR-ADD-COUNT             PIC 9(7) COMP VALUE 0.
026800      05  WS-CR-REJECT-COUNT          PIC 9(7) COMP VALUE 0.
026900      05  WS-GT-FOUND-COUNT           PIC 9(7) COMP VALUE 0.
027000      05  WS-GT-REJECT-COUNT          PIC 9(7) COMP VALUE 0.
027100      05  WS-CL-OK-COUNT              PIC 9(7) COMP VALUE 0.
027200      05  WS-CL-REJECT-COUNT          PIC 9(7) COMP VALUE 0.
027300      05  WS-DP-OK-COUNT              PIC 9(7) COMP VALUE 0.
027400      05  WS-DP-REJECT-COUNT          PIC 9(7) COMP VALUE 0.
027500      05  WS-WD-OK-COUNT              PIC 9(7) COMP VALUE 0.
027600      05  WS-WD-REJECT-COUNT          PIC 9(7) COMP VALUE 0.
027700      05  WS-ST-OK-COUNT              PIC 9(7) COMP VALUE 0.
027800      05  WS-ST-REJECT-COUNT          PIC 9(7) COMP VALUE 0.
027900      05  FILLER                      PIC X(4)  VALUE SPACES.
028000*
028100  01  WS-DATE-TIME-AREA.
028200      05  WS-TODAY-DATE               PIC 9(6) VALUE 0.
028300      05  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE.
028400          10  WS-TODAY-YY             PIC 9(2).
028500          10  WS-TODAY-MM             PIC 9(2).
028600          10  WS-TODAY-DD             PIC 9(2).
028700      05  WS-TODAY-TIME               PIC 9(8) VALUE 0.
028800      05  WS-TODAY-TIME-R REDEFINES WS-TODAY-TIME.
028900          10  WS-TODAY-HH             PIC 9(2).
029000          10  WS-TODAY-MI             PIC 9(2).
029100          10  WS-TODAY-SS             PIC 9(2).
029200          10  WS-TODAY-HS             PIC 9(2).
029300      05  FILLER                      PIC X(4)  VALUE SPACES.
029400*
029500  01  WS-BUILT-TIMESTAMP              PIC X(14) VALUE SPACES.
029600  01  WS-BUILT-TIMESTAMP-R REDEFINES WS-BUILT-TIMESTAMP.
029700      05  WS-BTS-YYYY                 PIC 9(4).
029800      05  WS-BTS-MM                   PIC 9(2).
029900      05  WS-BTS-DD                   PIC 9(2).
030000      05  WS-BTS-HH                   PIC 9(2).
030100      05  WS-BTS-MI                   PIC 9(2).
030200      05  WS-BTS-SS                   PIC 9(2).
030300*
030400  01  WS-KEYGEN-LINKAGE.
030500      05  WS-KEYGEN-TYPE              PIC X(4)  VALUE 'ACCT'.
030600      05  WS-KEYGEN-NEW-KEY           PIC X(36) VALUE SPACES.
030700      05  WS-KEYGEN-NEW-KEY-R REDEFINES WS-KEYGEN-NEW-KEY.
030800          10  WS-KGK-PREFIX           PIC X(4).
030900          10  WS-KGK-DATE             PIC 9(8).
031000          10  WS-KGK-SEQ              PIC 9(9).
031100          10  WS-KGK-FILL             PIC X(15).
031200      05  FILLER                      PIC X(4)  VALUE SPACES.
031300*
031400  01  WS-PWDHASH-LINKAGE.
031500      05  WS-PWD-FUNCTION             PIC X(7)  VALUE SPACES.
031600          88  WS-PWD-FUNC-COMPARE         VALUE 'COMPARE'.
031700      05  WS-PWD-PASSWORD-IN          PIC X(40) VALUE SPACES.
031800      05  WS-PWD-DIGEST-INOUT         PIC X(64) VALUE SPACES.
031900      05  WS-PWD-MATCH-FLAG           PIC X     VALUE 'N'.
032000          88  WS-PWD-PASSWORDS-MATCH      VALUE 'Y'.
032100      05  FILLER                      PIC X(4)  VALUE SPACES.
032200*
032300  01  WS-AUTH-WORK.
032400      05  WS-AUTH-ID-NO               PIC X(20) VALUE SPACES.
032500      05  WS-AUTH-PASSWORD            PIC X(40) VALUE SPACES.
032600      05  WS-AUTH-RESULT              PIC X     VALUE 'N'.
032700          88  WS-AUTH-OK                  VALUE 'Y'.
032800      05  FILLER                      PIC X(4)  VALUE SPACES.
032900*
033000  01  WS-MISC-WORK.
033100      05  WS-RESULT-REASON            PIC X(40) VALUE SPACES.
033200      05  FILLER                      PIC X(4)  VALUE SPACES.
033300*
033400  77  WS-RPT-COUNT-A                  PIC ZZZZZZ9.
033500  77  WS-RPT-COUNT-B                  PIC ZZZZZZ9.
033600  77  WS-RPT-BALANCE-EDIT             PIC Z,ZZZ,ZZZ,ZZ9.99-.
033700*
033800  COPY ACCTTRAN.
033900*
034000  LINKAGE SECTION.
034100*
034200*****************************************************************
034300  PROCEDURE DIVISION.
034400*****************************************************************
034500*
034600  000-MAIN.
034700      PERFORM 900-OPEN-COMMON-FILES THRU 900-EXIT.
034800      PERFORM 910-INIT-REPORT THRU 910-EXIT.
034900      PERFORM 920-BUILD-TIMESTAMP THRU 920-EXIT.
035000      PERFORM 200-PROCESS-CREATE-TRAN THRU 200-EXIT.
035100      PERFORM 300-PROCESS-GET-TRAN THRU 300-EXIT.
035200      PERFORM 400-PROCESS-CLOSE-TRAN THRU 400-EXIT.
035300      PERFORM 500-PROCESS-DEPOSIT-TRAN THRU 500-EXIT.
035400      PERFORM 600-PROCESS-WITHDRAW-TRAN THRU 600-EXIT.
035500      PERFORM 700-PROCESS-STATUS-TRAN THRU 700-EXIT.
035600      PERFORM 930-REPORT-TRAN-STATS THRU 930-EXIT.
035700      PERFORM 940-CLOSE-COMMON-FILES THRU 940-EXIT.
035800      GOBACK.
035900*
036000  920-BUILD-TIMESTAMP.
036100*    07/09/98 DLK - Y2K CENTURY WINDOW, SAME AS CUSTMAIN           CH0149 
036200      ACCEPT WS-TODAY-DATE FROM DATE.
036300      ACCEPT WS-TODAY-TIME FROM TIME.
036400      IF WS-TODAY-YY < 50
036500          COMPUTE WS-BTS-YYYY = 2000 + WS-TODAY-YY
036600      ELSE
036700          COMPUTE WS-BTS-YYYY = 1900 + WS-TODAY-YY
036800      END-IF.
036900      MOVE WS-TODAY-MM TO WS-BTS-MM.
037000      MOVE WS-TODAY-DD TO WS-BTS-DD.
037100      MOVE WS-TODAY-HH TO WS-BTS-HH.
037200      MOVE WS-TODAY-MI TO WS-BTS-MI.
037300      MOVE WS-TODAY-SS TO WS-BTS-SS.
037400  920-EXIT.
037500      EXIT.
037600*
037700*****************************************************************
037800* CUSTOMER AUTHENTICATION - COMMON TO EVERY PHASE BELOW.  WS-AUTH-
037900* ID-NO AND WS-AUTH-PASSWORD ARE MOVED IN BY THE CALLER FROM THE
038000* CURRENT TRANSACTION; CUSTMST3 ADVANCES ONE WAY ONLY SINCE EVERY
038100* DECK IS SORTED INTO ASCENDING ID-NO SEQUENCE.
038200*****************************************************************
038300  150-READ-CUST-REF.
038400      READ CUSTMST3-FILE INTO CUST-REF-REC
038500          AT END MOVE 'Y' TO WS-CUSTREF-EOF
038600      END-READ.
038700  150-EXIT.
038800      EXIT.
038900*
039000  160-ADVANCE-CUST-REF.
039100      PERFORM 150-READ-CUST-REF THRU 150-EXIT.
039200  160-EXIT.
039300      EXIT.
039400*
039500  170-AUTHENTICATE-CUSTOMER.
039600      MOVE 'N' TO WS-AUTH-RESULT.
039700      PERFORM 160-ADVANCE-CUST-REF THRU 160-EXIT
039800          UNTIL WS-CUSTREF-EOF = 'Y'
039900          OR CUST-ID-NO OF CUST-REF-REC NOT < WS-AUTH-ID-NO.
040000      IF WS-CUSTREF-EOF = 'N'
040100              AND CUST-ID-NO OF CUST-REF-REC = WS-AUTH-ID-NO
040200          MOVE WS-AUTH-PASSWORD TO WS-PWD-PASSWORD-IN
040300          MOVE CUST-PASSWORD-HASH OF CUST-REF-REC TO
040400              WS-PWD-DIGEST-INOUT
040500          MOVE 'COMPARE' TO WS-PWD-FUNCTION
040600          CALL 'PWDHASH' USING WS-PWD-FUNCTION,
040700              WS-PWD-PASSWORD-IN, WS-PWD-DIGEST-INOUT,
040800              WS-PWD-MATCH-FLAG
040900          IF WS-PWD-PASSWORDS-MATCH
041000              MOVE 'Y' TO WS-AUTH-RESULT
041100          END-IF
041200      END-IF.
041300  170-EXIT.
041400      EXIT.
041500*
041600*****************************************************************
041700* PHASE 1 - CREATE.  ONE ACCOUNT PER CUSTOMER - A MATCH ON
041800* ACCTMS0 IS REJECTED.
041900*****************************************************************
042000  200-PROCESS-CREATE-TRAN.
042100      SORT SORTWK-CREATE-FILE
042200          ON ASCENDING KEY SWCR-ID-NO
042300          USING CREATE-TRAN-FILE
042400          GIVING SORTED-CREATE-FILE.
042500      OPEN INPUT SORTED-CREATE-FILE.
042600      OPEN INPUT CUSTMST3-FILE.
042700      MOVE 'N' TO WS-CUSTREF-EOF.
042800      OPEN INPUT ACCTMS0-FILE.
042900      IF ACCTMS0-NOT-FOUND
043000          MOVE 'Y' TO WS-CR-MAST-EOF
043100      END-IF.
043200      OPEN OUTPUT ACCTMS1-FILE.
043300      IF WS-CR-MAST-EOF = 'N'
043400          PERFORM 210-READ-ACCTMS0 THRU 210-EXIT
043500      END-IF.
043600      PERFORM 220-READ-SORTED-CREATE THRU 220-EXIT.
043700      PERFORM 230-MERGE-CREATE-STEP THRU 230-EXIT
043800          UNTIL WS-CR-TRAN-EOF = 'Y' AND WS-CR-MAST-EOF = 'Y'.
043900      CLOSE SORTED-CREATE-FILE ACCTMS1-FILE CUSTMST3-FILE.
044000      IF NOT ACCTMS0-NOT-FOUND
044100          CLOSE ACCTMS0-FILE
044200      END-IF.
044300  200-EXIT.
044400      EXIT.
044500*
044600  210-READ-ACCTMS0.
044700      READ ACCTMS0-FILE INTO ACCTMS1-REC.
044800      IF NOT ACCTMS0-OK
044900          MOVE 'Y' TO WS-CR-MAST-EOF
045000      END-IF.
045100  210-EXIT.
045200      EXIT.
045300*
045400  220-READ-SORTED-CREATE.
045500      READ SORTED-CREATE-FILE INTO CREATE-ACCOUNT-TRAN
045600          AT END MOVE 'Y' TO WS-CR-TRAN-EOF
045700      END-READ.
045800  220-EXIT.
045900      EXIT.
046000*
046100  230-MERGE-CREATE-STEP.
046200      IF WS-CR-TRAN-EOF = 'Y'
046300          IF WS-CR-MAST-EOF = 'N'
046400              WRITE ACCTMS1-REC
046500              PERFORM 210-READ-ACCTMS0 THRU 210-EXIT
046600          END-IF
046700      ELSE
046800          IF WS-CR-MAST-EOF = 'Y' OR
046900                  CACC-ID-NO < ACCT-CUST-ID-NO OF ACCTMS1-REC
047000              PERFORM 240-CREATE-NEW-ACCOUNT THRU 240-EXIT
047100              PERFORM 220-READ-SORTED-CREATE THRU 220-EXIT
047200          ELSE
047300              IF CACC-ID-NO = ACCT-CUST-ID-NO OF ACCTMS1-REC
047400                  MOVE 'ACCOUNT ALREADY EXISTS' TO
047500                      WS-RESULT-REASON
047600                  PERFORM 260-REJECT-CREATE THRU 260-EXIT
047700                  PERFORM 220-READ-SORTED-CREATE THRU 220-EXIT
047800              ELSE
047900                  WRITE ACCTMS1-REC
048000                  PERFORM 210-READ-ACCTMS0 THRU 210-EXIT
048100              END-IF
048200          END-IF
048300      END-IF.
048400  230-EXIT.
048500      EXIT.
048600*
048700  240-CREATE-NEW-ACCOUNT.
048800      MOVE CACC-ID-NO      TO WS-AUTH-ID-NO.
048900      MOVE CACC-PASSWORD   TO WS-AUTH-PASSWORD.
049000      PERFORM 170-AUTHENTICATE-CUSTOMER THRU 170-EXIT.
049100      IF NOT WS-AUTH-OK
049200          MOVE 'AUTHENTICATION FAILED' TO WS-RESULT-REASON
049300          PERFORM 260-REJECT-CREATE THRU 260-EXIT
049400      ELSE
049500          MOVE 'ACCT' TO WS-KEYGEN-TYPE
049600          CALL 'KEYGEN' USING WS-KEYGEN-TYPE, WS-KEYGEN-NEW-KEY
049700          MOVE WS-KEYGEN-NEW-KEY  TO ACCT-ID OF ACCTMS1-REC
049800          MOVE CUST-ID OF CUST-REF-REC TO
049900              ACCT-CUST-ID OF ACCTMS1-REC
050000          MOVE CACC-ID-NO         TO
050100              ACCT-CUST-ID-NO OF ACCTMS1-REC
050200          MOVE CACC-AMOUNT        TO ACCT-BALANCE OF ACCTMS1-REC
050300          MOVE 'ACTIVE  '         TO ACCT-STATUS OF ACCTMS1-REC
050400          MOVE WS-BUILT-TIMESTAMP TO ACCT-CREATED-AT OF
050500              ACCTMS1-REC
050600          WRITE ACCTMS1-REC
050700          ADD 1 TO WS-CR-ADD-COUNT
050800          MOVE SPACES    TO TRANSACTION-RESULT-RECORD
050900          MOVE 'CREATE-ACCOUNT' TO RSLT-OPERATION
051000          MOVE WS-KEYGEN-NEW-KEY  TO RSLT-KEY
051100          MOVE 'OK    '           TO RSLT-STATUS
051200          WRITE TRANSACTION-RESULT-RECORD
051300      END-IF.
051400  240-EXIT.
051500      EXIT.
051600*
051700  260-REJECT-CREATE.
051800      ADD 1 TO WS-CR-REJECT-COUNT.
051900      MOVE SPACES             TO TRANSACTION-RESULT-RECORD.
052000      MOVE 'CREATE-ACCOUNT'   TO RSLT-OPERATION.
052100      MOVE CACC-ID-NO         TO RSLT-KEY.
052200      MOVE 'REJECT'           TO RSLT-STATUS.
052300      MOVE WS-RESULT-REASON   TO RSLT-REASON.
052400      WRITE TRANSACTION-RESULT-RECORD.
052500      MOVE SPACES             TO WS-RESULT-REASON.
052600  260-EXIT.
052700      EXIT.
052800*
052900*****************************************************************
053000* PHASE 2 - GET.  READ-ONLY SCAN OF ACCTMS1, NO NEW MASTER.
053100*****************************************************************
053200  300-PROCESS-GET-TRAN.
053300      SORT SORTWK-GET-FILE
053400          ON ASCENDING KEY SWGC-ID-NO
053500          USING GET-TRAN-FILE
053600          GIVING SORTED-GET-FILE.
053700      OPEN INPUT SORTED-GET-FILE.
053800      OPEN INPUT CUSTMST3-FILE.
053900      MOVE 'N' TO WS-CUSTREF-EOF.
054000      OPEN INPUT ACCTMS1-FILE.
054100      PERFORM 310-READ-ACCTMS1-GT THRU 310-EXIT.
054200      PERFORM 320-READ-SORTED-GET THRU 320-EXIT.
054300      PERFORM 330-MERGE-GET-STEP THRU 330-EXIT
054400          UNTIL WS-GT-TRAN-EOF = 'Y'.
054500      CLOSE SORTED-GET-FILE ACCTMS1-FILE CUSTMST3-FILE.
054600  300-EXIT.
054700      EXIT.
054800*
054900  310-READ-ACCTMS1-GT.
055000      READ ACCTMS1-FILE INTO ACCTMS1-REC.
055100      IF NOT ACCTMS1-OK
055200          MOVE 'Y' TO WS-GT-MAST-EOF
055300      END-IF.
055400  310-EXIT.
055500      EXIT.
055600*
055700  320-READ-SORTED-GET.
055800      READ SORTED-GET-FILE INTO GET-ACCOUNT-TRAN
055900          AT END MOVE 'Y' TO WS-GT-TRAN-EOF
056000      END-READ.
056100  320-EXIT.
056200      EXIT.
056300*
056400  330-MERGE-GET-STEP.
056500      PERFORM 340-ADVANCE-ACCTMS1-GT THRU 340-EXIT
056600          UNTIL WS-GT-MAST-EOF = 'Y' OR
056700              GACC-ID-NO NOT > ACCT-CUST-ID-NO OF ACCTMS1-REC.
056800      MOVE SPACES    TO TRANSACTION-RESULT-RECORD.
056900      MOVE 'GET-ACCOUNT' TO RSLT-OPERATION.
057000      MOVE GACC-ID-NO     TO RSLT-KEY.
057100      IF WS-GT-MAST-EOF = 'Y' OR
057200              GACC-ID-NO NOT = ACCT-CUST-ID-NO OF ACCTMS1-REC
057300          ADD 1 TO WS-GT-REJECT-COUNT
057400          MOVE 'REJECT'           TO RSLT-STATUS
057500          MOVE 'ACCOUNT NOT FOUND' TO RSLT-REASON
057600      ELSE
057700          MOVE GACC-ID-NO      TO WS-AUTH-ID-NO
057800          MOVE GACC-PASSWORD   TO WS-AUTH-PASSWORD
057900          PERFORM 170-AUTHENTICATE-CUSTOMER THRU 170-EXIT
058000          IF NOT WS-AUTH-OK
058100              ADD 1 TO WS-GT-REJECT-COUNT
058200              MOVE 'REJECT'               TO RSLT-STATUS
058300              MOVE 'AUTHENTICATION FAILED' TO RSLT-REASON
058400          ELSE
058500              ADD 1 TO WS-GT-FOUND-COUNT
058600              MOVE 'OK    '        TO RSLT-STATUS
058700              MOVE ACCT-ID OF ACCTMS1-REC TO
058800                  RSLT-RESPONSE-DATA (1:36)
058900              MOVE ACCT-CUST-ID OF ACCTMS1-REC TO
059000                  RSLT-RESPONSE-DATA (37:36)
059100              MOVE ACCT-STATUS OF ACCTMS1-REC TO
059200                  RSLT-RESPONSE-DATA (73:8)
059300              MOVE ACCT-BALANCE OF ACCTMS1-REC TO
059400                  WS-RPT-BALANCE-EDIT
059500              MOVE WS-RPT-BALANCE-EDIT TO
059600                  RSLT-RESPONSE-DATA (81:15)
059700              MOVE ACCT-CREATED-AT OF ACCTMS1-REC TO
059800                  RSLT-RESPONSE-DATA (96:14)
059900          END-IF
060000      END-IF.
060100      WRITE TRANSACTION-RESULT-RECORD.
060200      PERFORM 320-READ-SORTED-GET THRU 320-EXIT.
060300  330-EXIT.
060400      EXIT.
060500*
060600  340-ADVANCE-ACCTMS1-GT.
060700      PERFORM 310-READ-ACCTMS1-GT THRU 310-EXIT.
060800  340-EXIT.
060900      EXIT.
061000*
061100*****************************************************************
061200* PHASE 3 - CLOSE.  MERGE SORTED ACCTCLS AGAINST ACCTMS1, WRITE
061300* ACCTMS2.
061400*****************************************************************
061500  400-PROCESS-CLOSE-TRAN.
061600      SORT SORTWK-CLOSE-FILE
061700          ON ASCENDING KEY SWCL-ID-NO
061800          USING CLOSE-TRAN-FILE
061900          GIVING SORTED-CLOSE-FILE.
062000      OPEN INPUT SORTED-CLOSE-FILE.
062100      OPEN INPUT CUSTMST3-FILE.
062200      MOVE 'N' TO WS-CUSTREF-EOF.
062300      OPEN INPUT ACCTMS1-FILE.
062400      OPEN OUTPUT ACCTMS2-FILE.
062500      PERFORM 410-READ-ACCTMS1-CL THRU 410-EXIT.
062600      PERFORM 420-READ-SORTED-CLOSE THRU 420-EXIT.
062700      PERFORM 430-MERGE-CLOSE-STEP THRU 430-EXIT
062800          UNTIL WS-CL-TRAN-EOF = 'Y' AND WS-CL-MAST-EOF = 'Y'.
062900      CLOSE SORTED-CLOSE-FILE ACCTMS1-FILE ACCTMS2-FILE
063000          CUSTMST3-FILE.
063100  400-EXIT.
063200      EXIT.
063300*
063400  410-READ-ACCTMS1-CL.
063500      READ ACCTMS1-FILE INTO ACCTMS2-REC.
063600      IF NOT ACCTMS1-OK
063700          MOVE 'Y' TO WS-CL-MAST-EOF
063800      END-IF.
063900  410-EXIT.
064000      EXIT.
064100*
064200  420-READ-SORTED-CLOSE.
064300      READ SORTED-CLOSE-FILE INTO CLOSE-ACCOUNT-TRAN
064400          AT END MOVE 'Y' TO WS-CL-TRAN-EOF
064500      END-READ.
064600  420-EXIT.
064700      EXIT.
064800*
064900  430-MERGE-CLOSE-STEP.
065000      IF WS-CL-TRAN-EOF = 'Y'
065100          IF WS-CL-MAST-EOF = 'N'
065200              WRITE ACCTMS2-REC
065300              PERFORM 410-READ-ACCTMS1-CL THRU 410-EXIT
065400          END-IF
065500      ELSE
065600          IF WS-CL-MAST-EOF = 'Y' OR
065700                  XACC-ID-NO < ACCT-CUST-ID-NO OF ACCTMS2-REC
065800              PERFORM 440-REJECT-CLOSE THRU 440-EXIT
065900              PERFORM 420-READ-SORTED-CLOSE THRU 420-EXIT
066000          ELSE
066100              IF XACC-ID-NO = ACCT-CUST-ID-NO OF ACCTMS2-REC
066200                  PERFORM 450-APPLY-CLOSE THRU 450-EXIT
066300                  WRITE ACCTMS2-REC
066400                  PERFORM 410-READ-ACCTMS1-CL THRU 410-EXIT
066500                  PERFORM 420-READ-SORTED-CLOSE THRU 420-EXIT
066600              ELSE
066700                  WRITE ACCTMS2-REC
066800                  PERFORM 410-READ-ACCTMS1-CL THRU 410-EXIT
066900              END-IF
067000          END-IF
067100      END-IF.
067200  430-EXIT.
067300      EXIT.
067400*
067500  450-APPLY-CLOSE.
067600      IF ACCT-STAT-CLOSED OF ACCTMS2-REC
067700          ADD 1 TO WS-CL-REJECT-COUNT
067800          MOVE SPACES    TO TRANSACTION-RESULT-RECORD
067900          MOVE 'CLOSE-ACCOUNT' TO RSLT-OPERATION
068000          MOVE XACC-ID-NO TO RSLT-KEY
068100          MOVE 'REJECT'   TO RSLT-STATUS
068200          MOVE 'ACCOUNT ALREADY CLOSED' TO RSLT-REASON
068300          WRITE TRANSACTION-RESULT-RECORD
068400      ELSE
068500          MOVE XACC-ID-NO      TO WS-AUTH-ID-NO
068600          MOVE XACC-PASSWORD   TO WS-AUTH-PASSWORD
068700          PERFORM 170-AUTHENTICATE-CUSTOMER THRU 170-EXIT
068800          IF NOT WS-AUTH-OK
068900              ADD 1 TO WS-CL-REJECT-COUNT
069000              MOVE SPACES    TO TRANSACTION-RESULT-RECORD
069100              MOVE 'CLOSE-ACCOUNT' TO RSLT-OPERATION
069200              MOVE XACC-ID-NO TO RSLT-KEY
069300              MOVE 'REJECT'   TO RSLT-STATUS
069400              MOVE 'AUTHENTICATION FAILED' TO RSLT-REASON
069500              WRITE TRANSACTION-RESULT-RECORD
069600          ELSE
069700              MOVE 'CLOSED  ' TO ACCT-STATUS OF ACCTMS2-REC
069800              ADD 1 TO WS-CL-OK-COUNT
069900              MOVE SPACES    TO TRANSACTION-RESULT-RECORD
070000              MOVE 'CLOSE-ACCOUNT' TO RSLT-OPERATION
070100              MOVE XACC-ID-NO TO RSLT-KEY
070200              MOVE 'OK    '   TO RSLT-STATUS
070300              WRITE TRANSACTION-RESULT-RECORD
070400          END-IF
070500      END-IF.
070600  450-EXIT.
070700      EXIT.
070800*
070900  440-REJECT-CLOSE.
071000      ADD 1 TO WS-CL-REJECT-COUNT.
071100      MOVE SPACES             TO TRANSACTION-RESULT-RECORD.
071200      MOVE 'CLOSE-ACCOUNT'    TO RSLT-OPERATION.
071300      MOVE XACC-ID-NO         TO RSLT-KEY.
071400      MOVE 'REJECT'           TO RSLT-STATUS.
071500      MOVE 'ACCOUNT NOT FOUND' TO RSLT-REASON.
071600      WRITE TRANSACTION-RESULT-RECORD.
071700  440-EXIT.
071800      EXIT.
071900*
072000*****************************************************************
072100* PHASE 4 - DEPOSIT.  MERGE SORTED ACCTDEP AGAINST ACCTMS2, WRITE
072200* ACCTMS3.  AMOUNT IS VALIDATED BEFORE AUTHENTICATION IS EVEN
072300* ATTEMPTED - A BAD AMOUNT NEVER TOUCHES CUSTMST3.
072400*****************************************************************
072500  500-PROCESS-DEPOSIT-TRAN.
072600      SORT SORTWK-DEPOSIT-FILE
072700          ON ASCENDING KEY SWDP-ID-NO
072800          USING DEPOSIT-TRAN-FILE
072900          GIVING SORTED-DEPOSIT-FILE.
073000      OPEN INPUT SORTED-DEPOSIT-FILE.
073100      OPEN INPUT CUSTMST3-FILE.
073200      MOVE 'N' TO WS-CUSTREF-EOF.
073300      OPEN INPUT ACCTMS2-FILE.
073400      OPEN OUTPUT ACCTMS3-FILE.
073500      PERFORM 510-READ-ACCTMS2-DP THRU 510-EXIT.
073600      PERFORM 520-READ-SORTED-DEPOSIT THRU 520-EXIT.
073700      PERFORM 530-MERGE-DEPOSIT-STEP THRU 530-EXIT
073800          UNTIL WS-DP-TRAN-EOF = 'Y' AND WS-DP-MAST-EOF = 'Y'.
073900      CLOSE SORTED-DEPOSIT-FILE ACCTMS2-FILE ACCTMS3-FILE
074000          CUSTMST3-FILE.
074100  500-EXIT.
074200      EXIT.
074300*
074400  510-READ-ACCTMS2-DP.
074500      READ ACCTMS2-FILE INTO ACCTMS3-REC.
074600      IF NOT ACCTMS2-OK
074700          MOVE 'Y' TO WS-DP-MAST-EOF
074800      END-IF.
074900  510-EXIT.
075000      EXIT.
075100*
075200  520-READ-SORTED-DEPOSIT.
075300      READ SORTED-DEPOSIT-FILE INTO DEPOSIT-TRAN
075400          AT END MOVE 'Y' TO WS-DP-TRAN-EOF
075500      END-READ.
075600  520-EXIT.
075700      EXIT.
075800*
075900  530-MERGE-DEPOSIT-STEP.
076000      IF WS-DP-TRAN-EOF = 'Y'
076100          IF WS-DP-MAST-EOF = 'N'
076200              WRITE ACCTMS3-REC
076300              PERFORM 510-READ-ACCTMS2-DP THRU 510-EXIT
076400          END-IF
076500      ELSE
076600          IF WS-DP-MAST-EOF = 'Y' OR
076700                  DACC-ID-NO < ACCT-CUST-ID-NO OF ACCTMS3-REC
076800              PERFORM 540-REJECT-DEPOSIT THRU 540-EXIT
076900              PERFORM 520-READ-SORTED-DEPOSIT THRU 520-EXIT
077000          ELSE
077100              IF DACC-ID-NO = ACCT-CUST-ID-NO OF ACCTMS3-REC
077200                  PERFORM 550-APPLY-DEPOSIT THRU 550-EXIT
077300                  WRITE ACCTMS3-REC
077400                  PERFORM 510-READ-ACCTMS2-DP THRU 510-EXIT
077500                  PERFORM 520-READ-SORTED-DEPOSIT THRU 520-EXIT
077600              ELSE
077700                  WRITE ACCTMS3-REC
077800                  PERFORM 510-READ-ACCTMS2-DP THRU 510-EXIT
077900              END-IF
078000          END-IF
078100      END-IF.
078200  530-EXIT.
078300      EXIT.
078400*
078500  550-APPLY-DEPOSIT.
078600      IF DACC-AMOUNT NOT > ZERO
078700          ADD 1 TO WS-DP-REJECT-COUNT
078800          MOVE SPACES    TO TRANSACTION-RESULT-RECORD
078900          MOVE 'DEPOSIT' TO RSLT-OPERATION
079000          MOVE DACC-ID-NO TO RSLT-KEY
079100          MOVE 'REJECT'   TO RSLT-STATUS
079200          MOVE 'AMOUNT MUST BE POSITIVE' TO RSLT-REASON
079300          WRITE TRANSACTION-RESULT-RECORD
079400      ELSE
079500          MOVE DACC-ID-NO      TO WS-AUTH-ID-NO
079600          MOVE DACC-PASSWORD   TO WS-AUTH-PASSWORD
079700          PERFORM 170-AUTHENTICATE-CUSTOMER THRU 170-EXIT
079800          IF NOT WS-AUTH-OK
079900              ADD 1 TO WS-DP-REJECT-COUNT
080000              MOVE SPACES    TO TRANSACTION-RESULT-RECORD
080100              MOVE 'DEPOSIT' TO RSLT-OPERATION
080200              MOVE DACC-ID-NO TO RSLT-KEY
080300              MOVE 'REJECT'   TO RSLT-STATUS
080400              MOVE 'AUTHENTICATION FAILED' TO RSLT-REASON
080500              WRITE TRANSACTION-RESULT-RECORD
080600          ELSE
080700              IF ACCT-STAT-CLOSED OF ACCTMS3-REC OR
080800                      ACCT-STAT-FROZEN OF ACCTMS3-REC
080900                  ADD 1 TO WS-DP-REJECT-COUNT
081000                  MOVE SPACES    TO TRANSACTION-RESULT-RECORD
081100                  MOVE 'DEPOSIT' TO RSLT-OPERATION
081200                  MOVE DACC-ID-NO TO RSLT-KEY
081300                  MOVE 'REJECT'   TO RSLT-STATUS
081400                  MOVE 'ACCOUNT NOT ACTIVE' TO RSLT-REASON
081500                  WRITE TRANSACTION-RESULT-RECORD
081600              ELSE
081700                  ADD DACC-AMOUNT TO ACCT-BALANCE OF ACCTMS3-REC
081800                  ADD 1 TO WS-DP-OK-COUNT
081900                  MOVE SPACES    TO TRANSACTION-RESULT-RECORD
082000                  MOVE 'DEPOSIT' TO RSLT-OPERATION
082100                  MOVE DACC-ID-NO TO RSLT-KEY
082200                  MOVE 'OK    '   TO RSLT-STATUS
082300                  MOVE ACCT-BALANCE OF ACCTMS3-REC TO
082400                      WS-RPT-BALANCE-EDIT
082500                  MOVE WS-RPT-BALANCE-EDIT TO
082600                      RSLT-RESPONSE-DATA (1:15)
082700                  WRITE TRANSACTION-RESULT-RECORD
082800              END-IF
082900          END-IF
083000      END-IF.
083100  550-EXIT.
083200      EXIT.
083300*
083400  540-REJECT-DEPOSIT.
083500      ADD 1 TO WS-DP-REJECT-COUNT.
083600      MOVE SPACES             TO TRANSACTION-RESULT-RECORD.
083700      MOVE 'DEPOSIT'          TO RSLT-OPERATION.
083800      MOVE DACC-ID-NO         TO RSLT-KEY.
083900      MOVE 'REJECT'           TO RSLT-STATUS.
084000      MOVE 'ACCOUNT NOT FOUND' TO RSLT-REASON.
084100      WRITE TRANSACTION-RESULT-RECORD.
084200  540-EXIT.
084300      EXIT.
084400*
084500*****************************************************************
084600* PHASE 5 - WITHDRAW.  MERGE SORTED ACCTWDR AGAINST ACCTMS3, WRITE
084700* ACCTMS4.
084800*****************************************************************
084900  600-PROCESS-WITHDRAW-TRAN.
085000      SORT SORTWK-WITHDRAW-FILE
085100          ON ASCENDING KEY SWWD-ID-NO
085200          USING WITHDRAW-TRAN-FILE
085300          GIVING SORTED-WITHDRAW-FILE.
085400      OPEN INPUT SORTED-WITHDRAW-FILE.
085500      OPEN INPUT CUSTMST3-FILE.
085600      MOVE 'N' TO WS-CUSTREF-EOF.
085700      OPEN INPUT ACCTMS3-FILE.
085800      OPEN OUTPUT ACCTMS4-FILE.
085900      PERFORM 610-READ-ACCTMS3-WD THRU 610-EXIT.
086000      PERFORM 620-READ-SORTED-WITHDRAW THRU 620-EXIT.
086100      PERFORM 630-MERGE-WITHDRAW-STEP THRU 630-EXIT
086200          UNTIL WS-WD-TRAN-EOF = 'Y' AND WS-WD-MAST-EOF = 'Y'.
086300      CLOSE SORTED-WITHDRAW-FILE ACCTMS3-FILE ACCTMS4-FILE
086400          CUSTMST3-FILE.
086500  600-EXIT.
086600      EXIT.
086700*
086800  610-READ-ACCTMS3-WD.
086900      READ ACCTMS3-FILE INTO ACCTMS4-REC.
087000      IF NOT ACCTMS3-OK
087100          MOVE 'Y' TO WS-WD-MAST-EOF
087200      END-IF.
087300  610-EXIT.
087400      EXIT.
087500*
087600  620-READ-SORTED-WITHDRAW.
087700      READ SORTED-WITHDRAW-FILE INTO WITHDRAW-TRAN
087800          AT END MOVE 'Y' TO WS-WD-TRAN-EOF
087900      END-READ.
088000  620-EXIT.
088100      EXIT.
088200*
088300  630-MERGE-WITHDRAW-STEP.
088400      IF WS-WD-TRAN-EOF = 'Y'
088500          IF WS-WD-MAST-EOF = 'N'
088600              WRITE ACCTMS4-REC
088700              PERFORM 610-READ-ACCTMS3-WD THRU 610-EXIT
088800          END-IF
088900      ELSE
089000          IF WS-WD-MAST-EOF = 'Y' OR
089100                  WACC-ID-NO < ACCT-CUST-ID-NO OF ACCTMS4-REC
089200              PERFORM 640-REJECT-WITHDRAW THRU 640-EXIT
089300              PERFORM 620-READ-SORTED-WITHDRAW THRU 620-EXIT
089400          ELSE
089500              IF WACC-ID-NO = ACCT-CUST-ID-NO OF ACCTMS4-REC
089600                  PERFORM 650-APPLY-WITHDRAW THRU 650-EXIT
089700                  WRITE ACCTMS4-REC
089800                  PERFORM 610-READ-ACCTMS3-WD THRU 610-EXIT
089900                  PERFORM 620-READ-SORTED-WITHDRAW THRU 620-EXIT
090000              ELSE
090100                  WRITE ACCTMS4-REC
090200                  PERFORM 610-READ-ACCTMS3-WD THRU 610-EXIT
090300              END-IF
090400          END-IF
090500      END-IF.
090600  630-EXIT.
090700      EXIT.
090800*
090900  650-APPLY-WITHDRAW.
091000      IF WACC-AMOUNT NOT > ZERO
091100          ADD 1 TO WS-WD-REJECT-COUNT
091200          MOVE SPACES     TO TRANSACTION-RESULT-RECORD
091300          MOVE 'WITHDRAW' TO RSLT-OPERATION
091400          MOVE WACC-ID-NO TO RSLT-KEY
091500          MOVE 'REJECT'   TO RSLT-STATUS
091600          MOVE 'AMOUNT MUST BE POSITIVE' TO RSLT-REASON
091700          WRITE TRANSACTION-RESULT-RECORD
091800      ELSE
091900          MOVE WACC-ID-NO      TO WS-AUTH-ID-NO
092000          MOVE WACC-PASSWORD   TO WS-AUTH-PASSWORD
092100          PERFORM 170-AUTHENTICATE-CUSTOMER THRU 170-EXIT
092200          IF NOT WS-AUTH-OK
092300              ADD 1 TO WS-WD-REJECT-COUNT
092400              MOVE SPACES     TO TRANSACTION-RESULT-RECORD
092500              MOVE 'WITHDRAW' TO RSLT-OPERATION
092600              MOVE WACC-ID-NO TO RSLT-KEY
092700              MOVE 'REJECT'   TO RSLT-STATUS
092800              MOVE 'AUTHENTICATION FAILED' TO RSLT-REASON
092900              WRITE TRANSACTION-RESULT-RECORD
093000          ELSE
093100              IF ACCT-STAT-CLOSED OF ACCTMS4-REC OR
093200                      ACCT-STAT-FROZEN OF ACCTMS4-REC
093300                  ADD 1 TO WS-WD-REJECT-COUNT
093400                  MOVE SPACES     TO TRANSACTION-RESULT-RECORD
093500                  MOVE 'WITHDRAW' TO RSLT-OPERATION
093600                  MOVE WACC-ID-NO TO RSLT-KEY
093700                  MOVE 'REJECT'   TO RSLT-STATUS
093800                  MOVE 'ACCOUNT NOT ACTIVE' TO RSLT-REASON
093900                  WRITE TRANSACTION-RESULT-RECORD
094000              ELSE
094100                  IF ACCT-BALANCE OF ACCTMS4-REC < WACC-AMOUNT
094200                      ADD 1 TO WS-WD-REJECT-COUNT
094300                      MOVE SPACES     TO TRANSACTION-RESULT-RECORD
094400                      MOVE 'WITHDRAW' TO RSLT-OPERATION
094500                      MOVE WACC-ID-NO TO RSLT-KEY
094600                      MOVE 'REJECT'   TO RSLT-STATUS
094700                      MOVE 'INSUFFICIENT FUNDS' TO RSLT-REASON
094800                      WRITE TRANSACTION-RESULT-RECORD
094900                  ELSE
095000                      SUBTRACT WACC-AMOUNT FROM
095100                          ACCT-BALANCE OF ACCTMS4-REC
095200                      ADD 1 TO WS-WD-OK-COUNT
095300                      MOVE SPACES     TO TRANSACTION-RESULT-RECORD
095400                      MOVE 'WITHDRAW' TO RSLT-OPERATION
095500                      MOVE WACC-ID-NO TO RSLT-KEY
095600                      MOVE 'OK    '   TO RSLT-STATUS
095700                      MOVE ACCT-BALANCE OF ACCTMS4-REC TO
095800                          WS-RPT-BALANCE-EDIT
095900                      MOVE WS-RPT-BALANCE-EDIT TO
096000                          RSLT-RESPONSE-DATA (1:15)
096100                      WRITE TRANSACTION-RESULT-RECORD
096200                  END-IF
096300              END-IF
096400          END-IF
096500      END-IF.
096600  650-EXIT.
096700      EXIT.
096800*
096900  640-REJECT-WITHDRAW.
097000      ADD 1 TO WS-WD-REJECT-COUNT.
097100      MOVE SPACES             TO TRANSACTION-RESULT-RECORD.
097200      MOVE 'WITHDRAW'         TO RSLT-OPERATION.
097300      MOVE WACC-ID-NO         TO RSLT-KEY.
097400      MOVE 'REJECT'           TO RSLT-STATUS.
097500      MOVE 'ACCOUNT NOT FOUND' TO RSLT-REASON.
097600      WRITE TRANSACTION-RESULT-RECORD.
097700  640-EXIT.
097800      EXIT.
097900*
098000*****************************************************************
098100* PHASE 6 - FREEZE/UNFREEZE.  MERGE SORTED ACCTSTS AGAINST
098200* ACCTMS4, WRITE ACCTMS5.
098300*****************************************************************
098400  700-PROCESS-STATUS-TRAN.
098500      SORT SORTWK-STATUS-FILE
098600          ON ASCENDING KEY SWST-ID-NO
098700          USING STATUS-TRAN-FILE
098800          GIVING SORTED-STATUS-FILE.
098900      OPEN INPUT SORTED-STATUS-FILE.
099000      OPEN INPUT CUSTMST3-FILE.
099100      MOVE 'N' TO WS-CUSTREF-EOF.
099200      OPEN INPUT ACCTMS4-FILE.
099300      OPEN OUTPUT ACCTMS5-FILE.
099400      PERFORM 710-READ-ACCTMS4-ST THRU 710-EXIT.
099500      PERFORM 720-READ-SORTED-STATUS THRU 720-EXIT.
099600      PERFORM 730-MERGE-STATUS-STEP THRU 730-EXIT
099700          UNTIL WS-ST-TRAN-EOF = 'Y' AND WS-ST-MAST-EOF = 'Y'.
099800      CLOSE SORTED-STATUS-FILE ACCTMS4-FILE ACCTMS5-FILE
099900          CUSTMST3-FILE.
100000  700-EXIT.
100100      EXIT.
100200*
100300  710-READ-ACCTMS4-ST.
100400      READ ACCTMS4-FILE INTO ACCTMS5-REC.
100500      IF NOT ACCTMS4-OK
100600          MOVE 'Y' TO WS-ST-MAST-EOF
100700      END-IF.
100800  710-EXIT.
100900      EXIT.
101000*
101100  720-READ-SORTED-STATUS.
101200      READ SORTED-STATUS-FILE INTO ACCOUNT-STATUS-TRAN
101300          AT END MOVE 'Y' TO WS-ST-TRAN-EOF
101400      END-READ.
101500  720-EXIT.
101600      EXIT.
101700*
101800  730-MERGE-STATUS-STEP.
101900      IF WS-ST-TRAN-EOF = 'Y'
102000          IF WS-ST-MAST-EOF = 'N'
102100              WRITE ACCTMS5-REC
102200              PERFORM 710-READ-ACCTMS4-ST THRU 710-EXIT
102300          END-IF
102400      ELSE
102500          IF WS-ST-MAST-EOF = 'Y' OR
102600                  SACC-ID-NO < ACCT-CUST-ID-NO OF ACCTMS5-REC
102700              PERFORM 740-REJECT-STATUS THRU 740-EXIT
102800              PERFORM 720-READ-SORTED-STATUS THRU 720-EXIT
102900          ELSE
103000              IF SACC-ID-NO = ACCT-CUST-ID-NO OF ACCTMS5-REC
103100                  PERFORM 750-APPLY-STATUS THRU 750-EXIT
103200                  WRITE ACCTMS5-REC
103300                  PERFORM 710-READ-ACCTMS4-ST THRU 710-EXIT
103400                  PERFORM 720-READ-SORTED-STATUS THRU 720-EXIT
103500              ELSE
103600                  WRITE ACCTMS5-REC
103700                  PERFORM 710-READ-ACCTMS4-ST THRU 710-EXIT
103800              END-IF
103900          END-IF
104000      END-IF.
104100  730-EXIT.
104200      EXIT.
104300*
104400  750-APPLY-STATUS.
104500      IF SACC-ACTION NOT = 'FREEZE  ' AND
104600              SACC-ACTION NOT = 'UNFREEZE'
104700          ADD 1 TO WS-ST-REJECT-COUNT
104800          MOVE SPACES    TO TRANSACTION-RESULT-RECORD
104900          MOVE 'ACCOUNT-STATUS' TO RSLT-OPERATION
105000          MOVE SACC-ID-NO TO RSLT-KEY
105100          MOVE 'REJECT'   TO RSLT-STATUS
105200          MOVE 'INVALID ACTION' TO RSLT-REASON
105300          WRITE TRANSACTION-RESULT-RECORD
105400      ELSE
105500          MOVE SACC-ID-NO      TO WS-AUTH-ID-NO
105600          MOVE SACC-PASSWORD   TO WS-AUTH-PASSWORD
105700          PERFORM 170-AUTHENTICATE-CUSTOMER THRU 170-EXIT
105800          IF NOT WS-AUTH-OK
105900              ADD 1 TO WS-ST-REJECT-COUNT
106000              MOVE SPACES    TO TRANSACTION-RESULT-RECORD
106100              MOVE 'ACCOUNT-STATUS' TO RSLT-OPERATION
106200              MOVE SACC-ID-NO TO RSLT-KEY
106300              MOVE 'REJECT'   TO RSLT-STATUS
106400              MOVE 'AUTHENTICATION FAILED' TO RSLT-REASON
106500              WRITE TRANSACTION-RESULT-RECORD
106600          ELSE
106700              PERFORM 760-APPLY-FREEZE-ACTION THRU 760-EXIT
106800          END-IF
106900      END-IF.
107000  750-EXIT.
107100      EXIT.
107200*
107300  760-APPLY-FREEZE-ACTION.
107400      IF ACCT-STAT-CLOSED OF ACCTMS5-REC
107500          ADD 1 TO WS-ST-REJECT-COUNT
107600          MOVE SPACES    TO TRANSACTION-RESULT-RECORD
107700          MOVE 'ACCOUNT-STATUS' TO RSLT-OPERATION
107800          MOVE SACC-ID-NO TO RSLT-KEY
107900          MOVE 'REJECT'   TO RSLT-STATUS
108000          MOVE 'ACCOUNT IS CLOSED' TO RSLT-REASON
108100          WRITE TRANSACTION-RESULT-RECORD
108200      ELSE
108300          IF SACC-ACTION = 'FREEZE  '
108400              IF ACCT-STAT-FROZEN OF ACCTMS5-REC
108500                  ADD 1 TO WS-ST-REJECT-COUNT
108600                  MOVE SPACES    TO TRANSACTION-RESULT-RECORD
108700                  MOVE 'ACCOUNT-STATUS' TO RSLT-OPERATION
108800                  MOVE SACC-ID-NO TO RSLT-KEY
108900                  MOVE 'REJECT'   TO RSLT-STATUS
109000                  MOVE 'ACCOUNT ALREADY FROZEN' TO RSLT-REASON
109100                  WRITE TRANSACTION-RESULT-RECORD
109200              ELSE
109300                  MOVE 'FROZEN  ' TO ACCT-STATUS OF ACCTMS5-REC
109400                  ADD 1 TO WS-ST-OK-COUNT
109500                  MOVE SPACES    TO TRANSACTION-RESULT-RECORD
109600                  MOVE 'ACCOUNT-STATUS' TO RSLT-OPERATION
109700                  MOVE SACC-ID-NO TO RSLT-KEY
109800                  MOVE 'OK    '   TO RSLT-STATUS
109900                  WRITE TRANSACTION-RESULT-RECORD
110000              END-IF
110100          ELSE
110200              IF ACCT-STAT-ACTIVE OF ACCTMS5-REC
110300                  ADD 1 TO WS-ST-REJECT-COUNT
110400                  MOVE SPACES    TO TRANSACTION-RESULT-RECORD
110500                  MOVE 'ACCOUNT-STATUS' TO RSLT-OPERATION
110600                  MOVE SACC-ID-NO TO RSLT-KEY
110700                  MOVE 'REJECT'   TO RSLT-STATUS
110800                  MOVE 'ACCOUNT ALREADY ACTIVE' TO RSLT-REASON
110900                  WRITE TRANSACTION-RESULT-RECORD
111000              ELSE
111100                  MOVE 'ACTIVE  ' TO ACCT-STATUS OF ACCTMS5-REC
111200                  ADD 1 TO WS-ST-OK-COUNT
111300                  MOVE SPACES    TO TRANSACTION-RESULT-RECORD
111400                  MOVE 'ACCOUNT-STATUS' TO RSLT-OPERATION
111500                  MOVE SACC-ID-NO TO RSLT-KEY
111600                  MOVE 'OK    '   TO RSLT-STATUS
111700                  WRITE TRANSACTION-RESULT-RECORD
111800              END-IF
111900          END-IF
112000      END-IF.
112100  760-EXIT.
112200      EXIT.
112300*
112400  740-REJECT-STATUS.
112500      ADD 1 TO WS-ST-REJECT-COUNT.
112600      MOVE SPACES             TO TRANSACTION-RESULT-RECORD.
112700      MOVE 'ACCOUNT-STATUS'   TO RSLT-OPERATION.
112800      MOVE SACC-ID-NO         TO RSLT-KEY.
112900      MOVE 'REJECT'           TO RSLT-STATUS.
113000      MOVE 'ACCOUNT NOT FOUND' TO RSLT-REASON.
113100      WRITE TRANSACTION-RESULT-RECORD.
113200  740-EXIT.
113300      EXIT.
113400*
113500*****************************************************************
113600  900-OPEN-COMMON-FILES.
113700      OPEN OUTPUT RESULT-FILE.
113800      OPEN OUTPUT REPORT-FILE.
113900  900-EXIT.
114000      EXIT.
114100*
114200  910-INIT-REPORT.
114300      MOVE SPACES TO REPORT-RECORD.
114400      MOVE 'ACCTMAIN - DEPOSIT ACCOUNT BATCH RUN' TO
114500          REPORT-RECORD.
114600      WRITE REPORT-RECORD AFTER ADVANCING C01.
114700      MOVE SPACES TO REPORT-RECORD.
114800      WRITE REPORT-RECORD AFTER ADVANCING 2 LINES.
114900  910-EXIT.
115000      EXIT.
115100*
115200  930-REPORT-TRAN-STATS.
115300      MOVE SPACES TO REPORT-RECORD.
115400      MOVE 'PHASE             ACCEPTED   REJECTED' TO
115500          REPORT-RECORD.
115600      WRITE REPORT-RECORD AFTER ADVANCING 1 LINE.
115700      MOVE WS-CR-ADD-COUNT TO WS-RPT-COUNT-A.
115800      MOVE WS-CR-REJECT-COUNT TO WS-RPT-COUNT-B.
115900      MOVE SPACES TO REPORT-RECORD.
116000      STRING 'CREATE     ' WS-RPT-COUNT-A '   ' WS-RPT-COUNT-B
116100          DELIMITED BY SIZE INTO REPORT-RECORD.
116200      WRITE REPORT-RECORD AFTER ADVANCING 1 LINE.
116300      MOVE WS-GT-FOUND-COUNT TO WS-RPT-COUNT-A.
116400      MOVE WS-GT-REJECT-COUNT TO WS-RPT-COUNT-B.
116500      MOVE SPACES TO REPORT-RECORD.
116600      STRING 'GET        ' WS-RPT-COUNT-A '   ' WS-RPT-COUNT-B
116700          DELIMITED BY SIZE INTO REPORT-RECORD.
116800      WRITE REPORT-RECORD AFTER ADVANCING 1 LINE.
116900      MOVE WS-CL-OK-COUNT TO WS-RPT-COUNT-A.
117000      MOVE WS-CL-REJECT-COUNT TO WS-RPT-COUNT-B.
117100      MOVE SPACES TO REPORT-RECORD.
117200      STRING 'CLOSE      ' WS-RPT-COUNT-A '   ' WS-RPT-COUNT-B
117300          DELIMITED BY SIZE INTO REPORT-RECORD.
117400      WRITE REPORT-RECORD AFTER ADVANCING 1 LINE.
117500      MOVE WS-DP-OK-COUNT TO WS-RPT-COUNT-A.
117600      MOVE WS-DP-REJECT-COUNT TO WS-RPT-COUNT-B.
117700      MOVE SPACES TO REPORT-RECORD.
117800      STRING 'DEPOSIT    ' WS-RPT-COUNT-A '   ' WS-RPT-COUNT-B
117900          DELIMITED BY SIZE INTO REPORT-RECORD.
118000      WRITE REPORT-RECORD AFTER ADVANCING 1 LINE.
118100      MOVE WS-WD-OK-COUNT TO WS-RPT-COUNT-A.
118200      MOVE WS-WD-REJECT-COUNT TO WS-RPT-COUNT-B.
118300      MOVE SPACES TO REPORT-RECORD.
118400      STRING 'WITHDRAW   ' WS-RPT-COUNT-A '   ' WS-RPT-COUNT-B
118500          DELIMITED BY SIZE INTO REPORT-RECORD.
118600      WRITE REPORT-RECORD AFTER ADVANCING 1 LINE.
118700      MOVE WS-ST-OK-COUNT TO WS-RPT-COUNT-A.
118800      MOVE WS-ST-REJECT-COUNT TO WS-RPT-COUNT-B.
118900      MOVE SPACES TO REPORT-RECORD.
119000      STRING 'STATUS     ' WS-RPT-COUNT-A '   ' WS-RPT-COUNT-B
119100          DELIMITED BY SIZE INTO REPORT-RECORD.
119200      WRITE REPORT-RECORD AFTER ADVANCING 1 LINE.
119300  930-EXIT.
119400      EXIT.
119500*
119600  940-CLOSE-COMMON-FILES.
119700      CLOSE RESULT-FILE.
119800      CLOSE REPORT-FILE.
119900  940-EXIT.
120000      EXIT.
