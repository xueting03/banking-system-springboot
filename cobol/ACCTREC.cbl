000100*****************************************************************
000200* ACCTREC                                                       *
000300* DEPOSIT ACCOUNT MASTER RECORD LAYOUT                          *
000400*                                                                *
000500* ONE ENTRY PER OPEN (OR FORMERLY OPEN) DEPOSIT ACCOUNT.  ONE    *
000600* ACCOUNT PER CUSTOMER IS ENFORCED BY ACCTMAIN AT CREATE TIME,   *
000700* NOT BY ANYTHING IN THIS LAYOUT.                                *
000800*                                                                *
000900* ACCT-CUST-ID-NO CARRIES THE OWNING CUSTOMER'S ID-NO SO THIS    *
001000* FILE CAN BE HELD SORTED/MERGED ON THE SAME KEY THE INCOMING    *
001100* TRANSACTIONS CARRY, WITHOUT A LOOKUP PASS AGAINST CUSTMAST FOR *
001200* EVERY RECORD.  SAME TECHNIQUE TICKREC ALREADY USES FOR         *
001300* TICK-CUST-ID-NO.                                               *
001400*                                                                *
001500* MAINTENANCE                                                    *
001600*   1992-02-14  RAH  ORIGINAL LAYOUT                             *
001700*   1995-06-30  JFM  ADDED ACCT-CUST-ID-NO TO DROP THE CUSTMAST  *
001800*                    RANDOM LOOKUP THAT WAS BLOWING CPU BUDGET   *
001900*   1998-07-09  DLK  Y2K - ACCT-CREATED-AT WIDENED TO 4-DIGIT    *
002000*                    YEAR                                        *
002100*****************************************************************
002200 01  ACCOUNT-MASTER-RECORD.
002300     05  ACCT-ID                     PIC X(36).
002400     05  ACCT-CUST-ID                PIC X(36).
002500     05  ACCT-CUST-ID-NO             PIC X(20).
002600     05  ACCT-BALANCE                PIC S9(11)V99 COMP-3.
002700     05  ACCT-STATUS                 PIC X(8).
002800         88  ACCT-STAT-ACTIVE            VALUE 'ACTIVE  '.
002900         88  ACCT-STAT-FROZEN            VALUE 'FROZEN  '.
003000         88  ACCT-STAT-CLOSED            VALUE 'CLOSED  '.
003100     05  ACCT-CREATED-AT             PIC X(14).
003200     05  ACCT-CREATED-AT-R REDEFINES ACCT-CREATED-AT.
003300         10  ACCT-CREATED-YYYY       PIC 9(4).
003400         10  ACCT-CREATED-MM         PIC 9(2).
003500         10  ACCT-CREATED-DD         PIC 9(2).
003600         10  ACCT-CREATED-HH         PIC 9(2).
003700         10  ACCT-CREATED-MI         PIC 9(2).
003800         10  ACCT-CREATED-SS         PIC 9(2).
003900*    RESERVE FOR FUTURE USE - EXPAND ONLY BY ADDING AFTER FILLER
004000     05  FILLER                      PIC X(88).
