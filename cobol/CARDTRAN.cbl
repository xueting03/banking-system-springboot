000100*****************************************************************
000200* CARDTRAN                                                      *
000300* CARD SERVICE TRANSACTION RECORD LAYOUTS                       *
000400*                                                                *
000500* ONE 01-LEVEL PER CARDMAIN TRANSACTION FILE.  PIN-BEARING       *
000600* TRANSACTIONS CARRY THE PIN IN THE CLEAR - PER HOUSE STANDARD   *
000700* THE INPUT DECK IS A TRUSTED BATCH FEED, NOT A NETWORK          *
000800* PAYLOAD, SO NO ENCRYPTION OF IT IS ATTEMPTED HERE.             *
000900*                                                                *
001000* MAINTENANCE                                                    *
001100*   1996-09-25  JFM  ORIGINAL CREATE/GET LAYOUTS                 *
001200*   1996-12-02  JFM  ADDED UPDATE-PIN-TRAN, UPDATE-LIMIT-TRAN    *
001300*   1997-04-14  JFM  ADDED CARD-STATUS-TRAN (ACTIVATE/DEACTIVATE/*
001400*                    FREEZE/UNFREEZE)                            *
001500*****************************************************************
001600 01  CREATE-CARD-TRAN.
001700     05  CCRD-ID-NO                  PIC X(20).
001800     05  CCRD-PASSWORD               PIC X(40).
001900     05  CCRD-PIN                    PIC 9(6).
002000     05  FILLER                      PIC X(54).
002100
002200 01  GET-CARD-TRAN.
002300     05  GCRD-ID-NO                  PIC X(20).
002400     05  GCRD-PASSWORD               PIC X(40).
002500     05  FILLER                      PIC X(60).
002600
002700 01  UPDATE-PIN-TRAN.
002800     05  PCRD-ID-NO                  PIC X(20).
002900     05  PCRD-PASSWORD               PIC X(40).
003000     05  PCRD-CURRENT-PIN            PIC 9(6).
003100     05  PCRD-NEW-PIN                PIC 9(6).
003200     05  FILLER                      PIC X(48).
003300
003400 01  UPDATE-LIMIT-TRAN.
003500     05  LCRD-ID-NO                  PIC X(20).
003600     05  LCRD-PASSWORD               PIC X(40).
003700     05  LCRD-PIN                    PIC 9(6).
003800     05  LCRD-NEW-LIMIT              PIC 9(5).
003900     05  FILLER                      PIC X(49).
004000
004100 01  CARD-STATUS-TRAN.
004200     05  TCRD-ID-NO                  PIC X(20).
004300     05  TCRD-PASSWORD               PIC X(40).
004400     05  TCRD-PIN                    PIC 9(6).
004500     05  TCRD-ACTION                 PIC X(10).
004600     05  FILLER                      PIC X(44).
