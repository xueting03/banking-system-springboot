000100*****************************************************************
000200* CUSTREC                                                       *
000300* CUSTOMER MASTER RECORD LAYOUT                                 *
000400*                                                                *
000500* ONE ENTRY PER REGISTERED CUSTOMER.  KEYED FOR SEQUENTIAL       *
000600* MERGE PROCESSING BY CUST-ID-NO (SEE CUSTMAIN 7NN- PARAGRAPHS). *
000700* COPY THIS MEMBER INTO THE FILE SECTION FOR THE PHYSICAL FD AND *
000800* AGAIN (REPLACING THE 01-LEVEL NAME) WHEREVER A WORKING-STORAGE *
000900* HOLD AREA IS NEEDED FOR THE RECORD CURRENTLY IN HAND.          *
001000*                                                                *
001100* MAINTENANCE                                                   *
001200*   1991-04-02  RAH  ORIGINAL LAYOUT FOR ACCOUNT-OPENING PILOT   *
001300*   1994-11-18  RAH  ADDED CUST-STATUS TO SUPPORT FREEZE/CLOSE   *
001400*   1998-07-09  DLK  Y2K - CUST-CREATED-AT WIDENED TO 4-DIGIT    *
001500*                    YEAR (WAS 2-DIGIT PRIOR TO THIS REVISION)   *
001600*****************************************************************
001700 01  CUSTOMER-MASTER-RECORD.
001800     05  CUST-ID                     PIC X(36).
001900     05  CUST-NAME                   PIC X(60).
002000     05  CUST-ID-NO                  PIC X(20).
002100     05  CUST-PHONE-NO               PIC X(20).
002200     05  CUST-ADDRESS                PIC X(100).
002300     05  CUST-PASSWORD-HASH          PIC X(64).
002400     05  CUST-STATUS                 PIC X(8).
002500         88  CUST-STAT-ACTIVE            VALUE 'ACTIVE  '.
002600         88  CUST-STAT-INACTIVE          VALUE 'INACTIVE'.
002700     05  CUST-CREATED-AT             PIC X(14).
002800     05  CUST-CREATED-AT-R REDEFINES CUST-CREATED-AT.
002900         10  CUST-CREATED-YYYY       PIC 9(4).
003000         10  CUST-CREATED-MM         PIC 9(2).
003100         10  CUST-CREATED-DD         PIC 9(2).
003200         10  CUST-CREATED-HH         PIC 9(2).
003300         10  CUST-CREATED-MI         PIC 9(2).
003400         10  CUST-CREATED-SS         PIC 9(2).
003500*    RESERVE FOR FUTURE USE - DO NOT REMOVE, EXPAND RECORD LEN
003600*    ONLY BY ADDING AFTER THIS FILLER, NEVER BY SHRINKING IT.
003700     05  FILLER                      PIC X(78).
