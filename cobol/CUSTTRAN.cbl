000100*****************************************************************
000200* CUSTTRAN                                                      *
000300* CUSTOMER SERVICE TRANSACTION RECORD LAYOUTS                   *
000400*                                                                *
000500* ONE 01-LEVEL PER CUSTMAIN TRANSACTION FILE.  EACH IS READ     *
000600* FROM ITS OWN LINE-SEQUENTIAL DECK, ONE TRANSACTION PER         *
000700* RECORD, IN ARRIVAL ORDER - SEE CUSTMAIN 1NN-SORT-* PARAGRAPHS  *
000800* FOR HOW ARRIVAL ORDER IS RESEQUENCED INTO ID-NO KEY ORDER      *
000900* BEFORE THE MASTER MERGE PASS.                                  *
001000*                                                                *
001100* MAINTENANCE                                                    *
001200*   1991-04-05  RAH  ORIGINAL CREATE/LOOKUP/UPDATE LAYOUTS       *
001300*   1994-11-20  RAH  ADDED CUSTOMER-STATUS-TRAN FOR FREEZE/CLOSE *
001400*   1996-01-15  JFM  ADDED LOGIN-TRAN (ON-LINE PASSWORD PILOT)   *
001500*****************************************************************
001600 01  CREATE-CUSTOMER-TRAN.
001700     05  CCUS-NAME                   PIC X(60).
001800     05  CCUS-ID-NO                  PIC X(20).
001900     05  CCUS-PHONE-NO               PIC X(20).
002000     05  CCUS-ADDRESS                PIC X(100).
002100     05  CCUS-PASSWORD               PIC X(40).
002200     05  FILLER                      PIC X(14).
002300
002400 01  GET-CUSTOMER-TRAN.
002500     05  GCUS-ID-NO                  PIC X(20).
002600     05  FILLER                      PIC X(234).
002700
002800 01  UPDATE-CUSTOMER-TRAN.
002900     05  UCUS-NAME                   PIC X(60).
003000     05  UCUS-ID-NO                  PIC X(20).
003100     05  UCUS-PHONE-NO               PIC X(20).
003200     05  UCUS-ADDRESS                PIC X(100).
003300     05  UCUS-CURRENT-PASSWORD       PIC X(40).
003400     05  UCUS-NEW-PASSWORD           PIC X(40).
003500     05  UCUS-LOOKUP-ID-NO           PIC X(20).
003600     05  FILLER                      PIC X(20).
003700*    UCUS-LOOKUP-ID-NO IS THE KEY USED TO FIND THE MASTER RECORD;
003800*    UCUS-ID-NO ABOVE IS THE (OPTIONAL) NEW VALUE TO STORE OVER IT
003900
004000 01  CUSTOMER-STATUS-TRAN.
004100     05  CSTS-ID-NO                  PIC X(20).
004200     05  CSTS-NEW-STATUS             PIC X(8).
004300     05  FILLER                      PIC X(226).
004400
004500 01  LOGIN-TRAN.
004600     05  LOGN-ID-NO                  PIC X(20).
004700     05  LOGN-PASSWORD               PIC X(40).
004800     05  FILLER                      PIC X(194).
