000100*****************************************************************
000200* TICKTRAN                                                      *
000300* CUSTOMER SUPPORT TRANSACTION RECORD LAYOUTS                   *
000400*                                                                *
000500* ONE 01-LEVEL PER TICKMAIN TRANSACTION FILE.  OPEN-TICKET-TRAN  *
000600* IS KEYED BY ID-NO (A NEW TICKET HAS NO TICK-ID YET); THE OTHER *
000700* THREE ARE KEYED BY TICKET-ID ONCE THE TICKET EXISTS.           *
000800*                                                                *
000900* MAINTENANCE                                                    *
001000*   1997-03-12  JFM  ORIGINAL OPEN/UPDATE LAYOUTS                *
001100*   1997-09-30  JFM  ADDED ASSIGN-TICKET-TRAN, TICKET-STATUS-TRAN*
001200*   2000-02-28  RAH  TSTK-NEW-STATUS WIDENED TO X(11) TO MATCH   *
001300*                    TICKREC'S TICK-STATUS ('IN_PROGRESS')       *
001400*****************************************************************
001500 01  OPEN-TICKET-TRAN.
001600     05  OTIK-ID-NO                  PIC X(20).
001700     05  OTIK-PASSWORD               PIC X(40).
001800     05  OTIK-SUBJECT                PIC X(80).
001900     05  OTIK-MESSAGE                PIC X(500).
002000     05  FILLER                      PIC X(10).
002100
002200 01  UPDATE-TICKET-TRAN.
002300     05  UTIK-TICKET-ID              PIC X(36).
002400     05  UTIK-PASSWORD               PIC X(40).
002500     05  UTIK-SUBJECT                PIC X(80).
002600     05  UTIK-MESSAGE                PIC X(500).
002700     05  FILLER                      PIC X(10).
002800
002900 01  ASSIGN-TICKET-TRAN.
003000     05  ATIK-TICKET-ID              PIC X(36).
003100     05  ATIK-ASSIGNEE-ID            PIC X(20).
003200     05  FILLER                      PIC X(44).
003300
003400 01  TICKET-STATUS-TRAN.
003500     05  STIK-TICKET-ID              PIC X(36).
003600     05  STIK-NEW-STATUS             PIC X(11).
003700     05  STIK-ACTIONED-BY            PIC X(20).
003800     05  FILLER                      PIC X(33).
