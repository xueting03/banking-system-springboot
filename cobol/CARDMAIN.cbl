000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE INSTALLATION
000300* ALL RIGHTS RESERVED
000400*****************************************************************
000500  IDENTIFICATION DIVISION.
000600  PROGRAM-ID. CARDMAIN.
000700  AUTHOR. J F MORALES.
000800  INSTALLATION. CONSUMER BANKING SYSTEMS - BATCH SUPPORT.
000900  DATE-WRITTEN. 09/23/96.
001000  DATE-COMPILED. 09/23/96.
001100  SECURITY. CONFIDENTIAL.
001200*
001300*****************************************************************
001400* MAINTENANCE HISTORY
001500*
001600*   09/23/96  JFM  0098  ORIGINAL - CREATE AND GET PHASES FOR THE
001700*                        DEBIT CARD PILOT.  CARD NUMBER IS DRAWN
001800*                        ONE DIGIT AT A TIME FROM A HOME-GROWN
001900*                        GENERATOR - NO HARDWARE RANDOM FEATURE ON
002000*                        THIS BOX.
002100*   12/02/96  JFM  0104  ADDED UPDATE-PIN AND UPDATE-LIMIT PHASES.
002200*   04/14/97  JFM  0112  ADDED ACTIVATE/DEACTIVATE/FREEZE/UNFREEZE
002300*                        STATUS PHASE - STATE TABLE IN
002400*                        650-APPLY-STATUS-ACTION.
002500*   07/09/98  DLK  0150  Y2K - CARD-CREATED-AT WIDENED TO 4-DIGIT
002600*                        CENTURY, SAME TECHNIQUE AS CUSTMAIN AND
002700*                        ACCTMAIN.
002800*   01/07/99  DLK  0155  UPSI-0 DEBUG SWITCH ADDED FOR THE CENTURY
002900*                        CUTOVER VERIFICATION RUNS.
003000*   05/30/00  JFM  0163  CLEANED UP AFTER Y2K VERIFICATION - NO
003100*                        LOGIC CHANGE, COMMENT AND SPACING ONLY.
003200*****************************************************************
003300*
003400* DEBIT CARD BATCH DRIVER.  FIVE PHASES RUN IN SEQUENCE - CREATE,
003500* GET, UPDATE-PIN, UPDATE-LIMIT, UPDATE-STATUS.  EVERY PHASE BUT
003600* CREATE TOUCHES EVERY RECORD ON THE CARD MASTER SINCE 320-SYNC-
003700* CARD-STATUS MUST RUN AGAINST EACH CARD IT PASSES, NOT JUST THE
003800* ONES WITH A MATCHING TRANSACTION.  MUST RUN AFTER CUSTMAIN (FOR
003900* CUSTMST3, THE AUTHENTICATION REFERENCE) AND AFTER ACCTMAIN (FOR
004000* ACCTMS5, THE ACCOUNT-STATUS REFERENCE USED BY THE SYNC STEP).
004100*
004200  ENVIRONMENT DIVISION.
004300  CONFIGURATION SECTION.
004400  SOURCE-COMPUTER. IBM-390.
004500  OBJECT-COMPUTER. IBM-390.
004600  SPECIAL-NAMES.
004700      C01 IS TOP-OF-FORM
004800      UPSI-0 ON STATUS IS CARD-DEBUG-ON
004900             OFF STATUS IS CARD-DEBUG-OFF.
005000  INPUT-OUTPUT SECTION.
005100  FILE-CONTROL.
005200      SELECT CARDMS0-FILE ASSIGN TO CARDMS0
005300          ORGANIZATION IS SEQUENTIAL
005400          FILE STATUS IS WS-CARDMS0-STATUS.
005500      SELECT CARDMS1-FILE ASSIGN TO CARDMS1
005600          ORGANIZATION IS SEQUENTIAL
005700          FILE STATUS IS WS-CARDMS1-STATUS.
005800      SELECT CARDMS2-FILE ASSIGN TO CARDMS2
005900          ORGANIZATION IS SEQUENTIAL
006000          FILE STATUS IS WS-CARDMS2-STATUS.
006100      SELECT CARDMS3-FILE ASSIGN TO CARDMS3
006200          ORGANIZATION IS SEQUENTIAL
006300          FILE STATUS IS WS-CARDMS3-STATUS.
006400      SELECT CARDMS4-FILE ASSIGN TO CARDMS4
006500          ORGANIZATION IS SEQUENTIAL
006600          FILE STATUS IS WS-CARDMS4-STATUS.
006700      SELECT CARDMS5-FILE ASSIGN TO CARDMS5
006800          ORGANIZATION IS SEQUENTIAL
006900          FILE STATUS IS WS-CARDMS5-STATUS.
007000      SELECT CUSTMST3-FILE ASSIGN TO CUSTMST3
007100          ORGANIZATION IS SEQUENTIAL
007200          FILE STATUS IS WS-CUSTREF-STATUS.
007300      SELECT ACCTREF-FILE ASSIGN TO ACCTMS5
007400          ORGANIZATION IS SEQUENTIAL
007500          FILE STATUS IS WS-ACCTREF-STATUS.
007600*
007700      SELECT CREATE-TRAN-FILE ASSIGN TO CARDCRT.
007800      SELECT GET-TRAN-FILE    ASSIGN TO CARDGET.
007900      SELECT PIN-TRAN-FILE    ASSIGN TO CARDPIN.
008000      SELECT LIMIT-TRAN-FILE  ASSIGN TO CARDLIM.
008100      SELECT STATUS-TRAN-FILE ASSIGN TO CARDSTS.
008200*
008300      SELECT SORTED-CREATE-FILE ASSIGN TO SRTCCRT.
008400      SELECT SORTED-GET-FILE    ASSIGN TO SRTCGET.
008500      SELECT SORTED-PIN-FILE    ASSIGN TO SRTCPIN.
008600      SELECT SORTED-LIMIT-FILE  ASSIGN TO SRTCLIM.
008700      SELECT SORTED-STATUS-FILE ASSIGN TO SRTCSTS.
008800*
008900      SELECT SORTWK-CREATE-FILE ASSIGN TO SW3CRT.
009000      SELECT SORTWK-GET-FILE    ASSIGN TO SW3GET.
009100      SELECT SORTWK-PIN-FILE    ASSIGN TO SW3PIN.
009200      SELECT SORTWK-LIMIT-FILE  ASSIGN TO SW3LIM.
009300      SELECT SORTWK-STATUS-FILE ASSIGN TO SW3STS.
009400*
009500      SELECT RESULT-FILE ASSIGN TO CARDRSLT.
009600      SELECT REPORT-FILE ASSIGN TO CARDRPT.
009700*
009800  DATA DIVISION.
009900  FILE SECTION.
010000  FD  CARDMS0-FILE
010100      RECORDING MODE IS F
010200      LABEL RECORDS ARE STANDARD.
010300      COPY CARDREC REPLACING ==CARD-MASTER-RECORD== BY
010400          ==CARDMS0-REC==.
010500*
010600  FD  CARDMS1-FILE
010700      RECORDING MODE IS F
010800      LABEL RECORDS ARE STANDARD.
010900      COPY CARDREC REPLACING ==CARD-MASTER-RECORD== BY
011000          ==CARDMS1-REC==.
011100*
011200  FD  CARDMS2-FILE
011300      RECORDING MODE IS F
011400      LABEL RECORDS ARE STANDARD.
011500      COPY CARDREC REPLACING ==CARD-MASTER-RECORD== BY
011600          ==CARDMS2-REC==.
011700*
011800  FD  CARDMS3-FILE
011900      RECORDING MODE IS F
012000      LABEL RECORDS ARE STANDARD.
012100      COPY CARDREC REPLACING ==CARD-MASTER-RECORD== BY
012200          ==CARDMS3-REC==.
012300*
012400  FD  CARDMS4-FILE
012500      RECORDING MODE IS F
012600      LABEL RECORDS ARE STANDARD.
012700      COPY CARDREC REPLACING ==CARD-MASTER-RECORD== BY
012800          ==CARDMS4-REC==.
012900*
013000  FD  CARDMS5-FILE
013100      RECORDING MODE IS F
013200      LABEL RECORDS ARE STANDARD.
013300      COPY CARDREC REPLACING ==CARD-MASTER-RECORD== BY
013400          ==CARDMS5-REC==.
013500*
013600  FD  CUSTMST3-FILE
013700      RECORDING MODE IS F
013800      LABEL RECORDS ARE STANDARD.
013900      COPY CUSTREC REPLACING ==CUSTOMER-MASTER-RECORD== BY
014000          ==CUST-REF-REC==.
014100*
014200  FD  ACCTREF-FILE
014300      RECORDING MODE IS F
014400      LABEL RECORDS ARE STANDARD.
014500      COPY ACCTREC REPLACING ==ACCOUNT-MASTER-RECORD== BY
014600          ==ACCT-REF-REC==.
014700*
014800  FD  CREATE-TRAN-FILE
014900      LABEL RECORDS ARE STANDARD.
015000  01  CREATE-TRAN-FD-RECORD          PIC X(120).
015100*
015200  FD  GET-TRAN-FILE
015300      LABEL RECORDS ARE STANDARD.
015400  01  GET-TRAN-FD-RECORD             PIC X(120).
015500*
015600  FD  PIN-TRAN-FILE
015700      LABEL RECORDS ARE STANDARD.
015800  01  PIN-TRAN-FD-RECORD             PIC X(120).
015900*
016000  FD  LIMIT-TRAN-FILE
016100      LABEL RECORDS ARE STANDARD.
016200  01  LIMIT-TRAN-FD-RECORD           PIC X(120).
016300*
016400  FD  STATUS-TRAN-FILE
016500      LABEL RECORDS ARE STANDARD.
016600  01  STATUS-TRAN-FD-RECORD          PIC X(120).
016700*
016800  FD  SORTED-CREATE-FILE
016900      LABEL RECORDS ARE STANDARD.
017000  01  SORTED-CREATE-RECORD           PIC X(120).
017100*
017200  FD  SORTED-GET-FILE
017300      LABEL RECORDS ARE STANDARD.
017400  01  SORTED-GET-RECORD              PIC X(120).
017500*
017600  FD  SORTED-PIN-FILE
017700      LABEL RECORDS ARE STANDARD.
017800  01  SORTED-PIN-RECORD              PIC X(120).
017900*
018000  FD  SORTED-LIMIT-FILE
018100      LABEL RECORDS ARE STANDARD.
018200  01  SORTED-LIMIT-RECORD            PIC X(120).
018300*
018400  FD  SORTED-STATUS-FILE
018500      LABEL RECORDS ARE STANDARD.
018600  01  SORTED-STATUS-RECORD           PIC X(120).
018700*
018800  SD  SORTWK-CREATE-FILE.
018900  01  SORTWK-CREATE-RECORD.
019000      05  SWCC-ID-NO                  PIC X(20).
019100      05  FILLER                      PIC X(100).
019200  SD  SORTWK-GET-FILE.
019300  01  SORTWK-GET-RECORD.
019400      05  SWCG-ID-NO                  PIC X(20).
019500      05  FILLER                      PIC X(100).
019600  SD  SORTWK-PIN-FILE.
019700  01  SORTWK-PIN-RECORD.
019800      05  SWCP-ID-NO                  PIC X(20).
019900      05  FILLER                      PIC X(100).
020000  SD  SORTWK-LIMIT-FILE.
020100  01  SORTWK-LIMIT-RECORD.
020200      05  SWCL-ID-NO                  PIC X(20).
020300      05  FILLER                      PIC X(100).
020400  SD  SORTWK-STATUS-FILE.
020500  01  SORTWK-STATUS-RECORD.
020600      05  SWCS-ID-NO                  PIC X(20).
020700      05  FILLER                      PIC X(100).
020800*
020900  FD  RESULT-FILE
021000      LABEL RECORDS ARE STANDARD.
021100      COPY RSLTREC.
021200*
021300  FD  REPORT-FILE
021400      LABEL RECORDS ARE STANDARD.
021500  01  REPORT-RECORD                  PIC X(132).
021600*
021700  WORKING-STORAGE SECTION.
021800*
021900  01  WS-FILE-STATUSES.
022000      05  WS-CARDMS0-STATUS           PIC X(2)  VALUE SPACES.
022100          88  CARDMS0-OK                  VALUE '00'.
022200          88  CARDMS0-NOT-FOUND           VALUE '35'.
022300      05  WS-CARDMS1-STATUS           PIC X(2)  VALUE SPACES.
022400          88  CARDMS1-OK                  VALUE '00'.
022500      05  WS-CARDMS2-STATUS           PIC X(2)  VALUE SPACES.
022600          88  CARDMS2-OK                  VALUE '00'.
022700      05  WS-CARDMS3-STATUS           PIC X(2)  VALUE SPACES.
022800          88  CARDMS3-OK                  VALUE '00'.
022900      05  WS-CARDMS4-STATUS           PIC X(2)  VALUE SPACES.
023000          88  CARDMS4-OK                  VALUE '00'.
023100      05  WS-CARDMS5-STATUS           PIC X(2)  VALUE SPACES.
023200          88  CARDMS5-OK                  VALUE '00'.
023300      05  WS-CUSTREF-STATUS           PIC X(2)  VALUE SPACES.
023400          88  CUSTREF-OK                  VALUE '00'.
023500      05  WS-ACCTREF-STATUS           PIC X(2)  VALUE SPACES.
023600          88  ACCTREF-OK                  VALUE '00'.
023700      05  FILLER                      PIC X(4)  VALUE SPACES.
023800*
023900  01  WS-EOF-SWITCHES.
024000      05  WS-CR-TRAN-EOF              PIC X     VALUE 'N'.
024100      05  WS-CR-MAST-EOF              PIC X     VALUE 'N'.
024200      05  WS-GT-TRAN-EOF              PIC X     VALUE 'N'.
024300      05  WS-GT-MAST-EOF              PIC X     VALUE 'N'.
024400      05  WS-PN-TRAN-EOF              PIC X     VALUE 'N'.
024500      05  WS-PN-MAST-EOF              PIC X     VALUE 'N'.
024600      05  WS-LM-TRAN-EOF              PIC X     VALUE 'N'.
024700      05  WS-LM-MAST-EOF              PIC X     VALUE 'N'.
024800      05  WS-ST-TRAN-EOF              PIC X     VALUE 'N'.
024900      05  WS-ST-MAST-EOF              PIC X     VALUE 'N'.
025000      05  WS-CUSTREF-EOF              PIC X     VALUE 'N'.
025100      05  WS-ACCTREF-EOF              PIC X     VALUE 'N'.
025200      05  FILLER                      PIC X(4)  VALUE SPACES.
025300*
025400  01  WS-TRAN-COUNTERS.
025500      05  WS-CR-ADD-COUNT             PIC 9(7) COMP VALUE 0.
025600      05  WS-CR-REJECT-COUNT          PIC 9(7) COMP VALUE 0.
025700      05  WS-GT-OK-COUNT              PIC 9(7) COMP VALUE 0.
025800      05  WS-GT-REJECT-COUNT          PIC 9(7) COMP VALUE 0.
025900      05  WS-PN-OK-COUNT              PIC 9(7) COMP VALUE 0.
026000      05  WS-PN-REJECT-COUNT          PIC 9(7) COMP VALUE 0.
026100      05  WS-LM-OK-COUNT              PIC 9(7) COMP VALUE 0.
026200      05  WS-LM-REJECT-COUNT          PIC 9(7) COMP VALUE 0.
026300      05  WS-ST-OK-COUNT              PIC 9(7) COMP VALUE 0.
026400      05  WS-ST-REJECT-COUNT          PIC 9(7) COMP VALUE 0.
026500      05  FILLER                      PIC X(4)  VALUE SPACES.
026600*
026700  01  WS-DATE-TIME-AREA.
026800      05  WS-TODAY-DATE               PIC 9(6) VALUE 0.
026900      05  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE.
027000          10  WS-TODAY-YY             PIC 9(2).
027100          10  WS-TODAY-MM             PIC 9(2).
027200          10  WS-TODAY-DD             PIC 9(2).
027300      05  WS-TODAY-TIME               PIC 9(8) VALUE 0.
027400      05  WS-TODAY-TIME-R REDEFINES WS-TODAY-TIME.
027500          10  WS-TODAY-HH             PIC 9(2).
027600          10  WS-TODAY-MI             PIC 9(2).
027700          10  WS-TODAY-SS             PIC 9(2).
027800          10  WS-TODAY-HS             PIC 9(2).
027900      05  FILLER                      PIC X(4)  VALUE SPACES.
028000*
028100  01  WS-BUILT-TIMESTAMP              PIC X(14) VALUE SPACES.
028200  01  WS-BUILT-TIMESTAMP-R REDEFINES WS-BUILT-TIMESTAMP.
028300      05  WS-BTS-YYYY                 PIC 9(4).
028400      05  WS-BTS-MM                   PIC 9(2).
028500      05  WS-BTS-DD                   PIC 9(2).
028600      05  WS-BTS-HH                   PIC 9(2).
028700      05  WS-BTS-MI                   PIC 9(2).
028800      05  WS-BTS-SS                   PIC 9(2).
028900*
029000  01  WS-KEYGEN-LINKAGE.
029100      05  WS-KEYGEN-TYPE              PIC X(4)  VALUE 'CARD'.
029200      05  WS-KEYGEN-NEW-KEY           PIC X(36) VALUE SPACES.
029300      05  FILLER                      PIC X(4)  VALUE SPACES.
029400*
029500  01  WS-PWDHASH-LINKAGE.
029600      05  WS-PWD-FUNCTION             PIC X(7)  VALUE SPACES.
029700          88  WS-PWD-FUNC-COMPARE         VALUE 'COMPARE'.
029800      05  WS-PWD-PASSWORD-IN          PIC X(40) VALUE SPACES.
029900      05  WS-PWD-DIGEST-INOUT         PIC X(64) VALUE SPACES.
030000      05  WS-PWD-MATCH-FLAG           PIC X     VALUE 'N'.
030100          88  WS-PWD-PASSWORDS-MATCH      VALUE 'Y'.
030200      05  FILLER                      PIC X(4)  VALUE SPACES.
030300*
030400  01  WS-AUTH-WORK.
030500      05  WS-AUTH-ID-NO               PIC X(20) VALUE SPACES.
030600      05  WS-AUTH-PASSWORD            PIC X(40) VALUE SPACES.
030700      05  WS-AUTH-RESULT              PIC X     VALUE 'N'.
030800          88  WS-AUTH-OK                  VALUE 'Y'.
030900      05  FILLER                      PIC X(4)  VALUE SPACES.
031000*
031100  01  WS-ACCT-REF-WORK.
031200      05  WS-ACCT-REF-FOUND           PIC X     VALUE 'N'.
031300      05  WS-ACCT-FOUND-STATUS        PIC X(8)  VALUE SPACES.
031400          88  WS-ACCT-FOUND-ACTIVE        VALUE 'ACTIVE  '.
031500          88  WS-ACCT-FOUND-FROZEN        VALUE 'FROZEN  '.
031600          88  WS-ACCT-FOUND-CLOSED        VALUE 'CLOSED  '.
031700      05  WS-ACCT-FOUND-ID             PIC X(36) VALUE SPACES.
031800      05  FILLER                      PIC X(4)  VALUE SPACES.
031900*
032000*****************************************************************
032100* CARD-NUMBER GENERATOR WORK AREA.  A LINEAR-CONGRUENTIAL DRAW,
032200* ONE DIGIT AT A TIME, SEEDED FROM TIME-OF-DAY AT PROGRAM START.
032300* NO HARDWARE RANDOM-NUMBER FEATURE ON THIS BOX, AND NO INTRINSIC
032400* FUNCTION RANDOM IS AVAILABLE ON THIS COMPILER LEVEL EITHER.
032500*****************************************************************
032600  01  WS-CARD-LCG-WORK.
032700      05  WS-CARD-LCG-SEED            PIC 9(9)  COMP VALUE 0.
032800      05  WS-LCG-TEMP                 PIC 9(11) COMP VALUE 0.
032900      05  WS-LCG-DIV                  PIC 9(4)  COMP VALUE 0.
033000      05  WS-LCG-DIGIT-DIV            PIC 9(9)  COMP VALUE 0.
033100      05  WS-LCG-DIGIT                PIC 9(1)  COMP VALUE 0.
033200      05  FILLER                      PIC X(4)  VALUE SPACES.
033300*
033400*   DIGIT SUBSCRIPT KEPT AS A STANDALONE 77 - IT IS ONLY EVER
033500*   USED BY 255-DRAW-ONE-DIGIT, NOT PART OF THE SEED/TEMP WORK.
033600  77  WS-LCG-DIGIT-SUB                PIC 9(2)  COMP VALUE 0.
033700*
033800  01  WS-NEW-CARD-NUMBER              PIC 9(16) VALUE 0.
033900  01  WS-NEW-CARD-NUMBER-R REDEFINES WS-NEW-CARD-NUMBER.
034000      05  WS-NEW-CARD-DIGIT           PIC 9(1) OCCURS 16 TIMES.
034100*
034200  77  WS-RPT-COUNT-A                  PIC ZZZZZZ9.
034300  77  WS-RPT-COUNT-B                  PIC ZZZZZZ9.
034400*
034500  COPY CARDTRAN.
034600*
034700  LINKAGE SECTION.
034800*
034900*****************************************************************
035000  PROCEDURE DIVISION.
035100*****************************************************************
035200*
035300  000-MAIN.
035400      PERFORM 900-OPEN-COMMON-FILES THRU 900-EXIT.
035500      PERFORM 910-INIT-REPORT THRU 910-EXIT.
035600      PERFORM 920-BUILD-TIMESTAMP THRU 920-EXIT.
035700      MOVE WS-TODAY-TIME TO WS-CARD-LCG-SEED.
035800      PERFORM 200-PROCESS-CREATE-TRAN THRU 200-EXIT.
035900      PERFORM 300-PROCESS-GET-TRAN THRU 300-EXIT.
036000      PERFORM 400-PROCESS-PIN-TRAN THRU 400-EXIT.
036100      PERFORM 500-PROCESS-LIMIT-TRAN THRU 500-EXIT.
036200      PERFORM 600-PROCESS-CARDSTAT-TRAN THRU 600-EXIT.
036300      PERFORM 930-REPORT-TRAN-STATS THRU 930-EXIT.
036400      PERFORM 940-CLOSE-COMMON-FILES THRU 940-EXIT.
036500      GOBACK.
036600*
036700  920-BUILD-TIMESTAMP.
036800*    07/09/98 DLK - Y2K CENTURY WINDOW, SAME AS CUSTMAIN           CH0150 
036900      ACCEPT WS-TODAY-DATE FROM DATE.
037000      ACCEPT WS-TODAY-TIME FROM TIME.
037100      IF WS-TODAY-YY < 50
037200          COMPUTE WS-BTS-YYYY = 2000 + WS-TODAY-YY
037300      ELSE
037400          COMPUTE WS-BTS-YYYY = 1900 + WS-TODAY-YY
037500      END-IF.
037600      MOVE WS-TODAY-MM TO WS-BTS-MM.
037700      MOVE WS-TODAY-DD TO WS-BTS-DD.
037800      MOVE WS-TODAY-HH TO WS-BTS-HH.
037900      MOVE WS-TODAY-MI TO WS-BTS-MI.
038000      MOVE WS-TODAY-SS TO WS-BTS-SS.
038100  920-EXIT.
038200      EXIT.
038300*
038400*****************************************************************
038500* COMMON SUBROUTINES - CUSTOMER AUTHENTICATION AND THE ACCOUNT-
038600* STATUS LOOKUP USED BY THE SYNC STEP.  BOTH REFERENCE FILES
038700* ADVANCE ONE WAY ONLY, SINCE EVERY TRANSACTION DECK IS SORTED
038800* INTO ASCENDING ID-NO SEQUENCE BEFORE ITS MERGE PASS.
038900*****************************************************************
039000  150-READ-CUST-REF.
039100      READ CUSTMST3-FILE INTO CUST-REF-REC
039200          AT END MOVE 'Y' TO WS-CUSTREF-EOF
039300      END-READ.
039400  150-EXIT.
039500      EXIT.
039600*
039700  160-ADVANCE-CUST-REF.
039800      PERFORM 150-READ-CUST-REF THRU 150-EXIT.
039900  160-EXIT.
040000      EXIT.
040100*
040200  170-AUTHENTICATE-CUSTOMER.
040300      MOVE 'N' TO WS-AUTH-RESULT.
040400      PERFORM 160-ADVANCE-CUST-REF THRU 160-EXIT
040500          UNTIL WS-CUSTREF-EOF = 'Y'
040600          OR CUST-ID-NO OF CUST-REF-REC NOT < WS-AUTH-ID-NO.
040700      IF WS-CUSTREF-EOF = 'N'
040800              AND CUST-ID-NO OF CUST-REF-REC = WS-AUTH-ID-NO
040900          MOVE WS-AUTH-PASSWORD TO WS-PWD-PASSWORD-IN
041000          MOVE CUST-PASSWORD-HASH OF CUST-REF-REC TO
041100              WS-PWD-DIGEST-INOUT
041200          MOVE 'COMPARE' TO WS-PWD-FUNCTION
041300          CALL 'PWDHASH' USING WS-PWD-FUNCTION,
041400              WS-PWD-PASSWORD-IN, WS-PWD-DIGEST-INOUT,
041500              WS-PWD-MATCH-FLAG
041600          IF WS-PWD-PASSWORDS-MATCH
041700              MOVE 'Y' TO WS-AUTH-RESULT
041800          END-IF
041900      END-IF.
042000  170-EXIT.
042100      EXIT.
042200*
042300  180-READ-ACCT-REF.
042400      READ ACCTREF-FILE INTO ACCT-REF-REC
042500          AT END MOVE 'Y' TO WS-ACCTREF-EOF
042600      END-READ.
042700  180-EXIT.
042800      EXIT.
042900*
043000  185-ADVANCE-ACCT-REF.
043100      PERFORM 180-READ-ACCT-REF THRU 180-EXIT.
043200  185-EXIT.
043300      EXIT.
043400*
043500  190-FIND-ACCOUNT-BY-IDNO.
043600      MOVE 'N' TO WS-ACCT-REF-FOUND.
043700      PERFORM 185-ADVANCE-ACCT-REF THRU 185-EXIT
043800          UNTIL WS-ACCTREF-EOF = 'Y'
043900          OR ACCT-CUST-ID-NO OF ACCT-REF-REC NOT < WS-AUTH-ID-NO.
044000      IF WS-ACCTREF-EOF = 'N'
044100              AND ACCT-CUST-ID-NO OF ACCT-REF-REC = WS-AUTH-ID-NO
044200          MOVE 'Y' TO WS-ACCT-REF-FOUND
044300          MOVE ACCT-STATUS OF ACCT-REF-REC TO WS-ACCT-FOUND-STATUS
044400          MOVE ACCT-ID OF ACCT-REF-REC TO WS-ACCT-FOUND-ID
044500      END-IF.
044600  190-EXIT.
044700      EXIT.
044800*
044900*****************************************************************
045000* CARD-NUMBER GENERATOR - SIXTEEN DIGITS, ONE LCG DRAW EACH.
045100*****************************************************************
045200  250-GENERATE-CARD-NUMBER.
045300      MOVE ZERO TO WS-NEW-CARD-NUMBER.
045400      MOVE 1 TO WS-LCG-DIGIT-SUB.
045500      PERFORM 255-DRAW-ONE-DIGIT THRU 255-EXIT 16 TIMES.
045600  250-EXIT.
045700      EXIT.
045800*
045900  255-DRAW-ONE-DIGIT.
046000      COMPUTE WS-LCG-TEMP = (WS-CARD-LCG-SEED * 31) + 7.
046100      COMPUTE WS-LCG-DIV = WS-LCG-TEMP / 1000000000.
046200      COMPUTE WS-CARD-LCG-SEED =
046300          WS-LCG-TEMP - (WS-LCG-DIV * 1000000000).
046400      COMPUTE WS-LCG-DIGIT-DIV = WS-CARD-LCG-SEED / 10.
046500      COMPUTE WS-LCG-DIGIT =
046600          WS-CARD-LCG-SEED - (WS-LCG-DIGIT-DIV * 10).
046700      MOVE WS-LCG-DIGIT TO WS-NEW-CARD-DIGIT (WS-LCG-DIGIT-SUB).
046800      ADD 1 TO WS-LCG-DIGIT-SUB.
046900  255-EXIT.
047000      EXIT.
047100*
047200*****************************************************************
047300* PHASE 1 - CREATE.  ONE CARD PER ACCOUNT - A MATCH ON CARDMS0 IS
047400* REJECTED.
047500*****************************************************************
047600  200-PROCESS-CREATE-TRAN.
047700      SORT SORTWK-CREATE-FILE
047800          ON ASCENDING KEY SWCC-ID-NO
047900          USING CREATE-TRAN-FILE
048000          GIVING SORTED-CREATE-FILE.
048100      OPEN INPUT SORTED-CREATE-FILE.
048200      OPEN INPUT CUSTMST3-FILE.
048300      MOVE 'N' TO WS-CUSTREF-EOF.
048400      OPEN INPUT ACCTREF-FILE.
048500      MOVE 'N' TO WS-ACCTREF-EOF.
048600      OPEN INPUT CARDMS0-FILE.
048700      IF CARDMS0-NOT-FOUND
048800          MOVE 'Y' TO WS-CR-MAST-EOF
048900      END-IF.
049000      OPEN OUTPUT CARDMS1-FILE.
049100      IF WS-CR-MAST-EOF = 'N'
049200          PERFORM 210-READ-CARDMS0 THRU 210-EXIT
049300      END-IF.
049400      PERFORM 220-READ-SORTED-CREATE THRU 220-EXIT.
049500      PERFORM 230-MERGE-CREATE-STEP THRU 230-EXIT
049600          UNTIL WS-CR-TRAN-EOF = 'Y' AND WS-CR-MAST-EOF = 'Y'.
049700      CLOSE SORTED-CREATE-FILE CARDMS1-FILE CUSTMST3-FILE
049800          ACCTREF-FILE.
049900      IF NOT CARDMS0-NOT-FOUND
050000          CLOSE CARDMS0-FILE
050100      END-IF.
050200  200-EXIT.
050300      EXIT.
050400*
050500  210-READ-CARDMS0.
050600      READ CARDMS0-FILE INTO CARDMS1-REC.
050700      IF NOT CARDMS0-OK
050800          MOVE 'Y' TO WS-CR-MAST-EOF
050900      END-IF.
051000  210-EXIT.
051100      EXIT.
051200*
051300  220-READ-SORTED-CREATE.
051400      READ SORTED-CREATE-FILE INTO CREATE-CARD-TRAN
051500          AT END MOVE 'Y' TO WS-CR-TRAN-EOF
051600      END-READ.
051700  220-EXIT.
051800      EXIT.
051900*
052000  230-MERGE-CREATE-STEP.
052100      IF WS-CR-TRAN-EOF = 'Y'
052200          IF WS-CR-MAST-EOF = 'N'
052300              WRITE CARDMS1-REC
052400              PERFORM 210-READ-CARDMS0 THRU 210-EXIT
052500          END-IF
052600      ELSE
052700          IF WS-CR-MAST-EOF = 'Y' OR
052800                  CCRD-ID-NO < CARD-CUST-ID-NO OF CARDMS1-REC
052900              PERFORM 240-CREATE-NEW-CARD THRU 240-EXIT
053000              PERFORM 220-READ-SORTED-CREATE THRU 220-EXIT
053100          ELSE
053200              IF CCRD-ID-NO = CARD-CUST-ID-NO OF CARDMS1-REC
053300                  MOVE 'ACCOUNT ALREADY HAS A CARD' TO
053400                      RSLT-REASON
053500                  PERFORM 260-REJECT-CREATE THRU 260-EXIT
053600                  PERFORM 220-READ-SORTED-CREATE THRU 220-EXIT
053700              ELSE
053800                  WRITE CARDMS1-REC
053900                  PERFORM 210-READ-CARDMS0 THRU 210-EXIT
054000              END-IF
054100          END-IF
054200      END-IF.
054300  230-EXIT.
054400      EXIT.
054500*
054600*   02/14/00  RAH  0168  DROPPED THE NESTED IF/ELSE LADDER HERE IN
054700*                        FAVOUR OF GO TO 240-EXIT ON EACH REJECT -
054800*                        THE ELSE-OF-ELSE-OF-ELSE WAS UNREADABLE
054900*                        AND A MAINTAINER KEPT MISPLACING END-IFS.
055000  240-CREATE-NEW-CARD.
055100      MOVE CCRD-ID-NO      TO WS-AUTH-ID-NO.
055200      MOVE CCRD-PASSWORD   TO WS-AUTH-PASSWORD.
055300      PERFORM 170-AUTHENTICATE-CUSTOMER THRU 170-EXIT.
055400      IF NOT WS-AUTH-OK
055500          MOVE 'AUTHENTICATION FAILED' TO RSLT-REASON
055600          PERFORM 260-REJECT-CREATE THRU 260-EXIT
055700          GO TO 240-EXIT
055800      END-IF.
055900      PERFORM 190-FIND-ACCOUNT-BY-IDNO THRU 190-EXIT.
056000      IF WS-ACCT-REF-FOUND = 'N' OR NOT WS-ACCT-FOUND-ACTIVE
056100          MOVE 'LINKED ACCOUNT NOT ACTIVE' TO RSLT-REASON
056200          PERFORM 260-REJECT-CREATE THRU 260-EXIT
056300          GO TO 240-EXIT
056400      END-IF.
056500      IF CCRD-PIN NOT NUMERIC
056600          MOVE 'PIN MUST BE 6 NUMERIC DIGITS' TO RSLT-REASON
056700          PERFORM 260-REJECT-CREATE THRU 260-EXIT
056800          GO TO 240-EXIT
056900      END-IF.
057000      PERFORM 250-GENERATE-CARD-NUMBER THRU 250-EXIT.
057100      MOVE 'CARD' TO WS-KEYGEN-TYPE.
057200      CALL 'KEYGEN' USING WS-KEYGEN-TYPE, WS-KEYGEN-NEW-KEY.
057300      MOVE WS-KEYGEN-NEW-KEY TO CARD-ID OF CARDMS1-REC.
057400      MOVE WS-ACCT-FOUND-ID TO CARD-ACCT-ID OF CARDMS1-REC.
057500      MOVE CCRD-ID-NO       TO CARD-CUST-ID-NO OF CARDMS1-REC.
057600      MOVE WS-NEW-CARD-NUMBER TO CARD-NUMBER OF CARDMS1-REC.
057700      MOVE 5000 TO CARD-TXN-LIMIT OF CARDMS1-REC.
057800      MOVE 'INACTIVE' TO CARD-STATUS OF CARDMS1-REC.
057900      MOVE CCRD-PIN TO CARD-PIN OF CARDMS1-REC.
058000      MOVE WS-BUILT-TIMESTAMP TO CARD-CREATED-AT OF CARDMS1-REC.
058100      WRITE CARDMS1-REC.
058200      ADD 1 TO WS-CR-ADD-COUNT.
058300      MOVE SPACES   TO TRANSACTION-RESULT-RECORD.
058400      MOVE 'CREATE-CARD' TO RSLT-OPERATION.
058500      MOVE WS-KEYGEN-NEW-KEY TO RSLT-KEY.
058600      MOVE 'OK    '          TO RSLT-STATUS.
058700      WRITE TRANSACTION-RESULT-RECORD.
058800  240-EXIT.
058900      EXIT.
059000*
059100  260-REJECT-CREATE.
059200      ADD 1 TO WS-CR-REJECT-COUNT.
059300      MOVE SPACES             TO TRANSACTION-RESULT-RECORD.
059400      MOVE 'CREATE-CARD'      TO RSLT-OPERATION.
059500      MOVE CCRD-ID-NO         TO RSLT-KEY.
059600      MOVE 'REJECT'           TO RSLT-STATUS.
059700      WRITE TRANSACTION-RESULT-RECORD.
059800      MOVE SPACES             TO RSLT-REASON.
059900  260-EXIT.
060000      EXIT.
060100*
060200*****************************************************************
060300* PHASE 2 - GET.  MERGE SORTED CARDGET AGAINST CARDMS1, WRITE
060400* CARDMS2.  EVERY CARD IS RESYNCHRONISED TO ITS ACCOUNT'S STATUS
060500* AS IT PASSES THROUGH, WHETHER OR NOT IT HAS A MATCHING TRAN.
060600*****************************************************************
060700  300-PROCESS-GET-TRAN.
060800      SORT SORTWK-GET-FILE
060900          ON ASCENDING KEY SWCG-ID-NO
061000          USING GET-TRAN-FILE
061100          GIVING SORTED-GET-FILE.
061200      OPEN INPUT SORTED-GET-FILE.
061300      OPEN INPUT CUSTMST3-FILE.
061400      MOVE 'N' TO WS-CUSTREF-EOF.
061500      OPEN INPUT ACCTREF-FILE.
061600      MOVE 'N' TO WS-ACCTREF-EOF.
061700      OPEN INPUT CARDMS1-FILE.
061800      OPEN OUTPUT CARDMS2-FILE.
061900      PERFORM 310-READ-CARDMS1-GT THRU 310-EXIT.
062000      PERFORM 320-READ-SORTED-GET THRU 320-EXIT.
062100      PERFORM 330-MERGE-GET-STEP THRU 330-EXIT
062200          UNTIL WS-GT-TRAN-EOF = 'Y' AND WS-GT-MAST-EOF = 'Y'.
062300      CLOSE SORTED-GET-FILE CARDMS1-FILE CARDMS2-FILE
062400          CUSTMST3-FILE ACCTREF-FILE.
062500  300-EXIT.
062600      EXIT.
062700*
062800  310-READ-CARDMS1-GT.
062900      READ CARDMS1-FILE INTO CARDMS2-REC.
063000      IF NOT CARDMS1-OK
063100          MOVE 'Y' TO WS-GT-MAST-EOF
063200      END-IF.
063300  310-EXIT.
063400      EXIT.
063500*
063600  320-READ-SORTED-GET.
063700      READ SORTED-GET-FILE INTO GET-CARD-TRAN
063800          AT END MOVE 'Y' TO WS-GT-TRAN-EOF
063900      END-READ.
064000  320-EXIT.
064100      EXIT.
064200*
064300  330-MERGE-GET-STEP.
064400      IF WS-GT-MAST-EOF = 'N'
064500          MOVE CARD-CUST-ID-NO OF CARDMS2-REC TO WS-AUTH-ID-NO
064600          PERFORM 322-SYNC-CARD-STATUS-GET THRU 322-EXIT
064700      END-IF.
064800      IF WS-GT-TRAN-EOF = 'Y'
064900          IF WS-GT-MAST-EOF = 'N'
065000              WRITE CARDMS2-REC
065100              PERFORM 310-READ-CARDMS1-GT THRU 310-EXIT
065200          END-IF
065300      ELSE
065400          IF WS-GT-MAST-EOF = 'Y' OR
065500                  GCRD-ID-NO < CARD-CUST-ID-NO OF CARDMS2-REC
065600              MOVE 'CARD NOT FOUND' TO RSLT-REASON
065700              PERFORM 340-REJECT-GET THRU 340-EXIT
065800              PERFORM 320-READ-SORTED-GET THRU 320-EXIT
065900          ELSE
066000              IF GCRD-ID-NO = CARD-CUST-ID-NO OF CARDMS2-REC
066100                  PERFORM 350-APPLY-GET THRU 350-EXIT
066200                  WRITE CARDMS2-REC
066300                  PERFORM 310-READ-CARDMS1-GT THRU 310-EXIT
066400                  PERFORM 320-READ-SORTED-GET THRU 320-EXIT
066500              ELSE
066600                  WRITE CARDMS2-REC
066700                  PERFORM 310-READ-CARDMS1-GT THRU 310-EXIT
066800              END-IF
066900          END-IF
067000      END-IF.
067100  330-EXIT.
067200      EXIT.
067300*
067400  322-SYNC-CARD-STATUS-GET.
067500      PERFORM 190-FIND-ACCOUNT-BY-IDNO THRU 190-EXIT.
067600      IF WS-ACCT-REF-FOUND = 'Y'
067700          IF WS-ACCT-FOUND-FROZEN AND
067800                  NOT CARD-STAT-FROZEN OF CARDMS2-REC
067900              MOVE 'FROZEN  ' TO CARD-STATUS OF CARDMS2-REC
068000          ELSE
068100              IF WS-ACCT-FOUND-CLOSED AND
068200                      NOT CARD-STAT-INACTIVE OF CARDMS2-REC
068300                  MOVE 'INACTIVE' TO CARD-STATUS OF CARDMS2-REC
068400              END-IF
068500          END-IF
068600      END-IF.
068700  322-EXIT.
068800      EXIT.
068900*
069000  350-APPLY-GET.
069100      MOVE GCRD-ID-NO      TO WS-AUTH-ID-NO.
069200      MOVE GCRD-PASSWORD   TO WS-AUTH-PASSWORD.
069300      PERFORM 170-AUTHENTICATE-CUSTOMER THRU 170-EXIT.
069400      IF NOT WS-AUTH-OK
069500          MOVE 'AUTHENTICATION FAILED' TO RSLT-REASON
069600          PERFORM 340-REJECT-GET THRU 340-EXIT
069700      ELSE
069800          ADD 1 TO WS-GT-OK-COUNT
069900          MOVE SPACES    TO TRANSACTION-RESULT-RECORD
070000          MOVE 'GET-CARD' TO RSLT-OPERATION
070100          MOVE GCRD-ID-NO TO RSLT-KEY
070200          MOVE 'OK    '   TO RSLT-STATUS
070300          MOVE CARD-NUMBER OF CARDMS2-REC TO
070400              RSLT-RESPONSE-DATA (1:16)
070500          MOVE CARD-TXN-LIMIT OF CARDMS2-REC TO
070600              RSLT-RESPONSE-DATA (17:5)
070700          MOVE CARD-STATUS OF CARDMS2-REC TO
070800              RSLT-RESPONSE-DATA (22:8)
070900          WRITE TRANSACTION-RESULT-RECORD
071000      END-IF.
071100  350-EXIT.
071200      EXIT.
071300*
071400  340-REJECT-GET.
071500      ADD 1 TO WS-GT-REJECT-COUNT.
071600      MOVE SPACES             TO TRANSACTION-RESULT-RECORD.
071700      MOVE 'GET-CARD'         TO RSLT-OPERATION.
071800      MOVE GCRD-ID-NO         TO RSLT-KEY.
071900      MOVE 'REJECT'           TO RSLT-STATUS.
072000      WRITE TRANSACTION-RESULT-RECORD.
072100      MOVE SPACES             TO RSLT-REASON.
072200  340-EXIT.
072300      EXIT.
072400*
072500*****************************************************************
072600* PHASE 3 - UPDATE PIN.  MERGE SORTED CARDPIN AGAINST CARDMS2,
072700* WRITE CARDMS3.
072800*****************************************************************
072900  400-PROCESS-PIN-TRAN.
073000      SORT SORTWK-PIN-FILE
073100          ON ASCENDING KEY SWCP-ID-NO
073200          USING PIN-TRAN-FILE
073300          GIVING SORTED-PIN-FILE.
073400      OPEN INPUT SORTED-PIN-FILE.
073500      OPEN INPUT CUSTMST3-FILE.
073600      MOVE 'N' TO WS-CUSTREF-EOF.
073700      OPEN INPUT ACCTREF-FILE.
073800      MOVE 'N' TO WS-ACCTREF-EOF.
073900      OPEN INPUT CARDMS2-FILE.
074000      OPEN OUTPUT CARDMS3-FILE.
074100      PERFORM 410-READ-CARDMS2-PN THRU 410-EXIT.
074200      PERFORM 420-READ-SORTED-PIN THRU 420-EXIT.
074300      PERFORM 430-MERGE-PIN-STEP THRU 430-EXIT
074400          UNTIL WS-PN-TRAN-EOF = 'Y' AND WS-PN-MAST-EOF = 'Y'.
074500      CLOSE SORTED-PIN-FILE CARDMS2-FILE CARDMS3-FILE
074600          CUSTMST3-FILE ACCTREF-FILE.
074700  400-EXIT.
074800      EXIT.
074900*
075000  410-READ-CARDMS2-PN.
075100      READ CARDMS2-FILE INTO CARDMS3-REC.
075200      IF NOT CARDMS2-OK
075300          MOVE 'Y' TO WS-PN-MAST-EOF
075400      END-IF.
075500  410-EXIT.
075600      EXIT.
075700*
075800  420-READ-SORTED-PIN.
075900      READ SORTED-PIN-FILE INTO UPDATE-PIN-TRAN
076000          AT END MOVE 'Y' TO WS-PN-TRAN-EOF
076100      END-READ.
076200  420-EXIT.
076300      EXIT.
076400*
076500  430-MERGE-PIN-STEP.
076600      IF WS-PN-MAST-EOF = 'N'
076700          MOVE CARD-CUST-ID-NO OF CARDMS3-REC TO WS-AUTH-ID-NO
076800          PERFORM 432-SYNC-CARD-STATUS-PN THRU 432-EXIT
076900      END-IF.
077000      IF WS-PN-TRAN-EOF = 'Y'
077100          IF WS-PN-MAST-EOF = 'N'
077200              WRITE CARDMS3-REC
077300              PERFORM 410-READ-CARDMS2-PN THRU 410-EXIT
077400          END-IF
077500      ELSE
077600          IF WS-PN-MAST-EOF = 'Y' OR
077700                  PCRD-ID-NO < CARD-CUST-ID-NO OF CARDMS3-REC
077800              MOVE 'CARD NOT FOUND' TO RSLT-REASON
077900              PERFORM 440-REJECT-PIN THRU 440-EXIT
078000              PERFORM 420-READ-SORTED-PIN THRU 420-EXIT
078100          ELSE
078200              IF PCRD-ID-NO = CARD-CUST-ID-NO OF CARDMS3-REC
078300                  PERFORM 450-APPLY-PIN THRU 450-EXIT
078400                  WRITE CARDMS3-REC
078500                  PERFORM 410-READ-CARDMS2-PN THRU 410-EXIT
078600                  PERFORM 420-READ-SORTED-PIN THRU 420-EXIT
078700              ELSE
078800                  WRITE CARDMS3-REC
078900                  PERFORM 410-READ-CARDMS2-PN THRU 410-EXIT
079000              END-IF
079100          END-IF
079200      END-IF.
079300  430-EXIT.
079400      EXIT.
079500*
079600  432-SYNC-CARD-STATUS-PN.
079700      PERFORM 190-FIND-ACCOUNT-BY-IDNO THRU 190-EXIT.
079800      IF WS-ACCT-REF-FOUND = 'Y'
079900          IF WS-ACCT-FOUND-FROZEN AND
080000                  NOT CARD-STAT-FROZEN OF CARDMS3-REC
080100              MOVE 'FROZEN  ' TO CARD-STATUS OF CARDMS3-REC
080200          ELSE
080300              IF WS-ACCT-FOUND-CLOSED AND
080400                      NOT CARD-STAT-INACTIVE OF CARDMS3-REC
080500                  MOVE 'INACTIVE' TO CARD-STATUS OF CARDMS3-REC
080600              END-IF
080700          END-IF
080800      END-IF.
080900  432-EXIT.
081000      EXIT.
081100*
081200  450-APPLY-PIN.
081300      MOVE PCRD-ID-NO      TO WS-AUTH-ID-NO.
081400      MOVE PCRD-PASSWORD   TO WS-AUTH-PASSWORD.
081500      PERFORM 170-AUTHENTICATE-CUSTOMER THRU 170-EXIT.
081600      IF NOT WS-AUTH-OK
081700          MOVE 'AUTHENTICATION FAILED' TO RSLT-REASON
081800          PERFORM 440-REJECT-PIN THRU 440-EXIT
081900      ELSE
082000          IF NOT CARD-STAT-ACTIVE OF CARDMS3-REC
082100              MOVE 'CARD NOT ACTIVE' TO RSLT-REASON
082200              PERFORM 440-REJECT-PIN THRU 440-EXIT
082300          ELSE
082400              IF PCRD-CURRENT-PIN NOT = CARD-PIN OF CARDMS3-REC
082500                  MOVE 'CURRENT PIN DOES NOT MATCH' TO
082600                      RSLT-REASON
082700                  PERFORM 440-REJECT-PIN THRU 440-EXIT
082800              ELSE
082900                  IF PCRD-NEW-PIN NOT NUMERIC
083000                      MOVE 'NEW PIN MUST BE 6 DIGITS' TO
083100                          RSLT-REASON
083200                      PERFORM 440-REJECT-PIN THRU 440-EXIT
083300                  ELSE
083400                      MOVE PCRD-NEW-PIN TO CARD-PIN OF
083500                          CARDMS3-REC
083600                      ADD 1 TO WS-PN-OK-COUNT
083700                      MOVE SPACES    TO
083800                          TRANSACTION-RESULT-RECORD
083900                      MOVE 'UPDATE-PIN' TO RSLT-OPERATION
084000                      MOVE PCRD-ID-NO TO RSLT-KEY
084100                      MOVE 'OK    '   TO RSLT-STATUS
084200                      WRITE TRANSACTION-RESULT-RECORD
084300                  END-IF
084400              END-IF
084500          END-IF
084600      END-IF.
084700  450-EXIT.
084800      EXIT.
084900*
085000  440-REJECT-PIN.
085100      ADD 1 TO WS-PN-REJECT-COUNT.
085200      MOVE SPACES             TO TRANSACTION-RESULT-RECORD.
085300      MOVE 'UPDATE-PIN'       TO RSLT-OPERATION.
085400      MOVE PCRD-ID-NO         TO RSLT-KEY.
085500      MOVE 'REJECT'           TO RSLT-STATUS.
085600      WRITE TRANSACTION-RESULT-RECORD.
085700      MOVE SPACES             TO RSLT-REASON.
085800  440-EXIT.
085900      EXIT.
086000*
086100*****************************************************************
086200* PHASE 4 - UPDATE LIMIT.  MERGE SORTED CARDLIM AGAINST CARDMS3,
086300* WRITE CARDMS4.
086400*****************************************************************
086500  500-PROCESS-LIMIT-TRAN.
086600      SORT SORTWK-LIMIT-FILE
086700          ON ASCENDING KEY SWCL-ID-NO
086800          USING LIMIT-TRAN-FILE
086900          GIVING SORTED-LIMIT-FILE.
087000      OPEN INPUT SORTED-LIMIT-FILE.
087100      OPEN INPUT CUSTMST3-FILE.
087200      MOVE 'N' TO WS-CUSTREF-EOF.
087300      OPEN INPUT ACCTREF-FILE.
087400      MOVE 'N' TO WS-ACCTREF-EOF.
087500      OPEN INPUT CARDMS3-FILE.
087600      OPEN OUTPUT CARDMS4-FILE.
087700      PERFORM 510-READ-CARDMS3-LM THRU 510-EXIT.
087800      PERFORM 520-READ-SORTED-LIMIT THRU 520-EXIT.
087900      PERFORM 530-MERGE-LIMIT-STEP THRU 530-EXIT
088000          UNTIL WS-LM-TRAN-EOF = 'Y' AND WS-LM-MAST-EOF = 'Y'.
088100      CLOSE SORTED-LIMIT-FILE CARDMS3-FILE CARDMS4-FILE
088200          CUSTMST3-FILE ACCTREF-FILE.
088300  500-EXIT.
088400      EXIT.
088500*
088600  510-READ-CARDMS3-LM.
088700      READ CARDMS3-FILE INTO CARDMS4-REC.
088800      IF NOT CARDMS3-OK
088900          MOVE 'Y' TO WS-LM-MAST-EOF
089000      END-IF.
089100  510-EXIT.
089200      EXIT.
089300*
089400  520-READ-SORTED-LIMIT.
089500      READ SORTED-LIMIT-FILE INTO UPDATE-LIMIT-TRAN
089600          AT END MOVE 'Y' TO WS-LM-TRAN-EOF
089700      END-READ.
089800  520-EXIT.
089900      EXIT.
090000*
090100  530-MERGE-LIMIT-STEP.
090200      IF WS-LM-MAST-EOF = 'N'
090300          MOVE CARD-CUST-ID-NO OF CARDMS4-REC TO WS-AUTH-ID-NO
090400          PERFORM 532-SYNC-CARD-STATUS-LM THRU 532-EXIT
090500      END-IF.
090600      IF WS-LM-TRAN-EOF = 'Y'
090700          IF WS-LM-MAST-EOF = 'N'
090800              WRITE CARDMS4-REC
090900              PERFORM 510-READ-CARDMS3-LM THRU 510-EXIT
091000          END-IF
091100      ELSE
091200          IF WS-LM-MAST-EOF = 'Y' OR
091300                  LCRD-ID-NO < CARD-CUST-ID-NO OF CARDMS4-REC
091400              MOVE 'CARD NOT FOUND' TO RSLT-REASON
091500              PERFORM 540-REJECT-LIMIT THRU 540-EXIT
091600              PERFORM 520-READ-SORTED-LIMIT THRU 520-EXIT
091700          ELSE
091800              IF LCRD-ID-NO = CARD-CUST-ID-NO OF CARDMS4-REC
091900                  PERFORM 550-APPLY-LIMIT THRU 550-EXIT
092000                  WRITE CARDMS4-REC
092100                  PERFORM 510-READ-CARDMS3-LM THRU 510-EXIT
092200                  PERFORM 520-READ-SORTED-LIMIT THRU 520-EXIT
092300              ELSE
092400                  WRITE CARDMS4-REC
092500                  PERFORM 510-READ-CARDMS3-LM THRU 510-EXIT
092600              END-IF
092700          END-IF
092800      END-IF.
092900  530-EXIT.
093000      EXIT.
093100*
093200  532-SYNC-CARD-STATUS-LM.
093300      PERFORM 190-FIND-ACCOUNT-BY-IDNO THRU 190-EXIT.
093400      IF WS-ACCT-REF-FOUND = 'Y'
093500          IF WS-ACCT-FOUND-FROZEN AND
093600                  NOT CARD-STAT-FROZEN OF CARDMS4-REC
093700              MOVE 'FROZEN  ' TO CARD-STATUS OF CARDMS4-REC
093800          ELSE
093900              IF WS-ACCT-FOUND-CLOSED AND
094000                      NOT CARD-STAT-INACTIVE OF CARDMS4-REC
094100                  MOVE 'INACTIVE' TO CARD-STATUS OF CARDMS4-REC
094200              END-IF
094300          END-IF
094400      END-IF.
094500  532-EXIT.
094600      EXIT.
094700*
094800  550-APPLY-LIMIT.
094900      MOVE LCRD-ID-NO      TO WS-AUTH-ID-NO.
095000      MOVE LCRD-PASSWORD   TO WS-AUTH-PASSWORD.
095100      PERFORM 170-AUTHENTICATE-CUSTOMER THRU 170-EXIT.
095200      IF NOT WS-AUTH-OK
095300          MOVE 'AUTHENTICATION FAILED' TO RSLT-REASON
095400          PERFORM 540-REJECT-LIMIT THRU 540-EXIT
095500      ELSE
095600          IF LCRD-PIN NOT = CARD-PIN OF CARDMS4-REC
095700              MOVE 'PIN DOES NOT MATCH' TO RSLT-REASON
095800              PERFORM 540-REJECT-LIMIT THRU 540-EXIT
095900          ELSE
096000              IF LCRD-NEW-LIMIT NOT > 100 OR
096100                      LCRD-NEW-LIMIT > 10000
096200                  MOVE 'LIMIT OUT OF RANGE' TO RSLT-REASON
096300                  PERFORM 540-REJECT-LIMIT THRU 540-EXIT
096400              ELSE
096500                  MOVE LCRD-NEW-LIMIT TO CARD-TXN-LIMIT OF
096600                      CARDMS4-REC
096700                  ADD 1 TO WS-LM-OK-COUNT
096800                  MOVE SPACES    TO TRANSACTION-RESULT-RECORD
096900                  MOVE 'UPDATE-LIMIT' TO RSLT-OPERATION
097000                  MOVE LCRD-ID-NO TO RSLT-KEY
097100                  MOVE 'OK    '   TO RSLT-STATUS
097200                  WRITE TRANSACTION-RESULT-RECORD
097300              END-IF
097400          END-IF
097500      END-IF.
097600  550-EXIT.
097700      EXIT.
097800*
097900  540-REJECT-LIMIT.
098000      ADD 1 TO WS-LM-REJECT-COUNT.
098100      MOVE SPACES             TO TRANSACTION-RESULT-RECORD.
098200      MOVE 'UPDATE-LIMIT'     TO RSLT-OPERATION.
098300      MOVE LCRD-ID-NO         TO RSLT-KEY.
098400      MOVE 'REJECT'           TO RSLT-STATUS.
098500      WRITE TRANSACTION-RESULT-RECORD.
098600      MOVE SPACES             TO RSLT-REASON.
098700  540-EXIT.
098800      EXIT.
098900*
099000*****************************************************************
099100* PHASE 5 - UPDATE STATUS.  MERGE SORTED CARDSTS AGAINST CARDMS4,
099200* WRITE CARDMS5.  STATE TABLE IN 650-APPLY-STATUS-ACTION.
099300*****************************************************************
099400  600-PROCESS-CARDSTAT-TRAN.
099500      SORT SORTWK-STATUS-FILE
099600          ON ASCENDING KEY SWCS-ID-NO
099700          USING STATUS-TRAN-FILE
099800          GIVING SORTED-STATUS-FILE.
099900      OPEN INPUT SORTED-STATUS-FILE.
100000      OPEN INPUT CUSTMST3-FILE.
100100      MOVE 'N' TO WS-CUSTREF-EOF.
100200      OPEN INPUT ACCTREF-FILE.
100300      MOVE 'N' TO WS-ACCTREF-EOF.
100400      OPEN INPUT CARDMS4-FILE.
100500      OPEN OUTPUT CARDMS5-FILE.
100600      PERFORM 610-READ-CARDMS4-ST THRU 610-EXIT.
100700      PERFORM 620-READ-SORTED-STATUS THRU 620-EXIT.
100800      PERFORM 630-MERGE-STATUS-STEP THRU 630-EXIT
100900          UNTIL WS-ST-TRAN-EOF = 'Y' AND WS-ST-MAST-EOF = 'Y'.
101000      CLOSE SORTED-STATUS-FILE CARDMS4-FILE CARDMS5-FILE
101100          CUSTMST3-FILE ACCTREF-FILE.
101200  600-EXIT.
101300      EXIT.
101400*
101500  610-READ-CARDMS4-ST.
101600      READ CARDMS4-FILE INTO CARDMS5-REC.
101700      IF NOT CARDMS4-OK
101800          MOVE 'Y' TO WS-ST-MAST-EOF
101900      END-IF.
102000  610-EXIT.
102100      EXIT.
102200*
102300  620-READ-SORTED-STATUS.
102400      READ SORTED-STATUS-FILE INTO CARD-STATUS-TRAN
102500          AT END MOVE 'Y' TO WS-ST-TRAN-EOF
102600      END-READ.
102700  620-EXIT.
102800      EXIT.
102900*
103000  630-MERGE-STATUS-STEP.
103100      IF WS-ST-MAST-EOF = 'N'
103200          MOVE CARD-CUST-ID-NO OF CARDMS5-REC TO WS-AUTH-ID-NO
103300          PERFORM 632-SYNC-CARD-STATUS-ST THRU 632-EXIT
103400      END-IF.
103500      IF WS-ST-TRAN-EOF = 'Y'
103600          IF WS-ST-MAST-EOF = 'N'
103700              WRITE CARDMS5-REC
103800              PERFORM 610-READ-CARDMS4-ST THRU 610-EXIT
103900          END-IF
104000      ELSE
104100          IF WS-ST-MAST-EOF = 'Y' OR
104200                  TCRD-ID-NO < CARD-CUST-ID-NO OF CARDMS5-REC
104300              MOVE 'CARD NOT FOUND' TO RSLT-REASON
104400              PERFORM 640-REJECT-STATUS THRU 640-EXIT
104500              PERFORM 620-READ-SORTED-STATUS THRU 620-EXIT
104600          ELSE
104700              IF TCRD-ID-NO = CARD-CUST-ID-NO OF CARDMS5-REC
104800                  PERFORM 660-VERIFY-STATUS-TRAN THRU 660-EXIT
104900                  WRITE CARDMS5-REC
105000                  PERFORM 610-READ-CARDMS4-ST THRU 610-EXIT
105100                  PERFORM 620-READ-SORTED-STATUS THRU 620-EXIT
105200              ELSE
105300                  WRITE CARDMS5-REC
105400                  PERFORM 610-READ-CARDMS4-ST THRU 610-EXIT
105500              END-IF
105600          END-IF
105700      END-IF.
105800  630-EXIT.
105900      EXIT.
106000*
106100  632-SYNC-CARD-STATUS-ST.
106200      PERFORM 190-FIND-ACCOUNT-BY-IDNO THRU 190-EXIT.
106300      IF WS-ACCT-REF-FOUND = 'Y'
106400          IF WS-ACCT-FOUND-FROZEN AND
106500                  NOT CARD-STAT-FROZEN OF CARDMS5-REC
106600              MOVE 'FROZEN  ' TO CARD-STATUS OF CARDMS5-REC
106700          ELSE
106800              IF WS-ACCT-FOUND-CLOSED AND
106900                      NOT CARD-STAT-INACTIVE OF CARDMS5-REC
107000                  MOVE 'INACTIVE' TO CARD-STATUS OF CARDMS5-REC
107100              END-IF
107200          END-IF
107300      END-IF.
107400  632-EXIT.
107500      EXIT.
107600*
107700  660-VERIFY-STATUS-TRAN.
107800      MOVE TCRD-ID-NO      TO WS-AUTH-ID-NO.
107900      MOVE TCRD-PASSWORD   TO WS-AUTH-PASSWORD.
108000      PERFORM 170-AUTHENTICATE-CUSTOMER THRU 170-EXIT.
108100      IF NOT WS-AUTH-OK
108200          MOVE 'AUTHENTICATION FAILED' TO RSLT-REASON
108300          PERFORM 640-REJECT-STATUS THRU 640-EXIT
108400      ELSE
108500          IF TCRD-PIN NOT = CARD-PIN OF CARDMS5-REC
108600              MOVE 'PIN DOES NOT MATCH' TO RSLT-REASON
108700              PERFORM 640-REJECT-STATUS THRU 640-EXIT
108800          ELSE
108900              PERFORM 190-FIND-ACCOUNT-BY-IDNO THRU 190-EXIT
109000              PERFORM 650-APPLY-STATUS-ACTION THRU 650-EXIT
109100          END-IF
109200      END-IF.
109300  660-EXIT.
109400      EXIT.
109500*
109600*****************************************************************
109700* STATE TABLE FOR ACTIVATE/DEACTIVATE/FREEZE/UNFREEZE.  ADDED
109800* 04/14/97 PER MAINT LOG CH0112.
109900*****************************************************************
110000  650-APPLY-STATUS-ACTION.
110100      EVALUATE TCRD-ACTION
110200          WHEN 'ACTIVATE'
110300              IF WS-ACCT-REF-FOUND = 'N' OR
110400                      NOT WS-ACCT-FOUND-ACTIVE
110500                  MOVE 'LINKED ACCOUNT NOT ACTIVE' TO
110600                      RSLT-REASON
110700                  PERFORM 640-REJECT-STATUS THRU 640-EXIT
110800              ELSE
110900                  IF CARD-STAT-ACTIVE OF CARDMS5-REC
111000                      MOVE 'CARD ALREADY ACTIVE' TO RSLT-REASON
111100                      PERFORM 640-REJECT-STATUS THRU 640-EXIT
111200                  ELSE
111300                      IF CARD-STAT-FROZEN OF CARDMS5-REC
111400                          MOVE 'CARD IS FROZEN - UNFREEZE' TO
111500                              RSLT-REASON
111600                          PERFORM 640-REJECT-STATUS THRU
111700                              640-EXIT
111800                      ELSE
111900                          MOVE 'ACTIVE  ' TO CARD-STATUS OF
112000                              CARDMS5-REC
112100                          PERFORM 670-ACCEPT-STATUS THRU
112200                              670-EXIT
112300                      END-IF
112400                  END-IF
112500              END-IF
112600          WHEN 'DEACTIVATE'
112700              IF CARD-STAT-INACTIVE OF CARDMS5-REC
112800                  MOVE 'CARD ALREADY INACTIVE' TO RSLT-REASON
112900                  PERFORM 640-REJECT-STATUS THRU 640-EXIT
113000              ELSE
113100                  IF CARD-STAT-FROZEN OF CARDMS5-REC
113200                      MOVE 'CARD IS FROZEN - UNFREEZE FIRST'
113300                          TO RSLT-REASON
113400                      PERFORM 640-REJECT-STATUS THRU 640-EXIT
113500                  ELSE
113600                      MOVE 'INACTIVE' TO CARD-STATUS OF
113700                          CARDMS5-REC
113800                      PERFORM 670-ACCEPT-STATUS THRU 670-EXIT
113900                  END-IF
114000              END-IF
114100          WHEN 'FREEZE'
114200              IF CARD-STAT-FROZEN OF CARDMS5-REC
114300                  MOVE 'CARD ALREADY FROZEN' TO RSLT-REASON
114400                  PERFORM 640-REJECT-STATUS THRU 640-EXIT
114500              ELSE
114600                  IF NOT CARD-STAT-ACTIVE OF CARDMS5-REC
114700                      MOVE 'CARD NOT ACTIVE' TO RSLT-REASON
114800                      PERFORM 640-REJECT-STATUS THRU 640-EXIT
114900                  ELSE
115000                      MOVE 'FROZEN  ' TO CARD-STATUS OF
115100                          CARDMS5-REC
115200                      PERFORM 670-ACCEPT-STATUS THRU 670-EXIT
115300                  END-IF
115400              END-IF
115500          WHEN 'UNFREEZE'
115600              IF WS-ACCT-REF-FOUND = 'N' OR
115700                      NOT WS-ACCT-FOUND-ACTIVE
115800                  MOVE 'LINKED ACCOUNT NOT ACTIVE' TO
115900                      RSLT-REASON
116000                  PERFORM 640-REJECT-STATUS THRU 640-EXIT
116100              ELSE
116200                  IF NOT CARD-STAT-FROZEN OF CARDMS5-REC
116300                      MOVE 'CARD NOT FROZEN' TO RSLT-REASON
116400                      PERFORM 640-REJECT-STATUS THRU 640-EXIT
116500                  ELSE
116600                      MOVE 'ACTIVE  ' TO CARD-STATUS OF
116700                          CARDMS5-REC
116800                      PERFORM 670-ACCEPT-STATUS THRU 670-EXIT
116900                  END-IF
117000              END-IF
117100          WHEN OTHER
117200              MOVE 'INVALID ACTION' TO RSLT-REASON
117300              PERFORM 640-REJECT-STATUS THRU 640-EXIT
117400      END-EVALUATE.
117500  650-EXIT.
117600      EXIT.
117700*
117800  670-ACCEPT-STATUS.
117900      ADD 1 TO WS-ST-OK-COUNT.
118000      MOVE SPACES             TO TRANSACTION-RESULT-RECORD.
118100      MOVE 'CARD-STATUS'      TO RSLT-OPERATION.
118200      MOVE TCRD-ID-NO         TO RSLT-KEY.
118300      MOVE 'OK    '           TO RSLT-STATUS.
118400      WRITE TRANSACTION-RESULT-RECORD.
118500  670-EXIT.
118600      EXIT.
118700*
118800  640-REJECT-STATUS.
118900      ADD 1 TO WS-ST-REJECT-COUNT.
119000      MOVE SPACES             TO TRANSACTION-RESULT-RECORD.
119100      MOVE 'CARD-STATUS'      TO RSLT-OPERATION.
119200      MOVE TCRD-ID-NO         TO RSLT-KEY.
119300      MOVE 'REJECT'           TO RSLT-STATUS.
119400      WRITE TRANSACTION-RESULT-RECORD.
119500      MOVE SPACES             TO RSLT-REASON.
119600  640-EXIT.
119700      EXIT.
119800*
119900*****************************************************************
120000  900-OPEN-COMMON-FILES.
120100      OPEN OUTPUT RESULT-FILE.
120200      OPEN OUTPUT REPORT-FILE.
120300  900-EXIT.
120400      EXIT.
120500*
120600  910-INIT-REPORT.
120700      MOVE SPACES TO REPORT-RECORD.
120800      MOVE 'CARDMAIN - DEBIT CARD BATCH RUN' TO REPORT-RECORD.
120900      WRITE REPORT-RECORD AFTER ADVANCING C01.
121000      MOVE SPACES TO REPORT-RECORD.
121100      WRITE REPORT-RECORD AFTER ADVANCING 2 LINES.
121200  910-EXIT.
121300      EXIT.
121400*
121500  930-REPORT-TRAN-STATS.
121600      MOVE SPACES TO REPORT-RECORD.
121700      MOVE 'PHASE             ACCEPTED   REJECTED' TO
121800          REPORT-RECORD.
121900      WRITE REPORT-RECORD AFTER ADVANCING 1 LINE.
122000      MOVE WS-CR-ADD-COUNT TO WS-RPT-COUNT-A.
122100      MOVE WS-CR-REJECT-COUNT TO WS-RPT-COUNT-B.
122200      MOVE SPACES TO REPORT-RECORD.
122300      STRING 'CREATE     ' WS-RPT-COUNT-A '   ' WS-RPT-COUNT-B
122400          DELIMITED BY SIZE INTO REPORT-RECORD.
122500      WRITE REPORT-RECORD AFTER ADVANCING 1 LINE.
122600      MOVE WS-GT-OK-COUNT TO WS-RPT-COUNT-A.
122700      MOVE WS-GT-REJECT-COUNT TO WS-RPT-COUNT-B.
122800      MOVE SPACES TO REPORT-RECORD.
122900      STRING 'GET        ' WS-RPT-COUNT-A '   ' WS-RPT-COUNT-B
123000          DELIMITED BY SIZE INTO REPORT-RECORD.
123100      WRITE REPORT-RECORD AFTER ADVANCING 1 LINE.
123200      MOVE WS-PN-OK-COUNT TO WS-RPT-COUNT-A.
123300      MOVE WS-PN-REJECT-COUNT TO WS-RPT-COUNT-B.
123400      MOVE SPACES TO REPORT-RECORD.
123500      STRING 'UPDATE-PIN ' WS-RPT-COUNT-A '   ' WS-RPT-COUNT-B
123600          DELIMITED BY SIZE INTO REPORT-RECORD.
123700      WRITE REPORT-RECORD AFTER ADVANCING 1 LINE.
123800      MOVE WS-LM-OK-COUNT TO WS-RPT-COUNT-A.
123900      MOVE WS-LM-REJECT-COUNT TO WS-RPT-COUNT-B.
124000      MOVE SPACES TO REPORT-RECORD.
124100      STRING 'UPDATE-LIM ' WS-RPT-COUNT-A '   ' WS-RPT-COUNT-B
124200          DELIMITED BY SIZE INTO REPORT-RECORD.
124300      WRITE REPORT-RECORD AFTER ADVANCING 1 LINE.
124400      MOVE WS-ST-OK-COUNT TO WS-RPT-COUNT-A.
124500      MOVE WS-ST-REJECT-COUNT TO WS-RPT-COUNT-B.
124600      MOVE SPACES TO REPORT-RECORD.
124700      STRING 'STATUS     ' WS-RPT-COUNT-A '   ' WS-RPT-COUNT-B
124800          DELIMITED BY SIZE INTO REPORT-RECORD.
124900      WRITE REPORT-RECORD AFTER ADVANCING 1 LINE.
125000  930-EXIT.
125100      EXIT.
125200*
125300  940-CLOSE-COMMON-FILES.
125400      CLOSE RESULT-FILE.
125500      CLOSE REPORT-FILE.
125600  940-EXIT.
125700      EXIT.
