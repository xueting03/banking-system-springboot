000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE INSTALLATION
000300* ALL RIGHTS RESERVED
000400*****************************************************************
000500  IDENTIFICATION DIVISION.
000600  PROGRAM-ID. TICKMAIN.
000700  AUTHOR. J F MORALES.
000800  INSTALLATION. CONSUMER BANKING SYSTEMS - BATCH SUPPORT.
000900  DATE-WRITTEN. 03/11/97.
001000  DATE-COMPILED. 03/11/97.
001100  SECURITY. CONFIDENTIAL.
001200*
001300*****************************************************************
001400* MAINTENANCE HISTORY
001500*
001600*   03/11/97  JFM  0108  ORIGINAL - OPEN AND REVISE PHASES FOR THE
001700*                        HELP DESK PILOT.
001800*   09/30/97  JFM  0114  ADDED ASSIGN-TICKET AND CHANGE-STATUS
001900*                        PHASES.  NEITHER NEEDS A CUSTOMER MASTER
002000*                        READ - ASSIGNMENT AND STATUS ARE STAFF
002100*                        ACTIONS, NOT CUSTOMER ACTIONS.
002200*   02/28/00  RAH  0159  TICK-STATUS AND STIK-NEW-STATUS WIDENED
002300*                        TO X(11) - 'IN_PROGRESS' DID NOT FIT THE
002400*                        OLD X(10) FIELD.  SEE TICKREC/TICKTRAN.
002500*   05/30/00  RAH  0164  CLEANED UP AFTER Y2K VERIFICATION - NO
002600*                        LOGIC CHANGE, COMMENT AND SPACING ONLY.
002700*   07/14/00  RAH  0171  REVISE PHASE WAS FEEDING CUSTMST3 A
002800*                        NON-ASCENDING ID-NO SEQUENCE (TRAN DECK
002900*                        IS IN TICKET-ID ORDER, NOT ID-NO ORDER)
003000*                        SO AUTH FAILED ON ANY TICKET AFTER THE
003100*                        FIRST
003200*                        PER CUSTOMER.  SPLIT THE PHASE INTO A
003300*                        LOOKUP PASS, AN ID-NO-ORDER AUTH PASS
003400*                        AGAINST CUSTMST3, AND A RE-SORTED FINAL
003500*                        MERGE.  SAME FIX AS TICKET 0114 SHOULD
003600*                        HAVE USED THE FIRST TIME.
003700*****************************************************************
003800*
003900* CUSTOMER SUPPORT BATCH DRIVER.  FOUR PHASES RUN IN SEQUENCE -
004000* OPEN, REVISE, ASSIGN, CHANGE-STATUS.  OPEN IS APPEND-ONLY - A
004100* NEW TICKET ALWAYS GETS THE NEXT KEYGEN VALUE, SO IT SORTS TO THE
004200* END OF THE FILE AND NEEDS NO MERGE AGAINST THE EXISTING MASTER.
004300* THE OTHER THREE PHASES MERGE A TICKET-ID-SORTED DECK AGAINST THE
004400* RUNNING TICKET MASTER, THE SAME OLD-MASTER-IN/NEW-MASTER-OUT
004500* TECHNIQUE AS EVERY OTHER NNNMAIN DRIVER.  MUST RUN AFTER
004600* CUSTMAIN - THE OPEN PHASE AUTHENTICATES AGAINST CUSTMST3.
004700*
004800  ENVIRONMENT DIVISION.
004900  CONFIGURATION SECTION.
005000  SOURCE-COMPUTER. IBM-390.
005100  OBJECT-COMPUTER. IBM-390.
005200  SPECIAL-NAMES.
005300      C01 IS TOP-OF-FORM
005400      UPSI-0 ON STATUS IS TICK-DEBUG-ON
005500             OFF STATUS IS TICK-DEBUG-OFF.
005600  INPUT-OUTPUT SECTION.
005700  FILE-CONTROL.
005800      SELECT TICKMS0-FILE ASSIGN TO TICKMS0
005900          ORGANIZATION IS SEQUENTIAL
006000          FILE STATUS IS WS-TICKMS0-STATUS.
006100      SELECT TICKMS1-FILE ASSIGN TO TICKMS1
006200          ORGANIZATION IS SEQUENTIAL
006300          FILE STATUS IS WS-TICKMS1-STATUS.
006400      SELECT TICKMS2-FILE ASSIGN TO TICKMS2
006500          ORGANIZATION IS SEQUENTIAL
006600          FILE STATUS IS WS-TICKMS2-STATUS.
006700      SELECT TICKMS3-FILE ASSIGN TO TICKMS3
006800          ORGANIZATION IS SEQUENTIAL
006900          FILE STATUS IS WS-TICKMS3-STATUS.
007000      SELECT TICKMS4-FILE ASSIGN TO TICKMS4
007100          ORGANIZATION IS SEQUENTIAL
007200          FILE STATUS IS WS-TICKMS4-STATUS.
007300      SELECT CUSTMST3-FILE ASSIGN TO CUSTMST3
007400          ORGANIZATION IS SEQUENTIAL
007500          FILE STATUS IS WS-CUSTREF-STATUS.
007600*
007700      SELECT OPEN-TRAN-FILE   ASSIGN TO TICKOPN.
007800      SELECT REVISE-TRAN-FILE ASSIGN TO TICKREV.
007900      SELECT ASSIGN-TRAN-FILE ASSIGN TO TICKASN.
008000      SELECT STATUS-TRAN-FILE ASSIGN TO TICKSTS.
008100*
008200      SELECT SORTED-OPEN-FILE   ASSIGN TO SRTTOPN.
008300      SELECT SORTED-REVISE-FILE ASSIGN TO SRTTREV.
008400      SELECT SORTED-ASSIGN-FILE ASSIGN TO SRTTASN.
008500      SELECT SORTED-STATUS-FILE ASSIGN TO SRTTSTS.
008600*
008700      SELECT REVLOOK-FILE       ASSIGN TO TICKRVLK.
008800      SELECT SORTED-REVLOOK-FILE ASSIGN TO SRTRVLK.
008900      SELECT REVAUTH-FILE       ASSIGN TO TICKRVAU.
009000      SELECT SORTED-REVAUTH-FILE ASSIGN TO SRTRVAU.
009100*
009200      SELECT SORTWK-OPEN-FILE   ASSIGN TO SW4OPN.
009300      SELECT SORTWK-REVISE-FILE ASSIGN TO SW4REV.
009400      SELECT SORTWK-ASSIGN-FILE ASSIGN TO SW4ASN.
009500      SELECT SORTWK-STATUS-FILE ASSIGN TO SW4STS.
009600      SELECT SORTWK-REVLK-FILE  ASSIGN TO SW4RVLK.
009700      SELECT SORTWK-REVFN-FILE  ASSIGN TO SW4RVFN.
009800*
009900      SELECT RESULT-FILE ASSIGN TO TICKRSLT.
010000      SELECT REPORT-FILE ASSIGN TO TICKRPT.
010100*
010200  DATA DIVISION.
010300  FILE SECTION.
010400  FD  TICKMS0-FILE
010500      RECORDING MODE IS F
010600      LABEL RECORDS ARE STANDARD.
010700      COPY TICKREC REPLACING ==SUPPORT-TICKET-MASTER-RECORD== BY
010800          ==TICKMS0-REC==.
010900*
011000  FD  TICKMS1-FILE
011100      RECORDING MODE IS F
011200      LABEL RECORDS ARE STANDARD.
011300      COPY TICKREC REPLACING ==SUPPORT-TICKET-MASTER-RECORD== BY
011400          ==TICKMS1-REC==.
011500*
011600  FD  TICKMS2-FILE
011700      RECORDING MODE IS F
011800      LABEL RECORDS ARE STANDARD.
011900      COPY TICKREC REPLACING ==SUPPORT-TICKET-MASTER-RECORD== BY
012000          ==TICKMS2-REC==.
012100*
012200  FD  TICKMS3-FILE
012300      RECORDING MODE IS F
012400      LABEL RECORDS ARE STANDARD.
012500      COPY TICKREC REPLACING ==SUPPORT-TICKET-MASTER-RECORD== BY
012600          ==TICKMS3-REC==.
012700*
012800  FD  TICKMS4-FILE
012900      RECORDING MODE IS F
013000      LABEL RECORDS ARE STANDARD.
013100      COPY TICKREC REPLACING ==SUPPORT-TICKET-MASTER-RECORD== BY
013200          ==TICKMS4-REC==.
013300*
013400  FD  CUSTMST3-FILE
013500      RECORDING MODE IS F
013600      LABEL RECORDS ARE STANDARD.
013700      COPY CUSTREC REPLACING ==CUSTOMER-MASTER-RECORD== BY
013800          ==CUST-REF-REC==.
013900*
014000  FD  OPEN-TRAN-FILE
014100      LABEL RECORDS ARE STANDARD.
014200  01  OPEN-TRAN-FD-RECORD            PIC X(650).
014300*
014400  FD  REVISE-TRAN-FILE
014500      LABEL RECORDS ARE STANDARD.
014600  01  REVISE-TRAN-FD-RECORD          PIC X(666).
014700*
014800  FD  ASSIGN-TRAN-FILE
014900      LABEL RECORDS ARE STANDARD.
015000  01  ASSIGN-TRAN-FD-RECORD          PIC X(100).
015100*
015200  FD  STATUS-TRAN-FILE
015300      LABEL RECORDS ARE STANDARD.
015400  01  STATUS-TRAN-FD-RECORD          PIC X(100).
015500*
015600  FD  SORTED-OPEN-FILE
015700      LABEL RECORDS ARE STANDARD.
015800  01  SORTED-OPEN-RECORD              PIC X(650).
015900*
016000  FD  SORTED-REVISE-FILE
016100      LABEL RECORDS ARE STANDARD.
016200  01  SORTED-REVISE-RECORD            PIC X(666).
016300*
016400  FD  SORTED-ASSIGN-FILE
016500      LABEL RECORDS ARE STANDARD.
016600  01  SORTED-ASSIGN-RECORD            PIC X(100).
016700*
016800  FD  SORTED-STATUS-FILE
016900      LABEL RECORDS ARE STANDARD.
017000  01  SORTED-STATUS-RECORD            PIC X(100).
017100*
017200* REVLOOK/REVAUTH CARRY THE REVISE DECK THROUGH TWO EXTRA PASSES
017300* SO CUSTMST3 SEES AN ASCENDING ID-NO SEQUENCE - SEE TICKET 0171.
017400  FD  REVLOOK-FILE
017500      LABEL RECORDS ARE STANDARD.
017600  01  REVLOOK-RECORD.
017700      05  RVWK-TICKET-ID               PIC X(36).
017800      05  RVWK-CUST-ID-NO              PIC X(20).
017900      05  RVWK-FOUND-FLAG              PIC X.
018000      05  RVWK-AUTH-OK                 PIC X.
018100      05  RVWK-PASSWORD                PIC X(40).
018200      05  RVWK-SUBJECT                 PIC X(80).
018300      05  RVWK-MESSAGE                 PIC X(500).
018400      05  FILLER                      PIC X(3).
018500*
018600  FD  SORTED-REVLOOK-FILE
018700      LABEL RECORDS ARE STANDARD.
018800  01  SORTED-REVLOOK-RECORD.
018900      05  RVWK-TICKET-ID               PIC X(36).
019000      05  RVWK-CUST-ID-NO              PIC X(20).
019100      05  RVWK-FOUND-FLAG              PIC X.
019200      05  RVWK-AUTH-OK                 PIC X.
019300      05  RVWK-PASSWORD                PIC X(40).
019400      05  RVWK-SUBJECT                 PIC X(80).
019500      05  RVWK-MESSAGE                 PIC X(500).
019600      05  FILLER                      PIC X(3).
019700*
019800  FD  REVAUTH-FILE
019900      LABEL RECORDS ARE STANDARD.
020000  01  REVAUTH-RECORD.
020100      05  RVWK-TICKET-ID               PIC X(36).
020200      05  RVWK-CUST-ID-NO              PIC X(20).
020300      05  RVWK-FOUND-FLAG              PIC X.
020400      05  RVWK-AUTH-OK                 PIC X.
020500      05  RVWK-PASSWORD                PIC X(40).
020600      05  RVWK-SUBJECT                 PIC X(80).
020700      05  RVWK-MESSAGE                 PIC X(500).
020800      05  FILLER                      PIC X(3).
020900*
021000  FD  SORTED-REVAUTH-FILE
021100      LABEL RECORDS ARE STANDARD.
021200  01  SORTED-REVAUTH-RECORD.
021300      05  RVWK-TICKET-ID               PIC X(36).
021400      05  RVWK-CUST-ID-NO              PIC X(20).
021500      05  RVWK-FOUND-FLAG              PIC X.
021600      05  RVWK-AUTH-OK                 PIC X.
021700      05  RVWK-PASSWORD                PIC X(40).
021800      05  RVWK-SUBJECT                 PIC X(80).
021900      05  RVWK-MESSAGE                 PIC X(500).
022000      05  FILLER                      PIC X(3).
022100*
022200  SD  SORTWK-OPEN-FILE.
022300  01  SORTWK-OPEN-RECORD.
022400      05  SWOT-ID-NO                  PIC X(20).
022500      05  FILLER                      PIC X(630).
022600  SD  SORTWK-REVISE-FILE.
022700  01  SORTWK-REVISE-RECORD.
022800      05  SWRV-TICKET-ID               PIC X(36).
022900      05  FILLER                      PIC X(630).
023000  SD  SORTWK-ASSIGN-FILE.
023100  01  SORTWK-ASSIGN-RECORD.
023200      05  SWAS-TICKET-ID               PIC X(36).
023300      05  FILLER                      PIC X(64).
023400  SD  SORTWK-STATUS-FILE.
023500  01  SORTWK-STATUS-RECORD.
023600      05  SWST-TICKET-ID               PIC X(36).
023700      05  FILLER                      PIC X(64).
023800  SD  SORTWK-REVLK-FILE.
023900  01  SORTWK-REVLK-RECORD.
024000      05  SWLK-CUST-ID-NO              PIC X(20).
024100      05  FILLER                      PIC X(661).
024200  SD  SORTWK-REVFN-FILE.
024300  01  SORTWK-REVFN-RECORD.
024400      05  SWFN-TICKET-ID               PIC X(36).
024500      05  FILLER                      PIC X(645).
024600*
024700  FD  RESULT-FILE
024800      LABEL RECORDS ARE STANDARD.
024900      COPY RSLTREC.
025000*
025100  FD  REPORT-FILE
025200      LABEL RECORDS ARE STANDARD.
025300  01  REPORT-RECORD                  PIC X(132).
025400*
025500  WORKING-STORAGE SECTION.
025600*
025700  01  WS-FILE-STATUSES.
025800      05  WS-TICKMS0-STATUS           PIC X(2)  VALUE SPACES.
025900          88  TICKMS0-OK                  VALUE '00'.
026000          88  TICKMS0-NOT-FOUND           VALUE '35'.
026100      05  WS-TICKMS1-STATUS           PIC X(2)  VALUE SPACES.
026200          88  TICKMS1-OK                  VALUE '00'.
026300      05  WS-TICKMS2-STATUS           PIC X(2)  VALUE SPACES.
026400          88  TICKMS2-OK                  VALUE '00'.
026500      05  WS-TICKMS3-STATUS           PIC X(2)  VALUE SPACES.
026600          88  TICKMS3-OK                  VALUE '00'.
026700      05  WS-TICKMS4-STATUS           PIC X(2)  VALUE SPACES.
026800          88  TICKMS4-OK                  VALUE '00'.
026900      05  WS-CUSTREF-STATUS           PIC X(2)  VALUE SPACES.
027000          88  CUSTREF-OK                  VALUE '00'.
027100      05  FILLER                      PIC X(4)  VALUE SPACES.
027200*
027300  01  WS-EOF-SWITCHES.
027400      05  WS-OT-OLDMAST-EOF           PIC X     VALUE 'N'.
027500      05  WS-OT-TRAN-EOF              PIC X     VALUE 'N'.
027600      05  WS-RV-TRAN-EOF              PIC X     VALUE 'N'.
027700      05  WS-RV-MAST-EOF              PIC X     VALUE 'N'.
027800      05  WS-AS-TRAN-EOF              PIC X     VALUE 'N'.
027900      05  WS-AS-MAST-EOF              PIC X     VALUE 'N'.
028000      05  WS-SS-TRAN-EOF              PIC X     VALUE 'N'.
028100      05  WS-SS-MAST-EOF              PIC X     VALUE 'N'.
028200      05  WS-CUSTREF-EOF              PIC X     VALUE 'N'.
028300      05  WS-LK-MAST-EOF              PIC X     VALUE 'N'.
028400      05  WS-LK-TRAN-EOF              PIC X     VALUE 'N'.
028500      05  WS-RA-TRAN-EOF              PIC X     VALUE 'N'.
028600      05  FILLER                      PIC X(4)  VALUE SPACES.
028700*
028800  COPY TICKREC REPLACING ==SUPPORT-TICKET-MASTER-RECORD== BY
028900      ==WS-REVLK-MASTER-HOLD==.
029000*
029100  01  WS-TRAN-COUNTERS.
029200      05  WS-OT-ADD-COUNT             PIC 9(7) COMP VALUE 0.
029300      05  WS-OT-REJECT-COUNT          PIC 9(7) COMP VALUE 0.
029400      05  WS-RV-OK-COUNT              PIC 9(7) COMP VALUE 0.
029500      05  WS-RV-REJECT-COUNT          PIC 9(7) COMP VALUE 0.
029600      05  WS-AS-OK-COUNT              PIC 9(7) COMP VALUE 0.
029700      05  WS-AS-REJECT-COUNT          PIC 9(7) COMP VALUE 0.
029800      05  WS-SS-OK-COUNT              PIC 9(7) COMP VALUE 0.
029900      05  WS-SS-REJECT-COUNT          PIC 9(7) COMP VALUE 0.
030000      05  FILLER                      PIC X(4)  VALUE SPACES.
030100*
030200  01  WS-DATE-TIME-AREA.
030300      05  WS-TODAY-DATE               PIC 9(6) VALUE 0.
030400      05  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE.
030500          10  WS-TODAY-YY             PIC 9(2).
030600          10  WS-TODAY-MM             PIC 9(2).
030700          10  WS-TODAY-DD             PIC 9(2).
030800      05  WS-TODAY-TIME               PIC 9(8) VALUE 0.
030900      05  WS-TODAY-TIME-R REDEFINES WS-TODAY-TIME.
031000          10  WS-TODAY-HH             PIC 9(2).
031100          10  WS-TODAY-MI             PIC 9(2).
031200          10  WS-TODAY-SS             PIC 9(2).
031300          10  WS-TODAY-HS             PIC 9(2).
031400      05  FILLER                      PIC X(4)  VALUE SPACES.
031500*
031600  01  WS-BUILT-TIMESTAMP              PIC X(14) VALUE SPACES.
031700  01  WS-BUILT-TIMESTAMP-R REDEFINES WS-BUILT-TIMESTAMP.
031800      05  WS-BTS-YYYY                 PIC 9(4).
031900      05  WS-BTS-MM                   PIC 9(2).
032000      05  WS-BTS-DD                   PIC 9(2).
032100      05  WS-BTS-HH                   PIC 9(2).
032200      05  WS-BTS-MI                   PIC 9(2).
032300      05  WS-BTS-SS                   PIC 9(2).
032400*
032500  01  WS-KEYGEN-LINKAGE.
032600      05  WS-KEYGEN-TYPE              PIC X(4)  VALUE 'TICK'.
032700      05  WS-KEYGEN-NEW-KEY           PIC X(36) VALUE SPACES.
032800      05  FILLER                      PIC X(4)  VALUE SPACES.
032900*
033000  01  WS-PWDHASH-LINKAGE.
033100      05  WS-PWD-FUNCTION             PIC X(7)  VALUE SPACES.
033200          88  WS-PWD-FUNC-COMPARE         VALUE 'COMPARE'.
033300      05  WS-PWD-PASSWORD-IN          PIC X(40) VALUE SPACES.
033400      05  WS-PWD-DIGEST-INOUT         PIC X(64) VALUE SPACES.
033500      05  WS-PWD-MATCH-FLAG           PIC X     VALUE 'N'.
033600          88  WS-PWD-PASSWORDS-MATCH      VALUE 'Y'.
033700      05  FILLER                      PIC X(4)  VALUE SPACES.
033800*
033900  01  WS-AUTH-WORK.
034000      05  WS-AUTH-ID-NO               PIC X(20) VALUE SPACES.
034100      05  WS-AUTH-PASSWORD            PIC X(40) VALUE SPACES.
034200      05  WS-AUTH-RESULT              PIC X     VALUE 'N'.
034300          88  WS-AUTH-OK                  VALUE 'Y'.
034400      05  FILLER                      PIC X(4)  VALUE SPACES.
034500*
034600  01  WS-RESULT-REASON                PIC X(40) VALUE SPACES.
034700*
034800  77  WS-RPT-COUNT-A                  PIC ZZZZZZ9.
034900  77  WS-RPT-COUNT-B                  PIC ZZZZZZ9.
035000*
035100  COPY TICKTRAN.
035200*
035300  LINKAGE SECTION.
035400*
035500*****************************************************************
035600  PROCEDURE DIVISION.
035700*****************************************************************
035800*
035900  000-MAIN.
036000      PERFORM 900-OPEN-COMMON-FILES THRU 900-EXIT.
036100      PERFORM 920-BUILD-RUN-DATE THRU 920-EXIT.
036200      PERFORM 910-INIT-REPORT THRU 910-EXIT.
036300      PERFORM 200-PROCESS-OPEN-TRAN THRU 200-EXIT.
036400      PERFORM 300-PROCESS-REVISE-TRAN THRU 300-EXIT.
036500      PERFORM 400-PROCESS-ASSIGN-TRAN THRU 400-EXIT.
036600      PERFORM 500-PROCESS-TICKSTAT-TRAN THRU 500-EXIT.
036700      PERFORM 930-REPORT-TRAN-STATS THRU 930-EXIT.
036800      PERFORM 940-CLOSE-COMMON-FILES THRU 940-EXIT.
036900      GOBACK.
037000*
037100*****************************************************************
037200* CUSTOMER AUTHENTICATION - USED BY THE OPEN AND REVISE PHASES
037300* ONLY.  ASSIGN AND CHANGE-STATUS ARE STAFF ACTIONS AND DO NOT
037400* TOUCH CUSTMST3 AT ALL.
037500*****************************************************************
037600  150-READ-CUST-REF.
037700      READ CUSTMST3-FILE INTO CUST-REF-REC
037800          AT END MOVE 'Y' TO WS-CUSTREF-EOF
037900      END-READ.
038000  150-EXIT.
038100      EXIT.
038200*
038300  160-ADVANCE-CUST-REF.
038400      PERFORM 150-READ-CUST-REF THRU 150-EXIT.
038500  160-EXIT.
038600      EXIT.
038700*
038800  170-AUTHENTICATE-CUSTOMER.
038900      MOVE 'N' TO WS-AUTH-RESULT.
039000      PERFORM 160-ADVANCE-CUST-REF THRU 160-EXIT
039100          UNTIL WS-CUSTREF-EOF = 'Y'
039200          OR CUST-ID-NO OF CUST-REF-REC NOT < WS-AUTH-ID-NO.
039300      IF WS-CUSTREF-EOF = 'N'
039400              AND CUST-ID-NO OF CUST-REF-REC = WS-AUTH-ID-NO
039500          MOVE WS-AUTH-PASSWORD TO WS-PWD-PASSWORD-IN
039600          MOVE CUST-PASSWORD-HASH OF CUST-REF-REC TO
039700              WS-PWD-DIGEST-INOUT
039800          MOVE 'COMPARE' TO WS-PWD-FUNCTION
039900          CALL 'PWDHASH' USING WS-PWD-FUNCTION,
040000              WS-PWD-PASSWORD-IN, WS-PWD-DIGEST-INOUT,
040100              WS-PWD-MATCH-FLAG
040200          IF WS-PWD-PASSWORDS-MATCH
040300              MOVE 'Y' TO WS-AUTH-RESULT
040400          END-IF
040500      END-IF.
040600  170-EXIT.
040700      EXIT.
040800*
040900*****************************************************************
041000* PHASE 1 - OPEN.  APPEND ONLY - EVERY OLD TICKET IS COPIED
041100* THROUGH UNCHANGED, THEN EACH VALID OPEN REQUEST IS WRITTEN AS A
041200* NEW RECORD WITH A FRESH KEYGEN TICK-ID.
041300*****************************************************************
041400  200-PROCESS-OPEN-TRAN.
041500      SORT SORTWK-OPEN-FILE
041600          ON ASCENDING KEY SWOT-ID-NO
041700          USING OPEN-TRAN-FILE
041800          GIVING SORTED-OPEN-FILE.
041900      OPEN INPUT SORTED-OPEN-FILE.
042000      OPEN INPUT CUSTMST3-FILE.
042100      MOVE 'N' TO WS-CUSTREF-EOF.
042200      OPEN INPUT TICKMS0-FILE.
042300      IF TICKMS0-NOT-FOUND
042400          MOVE 'Y' TO WS-OT-OLDMAST-EOF
042500      END-IF.
042600      OPEN OUTPUT TICKMS1-FILE.
042700      IF WS-OT-OLDMAST-EOF = 'N'
042800          PERFORM 205-READ-TICKMS0 THRU 205-EXIT
042900      END-IF.
043000      PERFORM 207-COPY-OLD-TICKET THRU 207-EXIT
043100          UNTIL WS-OT-OLDMAST-EOF = 'Y'.
043200      PERFORM 220-READ-SORTED-OPEN THRU 220-EXIT.
043300      PERFORM 230-PROCESS-OPEN-STEP THRU 230-EXIT
043400          UNTIL WS-OT-TRAN-EOF = 'Y'.
043500      CLOSE SORTED-OPEN-FILE TICKMS1-FILE CUSTMST3-FILE.
043600      IF NOT TICKMS0-NOT-FOUND
043700          CLOSE TICKMS0-FILE
043800      END-IF.
043900  200-EXIT.
044000      EXIT.
044100*
044200  205-READ-TICKMS0.
044300      READ TICKMS0-FILE INTO TICKMS1-REC.
044400      IF NOT TICKMS0-OK
044500          MOVE 'Y' TO WS-OT-OLDMAST-EOF
044600      END-IF.
044700  205-EXIT.
044800      EXIT.
044900*
045000  207-COPY-OLD-TICKET.
045100      WRITE TICKMS1-REC.
045200      PERFORM 205-READ-TICKMS0 THRU 205-EXIT.
045300  207-EXIT.
045400      EXIT.
045500*
045600  220-READ-SORTED-OPEN.
045700      READ SORTED-OPEN-FILE INTO OPEN-TICKET-TRAN
045800          AT END MOVE 'Y' TO WS-OT-TRAN-EOF
045900      END-READ.
046000  220-EXIT.
046100      EXIT.
046200*
046300  230-PROCESS-OPEN-STEP.
046400      MOVE OTIK-ID-NO      TO WS-AUTH-ID-NO.
046500      MOVE OTIK-PASSWORD   TO WS-AUTH-PASSWORD.
046600      PERFORM 170-AUTHENTICATE-CUSTOMER THRU 170-EXIT.
046700      IF NOT WS-AUTH-OK
046800          ADD 1 TO WS-OT-REJECT-COUNT
046900          MOVE SPACES    TO TRANSACTION-RESULT-RECORD
047000          MOVE 'OPEN-TICKET' TO RSLT-OPERATION
047100          MOVE OTIK-ID-NO TO RSLT-KEY
047200          MOVE 'REJECT'   TO RSLT-STATUS
047300          MOVE 'AUTHENTICATION FAILED' TO WS-RESULT-REASON
047400          WRITE TRANSACTION-RESULT-RECORD
047500      ELSE
047600          MOVE 'TICK' TO WS-KEYGEN-TYPE
047700          CALL 'KEYGEN' USING WS-KEYGEN-TYPE, WS-KEYGEN-NEW-KEY
047800          MOVE WS-KEYGEN-NEW-KEY TO TICK-ID OF TICKMS1-REC
047900          MOVE CUST-ID OF CUST-REF-REC TO
048000              TICK-CUST-ID OF TICKMS1-REC
048100          MOVE OTIK-ID-NO        TO
048200              TICK-CUST-ID-NO OF TICKMS1-REC
048300          MOVE OTIK-SUBJECT      TO TICK-TITLE OF TICKMS1-REC
048400          MOVE OTIK-MESSAGE      TO
048500              TICK-DESCRIPTION OF TICKMS1-REC
048600          MOVE 'OPEN       '     TO TICK-STATUS OF TICKMS1-REC
048700          MOVE SPACES            TO
048800              TICK-ASSIGNED-STAFF-ID OF TICKMS1-REC
048900          WRITE TICKMS1-REC
049000          ADD 1 TO WS-OT-ADD-COUNT
049100          MOVE SPACES   TO TRANSACTION-RESULT-RECORD
049200          MOVE 'OPEN-TICKET' TO RSLT-OPERATION
049300          MOVE WS-KEYGEN-NEW-KEY TO RSLT-KEY
049400          MOVE 'OK    '          TO RSLT-STATUS
049500          WRITE TRANSACTION-RESULT-RECORD
049600      END-IF.
049700      PERFORM 220-READ-SORTED-OPEN THRU 220-EXIT.
049800  230-EXIT.
049900      EXIT.
050000*
050100*****************************************************************
050200* PHASE 2 - REVISE.  THE TRAN DECK IS SORTED BY TICKET-ID BUT
050300* CUSTMST3 CAN ONLY BE SCANNED IN ASCENDING ID-NO ORDER, SO THE
050400* PHASE RUNS THREE PASSES - A LOOKUP PASS PICKS THE OWNING
050500* CUST-ID-NO OFF TICKMS1 FOR EACH TICKET, A RE-SORT PUTS THE DECK
050600* INTO ID-NO ORDER FOR THE CUSTMST3 AUTH PASS, AND A FINAL RE-SORT
050700* BACK TO TICKET-ID ORDER FEEDS THE USUAL MERGE AGAINST TICKMS1,
050800* WRITING TICKMS2.  SEE TICKET 0171.
050900*****************************************************************
051000  300-PROCESS-REVISE-TRAN.
051100      SORT SORTWK-REVISE-FILE
051200          ON ASCENDING KEY SWRV-TICKET-ID
051300          USING REVISE-TRAN-FILE
051400          GIVING SORTED-REVISE-FILE.
051500      PERFORM 305-BUILD-REVISE-LOOKUP THRU 305-EXIT.
051600      SORT SORTWK-REVLK-FILE
051700          ON ASCENDING KEY SWLK-CUST-ID-NO
051800          USING REVLOOK-FILE
051900          GIVING SORTED-REVLOOK-FILE.
052000      PERFORM 315-AUTHENTICATE-REVISE THRU 315-EXIT.
052100      SORT SORTWK-REVFN-FILE
052200          ON ASCENDING KEY SWFN-TICKET-ID
052300          USING REVAUTH-FILE
052400          GIVING SORTED-REVAUTH-FILE.
052500      OPEN INPUT SORTED-REVAUTH-FILE.
052600      OPEN INPUT TICKMS1-FILE.
052700      OPEN OUTPUT TICKMS2-FILE.
052800      MOVE 'N' TO WS-RV-TRAN-EOF.
052900      MOVE 'N' TO WS-RV-MAST-EOF.
053000      PERFORM 310-READ-TICKMS1-RV THRU 310-EXIT.
053100      PERFORM 320-READ-SORTED-REVAUTH THRU 320-EXIT.
053200      PERFORM 330-MERGE-REVISE-STEP THRU 330-EXIT
053300          UNTIL WS-RV-TRAN-EOF = 'Y' AND WS-RV-MAST-EOF = 'Y'.
053400      CLOSE SORTED-REVAUTH-FILE TICKMS1-FILE TICKMS2-FILE.
053500  300-EXIT.
053600      EXIT.
053700*
053800* LOOKUP PASS - DRIVEN BY THE TRAN DECK, ADVANCES TICKMS1 THE SAME
053900* WAY 150/160/170 ADVANCE CUSTMST3.  WRITES ONE REVLOOK RECORD PER
054000* TRANSACTION CARRYING THE TICKET'S OWN CUST-ID-NO, FOUND OR NOT.
054100  305-BUILD-REVISE-LOOKUP.
054200      OPEN INPUT SORTED-REVISE-FILE.
054300      OPEN INPUT TICKMS1-FILE.
054400      OPEN OUTPUT REVLOOK-FILE.
054500      MOVE 'N' TO WS-LK-MAST-EOF.
054600      MOVE 'N' TO WS-LK-TRAN-EOF.
054700      PERFORM 306-READ-TICKMS1-LK THRU 306-EXIT.
054800      PERFORM 307-READ-SORTED-REVISE-LK THRU 307-EXIT.
054900      PERFORM 308-LOOKUP-STEP THRU 308-EXIT
055000          UNTIL WS-LK-TRAN-EOF = 'Y'.
055100      CLOSE SORTED-REVISE-FILE TICKMS1-FILE REVLOOK-FILE.
055200  305-EXIT.
055300      EXIT.
055400*
055500  306-READ-TICKMS1-LK.
055600      READ TICKMS1-FILE INTO WS-REVLK-MASTER-HOLD.
055700      IF NOT TICKMS1-OK
055800          MOVE 'Y' TO WS-LK-MAST-EOF
055900      END-IF.
056000  306-EXIT.
056100      EXIT.
056200*
056300  307-READ-SORTED-REVISE-LK.
056400      READ SORTED-REVISE-FILE INTO UPDATE-TICKET-TRAN
056500          AT END MOVE 'Y' TO WS-LK-TRAN-EOF
056600      END-READ.
056700  307-EXIT.
056800      EXIT.
056900*
057000  308-LOOKUP-STEP.
057100      PERFORM 306-READ-TICKMS1-LK THRU 306-EXIT
057200          UNTIL WS-LK-MAST-EOF = 'Y'
057300          OR TICK-ID OF WS-REVLK-MASTER-HOLD NOT < UTIK-TICKET-ID.
057400      MOVE UTIK-TICKET-ID TO RVWK-TICKET-ID OF REVLOOK-RECORD.
057500      MOVE UTIK-PASSWORD  TO RVWK-PASSWORD  OF REVLOOK-RECORD.
057600      MOVE UTIK-SUBJECT   TO RVWK-SUBJECT   OF REVLOOK-RECORD.
057700      MOVE UTIK-MESSAGE   TO RVWK-MESSAGE   OF REVLOOK-RECORD.
057800      MOVE SPACES         TO RVWK-AUTH-OK   OF REVLOOK-RECORD.
057900      IF WS-LK-MAST-EOF = 'Y'
058000              OR TICK-ID OF WS-REVLK-MASTER-HOLD NOT =
058100                  UTIK-TICKET-ID
058200          MOVE 'N' TO RVWK-FOUND-FLAG OF REVLOOK-RECORD
058300          MOVE SPACES TO RVWK-CUST-ID-NO OF REVLOOK-RECORD
058400      ELSE
058500          MOVE 'Y' TO RVWK-FOUND-FLAG OF REVLOOK-RECORD
058600          MOVE TICK-CUST-ID-NO OF WS-REVLK-MASTER-HOLD TO
058700              RVWK-CUST-ID-NO OF REVLOOK-RECORD
058800      END-IF.
058900      WRITE REVLOOK-RECORD.
059000      PERFORM 307-READ-SORTED-REVISE-LK THRU 307-EXIT.
059100  308-EXIT.
059200      EXIT.
059300*
059400* AUTH PASS - SORTED-REVLOOK-FILE IS NOW IN ASCENDING CUST-ID-NO
059500* ORDER SO THE USUAL ADVANCE-ONLY CUSTMST3 SCAN IN 170 WORKS.
059600  315-AUTHENTICATE-REVISE.
059700      OPEN INPUT SORTED-REVLOOK-FILE.
059800      OPEN INPUT CUSTMST3-FILE.
059900      MOVE 'N' TO WS-CUSTREF-EOF.
060000      OPEN OUTPUT REVAUTH-FILE.
060100      MOVE 'N' TO WS-RA-TRAN-EOF.
060200      PERFORM 316-READ-SORTED-REVLOOK THRU 316-EXIT.
060300      PERFORM 317-AUTH-STEP THRU 317-EXIT
060400          UNTIL WS-RA-TRAN-EOF = 'Y'.
060500      CLOSE SORTED-REVLOOK-FILE CUSTMST3-FILE REVAUTH-FILE.
060600  315-EXIT.
060700      EXIT.
060800*
060900  316-READ-SORTED-REVLOOK.
061000      READ SORTED-REVLOOK-FILE
061100          AT END MOVE 'Y' TO WS-RA-TRAN-EOF
061200      END-READ.
061300  316-EXIT.
061400      EXIT.
061500*
061600  317-AUTH-STEP.
061700      MOVE SORTED-REVLOOK-RECORD TO REVAUTH-RECORD.
061800      IF RVWK-FOUND-FLAG OF SORTED-REVLOOK-RECORD = 'Y'
061900          MOVE RVWK-CUST-ID-NO OF SORTED-REVLOOK-RECORD TO
062000              WS-AUTH-ID-NO
062100          MOVE RVWK-PASSWORD OF SORTED-REVLOOK-RECORD TO
062200              WS-AUTH-PASSWORD
062300          PERFORM 170-AUTHENTICATE-CUSTOMER THRU 170-EXIT
062400          IF WS-AUTH-OK
062500              MOVE 'Y' TO RVWK-AUTH-OK OF REVAUTH-RECORD
062600          ELSE
062700              MOVE 'N' TO RVWK-AUTH-OK OF REVAUTH-RECORD
062800          END-IF
062900      ELSE
063000          MOVE 'N' TO RVWK-AUTH-OK OF REVAUTH-RECORD
063100      END-IF.
063200      WRITE REVAUTH-RECORD.
063300      PERFORM 316-READ-SORTED-REVLOOK THRU 316-EXIT.
063400  317-EXIT.
063500      EXIT.
063600*
063700  310-READ-TICKMS1-RV.
063800      READ TICKMS1-FILE INTO TICKMS2-REC.
063900      IF NOT TICKMS1-OK
064000          MOVE 'Y' TO WS-RV-MAST-EOF
064100      END-IF.
064200  310-EXIT.
064300      EXIT.
064400*
064500  320-READ-SORTED-REVAUTH.
064600      READ SORTED-REVAUTH-FILE
064700          AT END MOVE 'Y' TO WS-RV-TRAN-EOF
064800      END-READ.
064900  320-EXIT.
065000      EXIT.
065100*
065200  330-MERGE-REVISE-STEP.
065300      IF WS-RV-TRAN-EOF = 'Y'
065400          IF WS-RV-MAST-EOF = 'N'
065500              WRITE TICKMS2-REC
065600              PERFORM 310-READ-TICKMS1-RV THRU 310-EXIT
065700          END-IF
065800      ELSE
065900          IF WS-RV-MAST-EOF = 'Y' OR
066000                  RVWK-TICKET-ID OF SORTED-REVAUTH-RECORD <
066100                      TICK-ID OF TICKMS2-REC
066200              MOVE 'TICKET NOT FOUND' TO WS-RESULT-REASON
066300              PERFORM 340-REJECT-REVISE THRU 340-EXIT
066400              PERFORM 320-READ-SORTED-REVAUTH THRU 320-EXIT
066500          ELSE
066600              IF RVWK-TICKET-ID OF SORTED-REVAUTH-RECORD =
066700                      TICK-ID OF TICKMS2-REC
066800                  PERFORM 350-APPLY-REVISE THRU 350-EXIT
066900                  WRITE TICKMS2-REC
067000                  PERFORM 310-READ-TICKMS1-RV THRU 310-EXIT
067100                  PERFORM 320-READ-SORTED-REVAUTH THRU 320-EXIT
067200              ELSE
067300                  WRITE TICKMS2-REC
067400                  PERFORM 310-READ-TICKMS1-RV THRU 310-EXIT
067500              END-IF
067600          END-IF
067700      END-IF.
067800  330-EXIT.
067900      EXIT.
068000*
068100*   07/14/00  RAH  0171  GO TO 350-EXIT ON EACH REJECT, SAME AS
068200*                        THE CARDMAIN CREATE-CARD FIX UNDER 0168 -
068300*                        THE OLD ELSE-LADDER HID THE RESOLVED-LOCK
068400*                        CHECK TWO LEVELS DEEP AND NOBODY NOTICED
068500*                        FOR A WHILE.
068600  350-APPLY-REVISE.
068700      IF RVWK-AUTH-OK OF SORTED-REVAUTH-RECORD NOT = 'Y'
068800          MOVE 'AUTHENTICATION FAILED' TO WS-RESULT-REASON
068900          PERFORM 340-REJECT-REVISE THRU 340-EXIT
069000          GO TO 350-EXIT
069100      END-IF.
069200      IF TICK-STAT-RESOLVED OF TICKMS2-REC
069300          MOVE 'TICKET IS RESOLVED' TO WS-RESULT-REASON
069400          PERFORM 340-REJECT-REVISE THRU 340-EXIT
069500          GO TO 350-EXIT
069600      END-IF.
069700      IF RVWK-SUBJECT OF SORTED-REVAUTH-RECORD NOT = SPACES
069800          MOVE RVWK-SUBJECT OF SORTED-REVAUTH-RECORD TO
069900              TICK-TITLE OF TICKMS2-REC
070000      END-IF.
070100      IF RVWK-MESSAGE OF SORTED-REVAUTH-RECORD NOT = SPACES
070200          MOVE RVWK-MESSAGE OF SORTED-REVAUTH-RECORD TO
070300              TICK-DESCRIPTION OF TICKMS2-REC
070400      END-IF.
070500      ADD 1 TO WS-RV-OK-COUNT.
070600      MOVE SPACES    TO TRANSACTION-RESULT-RECORD.
070700      MOVE 'REVISE-TICKET' TO RSLT-OPERATION.
070800      MOVE RVWK-TICKET-ID OF SORTED-REVAUTH-RECORD TO RSLT-KEY.
070900      MOVE 'OK    '       TO RSLT-STATUS.
071000      WRITE TRANSACTION-RESULT-RECORD.
071100  350-EXIT.
071200      EXIT.
071300*
071400  340-REJECT-REVISE.
071500      ADD 1 TO WS-RV-REJECT-COUNT.
071600      MOVE SPACES              TO TRANSACTION-RESULT-RECORD.
071700      MOVE 'REVISE-TICKET'     TO RSLT-OPERATION.
071800      MOVE RVWK-TICKET-ID OF SORTED-REVAUTH-RECORD TO RSLT-KEY.
071900      MOVE 'REJECT'            TO RSLT-STATUS.
072000      MOVE WS-RESULT-REASON    TO RSLT-REASON.
072100      WRITE TRANSACTION-RESULT-RECORD.
072200      MOVE SPACES              TO WS-RESULT-REASON.
072300  340-EXIT.
072400      EXIT.
072500*
072600*****************************************************************
072700* PHASE 3 - ASSIGN.  MERGE SORTED TICKASN AGAINST TICKMS2, WRITE
072800* TICKMS3.  A STAFF ACTION - NO CUSTOMER MASTER INVOLVED.
072900*****************************************************************
073000  400-PROCESS-ASSIGN-TRAN.
073100      SORT SORTWK-ASSIGN-FILE
073200          ON ASCENDING KEY SWAS-TICKET-ID
073300          USING ASSIGN-TRAN-FILE
073400          GIVING SORTED-ASSIGN-FILE.
073500      OPEN INPUT SORTED-ASSIGN-FILE.
073600      OPEN INPUT TICKMS2-FILE.
073700      OPEN OUTPUT TICKMS3-FILE.
073800      PERFORM 410-READ-TICKMS2-AS THRU 410-EXIT.
073900      PERFORM 420-READ-SORTED-ASSIGN THRU 420-EXIT.
074000      PERFORM 430-MERGE-ASSIGN-STEP THRU 430-EXIT
074100          UNTIL WS-AS-TRAN-EOF = 'Y' AND WS-AS-MAST-EOF = 'Y'.
074200      CLOSE SORTED-ASSIGN-FILE TICKMS2-FILE TICKMS3-FILE.
074300  400-EXIT.
074400      EXIT.
074500*
074600  410-READ-TICKMS2-AS.
074700      READ TICKMS2-FILE INTO TICKMS3-REC.
074800      IF NOT TICKMS2-OK
074900          MOVE 'Y' TO WS-AS-MAST-EOF
075000      END-IF.
075100  410-EXIT.
075200      EXIT.
075300*
075400  420-READ-SORTED-ASSIGN.
075500      READ SORTED-ASSIGN-FILE INTO ASSIGN-TICKET-TRAN
075600          AT END MOVE 'Y' TO WS-AS-TRAN-EOF
075700      END-READ.
075800  420-EXIT.
075900      EXIT.
076000*
076100  430-MERGE-ASSIGN-STEP.
076200      IF WS-AS-TRAN-EOF = 'Y'
076300          IF WS-AS-MAST-EOF = 'N'
076400              WRITE TICKMS3-REC
076500              PERFORM 410-READ-TICKMS2-AS THRU 410-EXIT
076600          END-IF
076700      ELSE
076800          IF WS-AS-MAST-EOF = 'Y' OR
076900                  ATIK-TICKET-ID < TICK-ID OF TICKMS3-REC
077000              MOVE 'TICKET NOT FOUND' TO WS-RESULT-REASON
077100              PERFORM 440-REJECT-ASSIGN THRU 440-EXIT
077200              PERFORM 420-READ-SORTED-ASSIGN THRU 420-EXIT
077300          ELSE
077400              IF ATIK-TICKET-ID = TICK-ID OF TICKMS3-REC
077500                  PERFORM 450-APPLY-ASSIGN THRU 450-EXIT
077600                  WRITE TICKMS3-REC
077700                  PERFORM 410-READ-TICKMS2-AS THRU 410-EXIT
077800                  PERFORM 420-READ-SORTED-ASSIGN THRU 420-EXIT
077900              ELSE
078000                  WRITE TICKMS3-REC
078100                  PERFORM 410-READ-TICKMS2-AS THRU 410-EXIT
078200              END-IF
078300          END-IF
078400      END-IF.
078500  430-EXIT.
078600      EXIT.
078700*
078800  450-APPLY-ASSIGN.
078900      IF TICK-ASSIGNED-STAFF-ID OF TICKMS3-REC NOT = SPACES
079000          MOVE 'TICKET ALREADY ASSIGNED' TO WS-RESULT-REASON
079100          PERFORM 440-REJECT-ASSIGN THRU 440-EXIT
079200      ELSE
079300          IF ATIK-ASSIGNEE-ID = SPACES
079400              MOVE 'ASSIGNEE-ID IS BLANK' TO WS-RESULT-REASON
079500              PERFORM 440-REJECT-ASSIGN THRU 440-EXIT
079600          ELSE
079700              MOVE ATIK-ASSIGNEE-ID TO
079800                  TICK-ASSIGNED-STAFF-ID OF TICKMS3-REC
079900              ADD 1 TO WS-AS-OK-COUNT
080000              MOVE SPACES    TO TRANSACTION-RESULT-RECORD
080100              MOVE 'ASSIGN-TICKET' TO RSLT-OPERATION
080200              MOVE ATIK-TICKET-ID TO RSLT-KEY
080300              MOVE 'OK    '       TO RSLT-STATUS
080400              WRITE TRANSACTION-RESULT-RECORD
080500          END-IF
080600      END-IF.
080700  450-EXIT.
080800      EXIT.
080900*
081000  440-REJECT-ASSIGN.
081100      ADD 1 TO WS-AS-REJECT-COUNT.
081200      MOVE SPACES              TO TRANSACTION-RESULT-RECORD.
081300      MOVE 'ASSIGN-TICKET'     TO RSLT-OPERATION.
081400      MOVE ATIK-TICKET-ID      TO RSLT-KEY.
081500      MOVE 'REJECT'            TO RSLT-STATUS.
081600      MOVE WS-RESULT-REASON    TO RSLT-REASON.
081700      WRITE TRANSACTION-RESULT-RECORD.
081800      MOVE SPACES              TO WS-RESULT-REASON.
081900  440-EXIT.
082000      EXIT.
082100*
082200*****************************************************************
082300* PHASE 4 - CHANGE STATUS.  MERGE SORTED TICKSTS AGAINST TICKMS3,
082400* WRITE TICKMS4.  A STAFF ACTION - THE ACTIONING STAFF-ID MUST
082500* MATCH THE TICKET'S OWN ASSIGNED-STAFF-ID.
082600*****************************************************************
082700  500-PROCESS-TICKSTAT-TRAN.
082800      SORT SORTWK-STATUS-FILE
082900          ON ASCENDING KEY SWST-TICKET-ID
083000          USING STATUS-TRAN-FILE
083100          GIVING SORTED-STATUS-FILE.
083200      OPEN INPUT SORTED-STATUS-FILE.
083300      OPEN INPUT TICKMS3-FILE.
083400      OPEN OUTPUT TICKMS4-FILE.
083500      PERFORM 510-READ-TICKMS3-SS THRU 510-EXIT.
083600      PERFORM 520-READ-SORTED-STATUS THRU 520-EXIT.
083700      PERFORM 530-MERGE-STATUS-STEP THRU 530-EXIT
083800          UNTIL WS-SS-TRAN-EOF = 'Y' AND WS-SS-MAST-EOF = 'Y'.
083900      CLOSE SORTED-STATUS-FILE TICKMS3-FILE TICKMS4-FILE.
084000  500-EXIT.
084100      EXIT.
084200*
084300  510-READ-TICKMS3-SS.
084400      READ TICKMS3-FILE INTO TICKMS4-REC.
084500      IF NOT TICKMS3-OK
084600          MOVE 'Y' TO WS-SS-MAST-EOF
084700      END-IF.
084800  510-EXIT.
084900      EXIT.
085000*
085100  520-READ-SORTED-STATUS.
085200      READ SORTED-STATUS-FILE INTO TICKET-STATUS-TRAN
085300          AT END MOVE 'Y' TO WS-SS-TRAN-EOF
085400      END-READ.
085500  520-EXIT.
085600      EXIT.
085700*
085800  530-MERGE-STATUS-STEP.
085900      IF WS-SS-TRAN-EOF = 'Y'
086000          IF WS-SS-MAST-EOF = 'N'
086100              WRITE TICKMS4-REC
086200              PERFORM 510-READ-TICKMS3-SS THRU 510-EXIT
086300          END-IF
086400      ELSE
086500          IF WS-SS-MAST-EOF = 'Y' OR
086600                  STIK-TICKET-ID < TICK-ID OF TICKMS4-REC
086700              MOVE 'TICKET NOT FOUND' TO WS-RESULT-REASON
086800              PERFORM 540-REJECT-STATUS THRU 540-EXIT
086900              PERFORM 520-READ-SORTED-STATUS THRU 520-EXIT
087000          ELSE
087100              IF STIK-TICKET-ID = TICK-ID OF TICKMS4-REC
087200                  PERFORM 550-APPLY-STATUS THRU 550-EXIT
087300                  WRITE TICKMS4-REC
087400                  PERFORM 510-READ-TICKMS3-SS THRU 510-EXIT
087500                  PERFORM 520-READ-SORTED-STATUS THRU 520-EXIT
087600              ELSE
087700                  WRITE TICKMS4-REC
087800                  PERFORM 510-READ-TICKMS3-SS THRU 510-EXIT
087900              END-IF
088000          END-IF
088100      END-IF.
088200  530-EXIT.
088300      EXIT.
088400*
088500  550-APPLY-STATUS.
088600      IF STIK-NEW-STATUS = SPACES
088700          MOVE 'NEW STATUS IS MISSING' TO WS-RESULT-REASON
088800          PERFORM 540-REJECT-STATUS THRU 540-EXIT
088900      ELSE
089000          IF TICK-ASSIGNED-STAFF-ID OF TICKMS4-REC = SPACES
089100              MOVE 'TICKET IS UNASSIGNED' TO WS-RESULT-REASON
089200              PERFORM 540-REJECT-STATUS THRU 540-EXIT
089300          ELSE
089400              IF STIK-ACTIONED-BY NOT =
089500                      TICK-ASSIGNED-STAFF-ID OF TICKMS4-REC
089600                  MOVE 'ACTIONED-BY DOES NOT MATCH ASSIGNEE'
089700                      TO WS-RESULT-REASON
089800                  PERFORM 540-REJECT-STATUS THRU 540-EXIT
089900              ELSE
090000                  MOVE STIK-NEW-STATUS TO
090100                      TICK-STATUS OF TICKMS4-REC
090200                  ADD 1 TO WS-SS-OK-COUNT
090300                  MOVE SPACES    TO TRANSACTION-RESULT-RECORD
090400                  MOVE 'CHANGE-STATUS' TO RSLT-OPERATION
090500                  MOVE STIK-TICKET-ID TO RSLT-KEY
090600                  MOVE 'OK    '       TO RSLT-STATUS
090700                  WRITE TRANSACTION-RESULT-RECORD
090800              END-IF
090900          END-IF
091000      END-IF.
091100  550-EXIT.
091200      EXIT.
091300*
091400  540-REJECT-STATUS.
091500      ADD 1 TO WS-SS-REJECT-COUNT.
091600      MOVE SPACES              TO TRANSACTION-RESULT-RECORD.
091700      MOVE 'CHANGE-STATUS'     TO RSLT-OPERATION.
091800      MOVE STIK-TICKET-ID      TO RSLT-KEY.
091900      MOVE 'REJECT'            TO RSLT-STATUS.
092000      MOVE WS-RESULT-REASON    TO RSLT-REASON.
092100      WRITE TRANSACTION-RESULT-RECORD.
092200      MOVE SPACES              TO WS-RESULT-REASON.
092300  540-EXIT.
092400      EXIT.
092500*
092600*****************************************************************
092700  900-OPEN-COMMON-FILES.
092800      OPEN OUTPUT RESULT-FILE.
092900      OPEN OUTPUT REPORT-FILE.
093000  900-EXIT.
093100      EXIT.
093200*
093300  910-INIT-REPORT.
093400      MOVE SPACES TO REPORT-RECORD.
093500      STRING 'TICKMAIN - CUSTOMER SUPPORT BATCH RUN - '
093600          WS-BTS-YYYY '/' WS-BTS-MM '/' WS-BTS-DD
093700          DELIMITED BY SIZE INTO REPORT-RECORD.
093800      WRITE REPORT-RECORD AFTER ADVANCING C01.
093900      MOVE SPACES TO REPORT-RECORD.
094000      WRITE REPORT-RECORD AFTER ADVANCING 2 LINES.
094100  910-EXIT.
094200      EXIT.
094300*
094400  920-BUILD-RUN-DATE.
094500*    02/28/00 RAH - Y2K CENTURY WINDOW, SEE MAINT LOG      CH0159
094600      ACCEPT WS-TODAY-DATE FROM DATE.
094700      ACCEPT WS-TODAY-TIME FROM TIME.
094800      IF WS-TODAY-YY < 50
094900          COMPUTE WS-BTS-YYYY = 2000 + WS-TODAY-YY
095000      ELSE
095100          COMPUTE WS-BTS-YYYY = 1900 + WS-TODAY-YY
095200      END-IF.
095300      MOVE WS-TODAY-MM TO WS-BTS-MM.
095400      MOVE WS-TODAY-DD TO WS-BTS-DD.
095500      MOVE WS-TODAY-HH TO WS-BTS-HH.
095600      MOVE WS-TODAY-MI TO WS-BTS-MI.
095700      MOVE WS-TODAY-SS TO WS-BTS-SS.
095800  920-EXIT.
095900      EXIT.
096000*
096100  930-REPORT-TRAN-STATS.
096200      MOVE SPACES TO REPORT-RECORD.
096300      MOVE 'PHASE             ACCEPTED   REJECTED' TO
096400          REPORT-RECORD.
096500      WRITE REPORT-RECORD AFTER ADVANCING 1 LINE.
096600      MOVE WS-OT-ADD-COUNT TO WS-RPT-COUNT-A.
096700      MOVE WS-OT-REJECT-COUNT TO WS-RPT-COUNT-B.
096800      MOVE SPACES TO REPORT-RECORD.
096900      STRING 'OPEN       ' WS-RPT-COUNT-A '   ' WS-RPT-COUNT-B
097000          DELIMITED BY SIZE INTO REPORT-RECORD.
097100      WRITE REPORT-RECORD AFTER ADVANCING 1 LINE.
097200      MOVE WS-RV-OK-COUNT TO WS-RPT-COUNT-A.
097300      MOVE WS-RV-REJECT-COUNT TO WS-RPT-COUNT-B.
097400      MOVE SPACES TO REPORT-RECORD.
097500      STRING 'REVISE     ' WS-RPT-COUNT-A '   ' WS-RPT-COUNT-B
097600          DELIMITED BY SIZE INTO REPORT-RECORD.
097700      WRITE REPORT-RECORD AFTER ADVANCING 1 LINE.
097800      MOVE WS-AS-OK-COUNT TO WS-RPT-COUNT-A.
097900      MOVE WS-AS-REJECT-COUNT TO WS-RPT-COUNT-B.
098000      MOVE SPACES TO REPORT-RECORD.
098100      STRING 'ASSIGN     ' WS-RPT-COUNT-A '   ' WS-RPT-COUNT-B
098200          DELIMITED BY SIZE INTO REPORT-RECORD.
098300      WRITE REPORT-RECORD AFTER ADVANCING 1 LINE.
098400      MOVE WS-SS-OK-COUNT TO WS-RPT-COUNT-A.
098500      MOVE WS-SS-REJECT-COUNT TO WS-RPT-COUNT-B.
098600      MOVE SPACES TO REPORT-RECORD.
098700      STRING 'CHG-STATUS ' WS-RPT-COUNT-A '   ' WS-RPT-COUNT-B
098800          DELIMITED BY SIZE INTO REPORT-RECORD.
098900      WRITE REPORT-RECORD AFTER ADVANCING 1 LINE.
099000  930-EXIT.
099100      EXIT.
099200*
099300  940-CLOSE-COMMON-FILES.
099400      CLOSE RESULT-FILE.
099500      CLOSE REPORT-FILE.
099600  940-EXIT.
099700      EXIT.
