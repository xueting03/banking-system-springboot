000100*****************************************************************
000200* RSLTREC                                                       *
000300* TRANSACTION RESULT / CONFIRMATION OUTPUT RECORD               *
000400*                                                                *
000500* LINE-SEQUENTIAL OUTPUT WRITTEN BY EVERY NNNMAIN DRIVER, ONE    *
000600* RECORD PER TRANSACTION PROCESSED - LAID OUT THE WAY THE SHOP'S *
000700* CICS ON-LINE CONFIRMATION SCREEN USED TO CARRY A TRANSACTION   *
000800* REPLY BACK TO THE TELLER.                                      *
000900* RSLT-RESPONSE-DATA IS A FREE-FORM PROJECTION AREA, FILLED IN   *
001000* BY THE CALLING DRIVER TO SUIT THE OPERATION (E.G. THE ACCOUNT  *
001100* SNAPSHOT RETURNED BY A DEPOSIT, OR THE CARD-RESP FIELDS        *
001200* RETURNED BY A CARD FETCH).                                     *
001300*                                                                *
001400* MAINTENANCE                                                    *
001500*   1993-05-06  RAH  ORIGINAL LAYOUT (REPLACED AD HOC DISPLAY    *
001600*                    LINES USED BY THE PILOT RUNS)               *
001700*   2000-08-09  RAH  0174  WIDENED RSLT-RESPONSE-DATA TO X(240)  *
001800*                     - CUSTMAIN'S LOOKUP REPLY NOW CARRIES      *
001900*                     ID-NO, PHONE-NO AND ADDRESS ALONG WITH     *
002000*                     ID AND NAME, WHICH NO LONGER FIT IN 200    *
002100*                     BYTES.                                     *
002200*****************************************************************
002300 01  TRANSACTION-RESULT-RECORD.
002400     05  RSLT-OPERATION              PIC X(20).
002500     05  RSLT-KEY                    PIC X(36).
002600     05  RSLT-STATUS                 PIC X(6).
002700         88  RSLT-STAT-OK                VALUE 'OK    '.
002800         88  RSLT-STAT-REJECT            VALUE 'REJECT'.
002900     05  RSLT-REASON                 PIC X(40).
003000     05  RSLT-RESPONSE-DATA          PIC X(240).
003100     05  FILLER                      PIC X(10).
